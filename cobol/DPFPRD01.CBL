000100******************************************************************
000200* FECHA       : 03/09/1992                                       *
000300* PROGRAMADOR : R. CASTILLO MELGAR (RCM)                         *
000400* APLICACION  : DEPOSITOS A PLAZO FIJO                           *
000500* PROGRAMA    : DPFPRD1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DEL CATALOGO DE PRODUCTOS DPF.     *
000800*             : ALTA (CON VALIDACION DE DUPLICADO Y VALORES POR  *
000900*             : DEFECTO), MODIFICACION, BAJA, CONSULTA DE ESTADO *
001000*             : (VIGENCIA/ACTIVO Y REGLAS DE PRECIO ACTIVAS) Y   *
001100*             : LISTADO POR FILTRO DE TIPO/MONEDA/ESTADO/FECHA.  *
001200* ARCHIVOS    : DPFPRS1=E,DPFPRD1=A,DPFRUL1=C,WORKFILE=SORT      *
001300* ACCION (ES) : A=ALTA,M=MODIFICA,B=BAJA,I=CONSULTA,L=LISTADO    *
001400* PROGRAMA(S) : NINGUNO                                          *
001500* INSTALADO   : 21/09/1992                                       *
001600******************************************************************
001700* BITACORA DE CAMBIOS                                            *
001800*   03/09/1992 RCM TQ-0588 VERSION ORIGINAL, SOLO ALTA Y BAJA    *
001900*   17/02/1994 RCM TQ-0619 SE AGREGA MODIFICACION DE PRODUCTO    *
002000*   25/10/1995 JAG TQ-0682 SE AGREGA CONSULTA DE ESTADO (VIGENCIA*
002100*              Y ACTIVO) CON LISTADO DE REGLAS DE PRECIO         *
002200*   19/06/1997 JAG TQ-0733 VALIDACION DE CONSISTENCIA DE BANDAS  *
002300*              (TASA/PLAZO/MONTO) EN ALTA Y MODIFICACION         *
002400*   14/10/1998 EPG TQ-0797 REVISION DE FECHAS DE 8 POSICIONES    *
002500*              PARA EL CAMBIO DE SIGLO, PRD-FECHA-VIGENCIA Y     *
002600*              PRD-FECHA-VENCIMIENTO                             *
002700*   08/05/2001 MHL TQ-0851 SE AGREGA EL LISTADO POR FILTRO DE    *
002800*              TIPO/MONEDA/ESTADO/FECHA DE VIGENCIA              *
002900*   27/11/2003 MHL TQ-0899 VALORES POR DEFECTO EN ALTA (ESTADO,  *
003000*              MONEDA, REQUIERE-APROBACION) CUANDO VIENEN VACIOS *
003100*   12/08/2007 CPQ TQ-0955 REGLAS DE PRECIO DE LA CONSULTA SE    *
003200*              ORDENAN POR PRIORIDAD VIA SORT INTERNO            *
003300*   09/08/2013 RFM TQ-1044 EN AUDITORIA SE DETECTO QUE ALTA/     *
003400*              MODIFICA RECHAZABA PRODUCTOS CON BANDA MAXIMA EN  *
003500*              CERO (SIN TOPE); SE AGREGA VALIDACION "AMBOS      *
003600*              SUMINISTRADOS" A TASA, PLAZO Y MONTO, IGUAL QUE   *
003700*              EN DPFRUL1                                        *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    DPFPRD1.
004100 AUTHOR.        R. CASTILLO MELGAR.
004200 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPARTAMENTO DE DPF.
004300 DATE-WRITTEN.  03/09/1992.
004400 DATE-COMPILED. 09/08/2013.
004500 SECURITY.      USO INTERNO - DEPARTAMENTO DE DPF UNICAMENTE.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200******************************************************************
005300*              A R C H I V O   D E   E N T R A D A               *
005400******************************************************************
005500     SELECT DPFPRS1  ASSIGN   TO DPFPRS1
005600            ORGANIZATION      IS SEQUENTIAL
005700            FILE STATUS       IS FS-DPFPRS1.
005800******************************************************************
005900*              A R C H I V O S   M A E S T R O S                 *
006000******************************************************************
006100     SELECT DPFPRD1  ASSIGN   TO DPFPRD1
006200            ORGANIZATION      IS INDEXED
006300            ACCESS MODE       IS DYNAMIC
006400            RECORD KEY        IS PRD-CODIGO-PRODUCTO
006500            FILE STATUS       IS FS-DPFPRD1
006600                                 FSE-DPFPRD1.
006700     SELECT DPFRUL1  ASSIGN   TO DPFRUL1
006800            ORGANIZATION      IS INDEXED
006900            ACCESS MODE       IS DYNAMIC
007000            RECORD KEY        IS RGL-LLAVE
007100            ALTERNATE RECORD KEY IS RGL-CODIGO-PRODUCTO
007200                                 WITH DUPLICATES
007300            FILE STATUS       IS FS-DPFRUL1
007400                                 FSE-DPFRUL1.
007500     SELECT WORKFILE ASSIGN   TO SORTWK1.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  DPFPRS1
007900     LABEL RECORD IS STANDARD.
008000 COPY DPFPRS1.
008100 FD  DPFPRD1
008200     LABEL RECORD IS STANDARD.
008300 COPY DPFPRD1.
008400 FD  DPFRUL1
008500     LABEL RECORD IS STANDARD.
008600 COPY DPFRUL1.
008700 SD  WORKFILE.
008800 01  WORK-REG.
008900     05  WORK-ORDEN-PRIORIDAD    PIC S9(4).
009000     05  WORK-ORDEN-PRIORIDAD-R REDEFINES
009100                             WORK-ORDEN-PRIORIDAD
009200                             PIC 9(4).
009300     05  WORK-REGLA              PIC X(100).
009400     05  FILLER                  PIC X(5).
009500
009600 WORKING-STORAGE SECTION.
009700******************************************************************
009800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009900******************************************************************
010000 01  WKS-FS-STATUS.
010100     05  FS-DPFPRS1              PIC 9(02) VALUE ZEROES.
010200     05  FS-DPFPRD1              PIC 9(02) VALUE ZEROES.
010300     05  FSE-DPFPRD1.
010400         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010500         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
010600         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
010700     05  FS-DPFRUL1              PIC 9(02) VALUE ZEROES.
010800     05  FSE-DPFRUL1.
010900         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011000         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011100         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011200*      VARIABLES RUTINA DE FSE
011300     05  PROGRAMA                PIC X(08) VALUE 'DPFPRD1 '.
011400     05  ARCHIVO                 PIC X(08) VALUE SPACES.
011500     05  ACCION                  PIC X(10) VALUE SPACES.
011600     05  LLAVE                   PIC X(32) VALUE SPACES.
011700     05  LLAVE-R REDEFINES LLAVE.
011800         10  LLAVE-PRODUCTO      PIC X(20).
011900         10  LLAVE-REGLA         PIC X(12).
012000 COPY DPFMSG1.
012100******************************************************************
012200*              CAMPOS DE PARAMETRO DE CORRIDA (SYSIN)            *
012300******************************************************************
012400 01  WKS-PARAMETRO-CORRIDA.
012500     05  WKS-ACCION-CORRIDA      PIC X(01).
012600         88  WKS-ES-ALTA             VALUE 'A'.
012700         88  WKS-ES-MODIFICA         VALUE 'M'.
012800         88  WKS-ES-BAJA             VALUE 'B'.
012900         88  WKS-ES-CONSULTA         VALUE 'I'.
013000         88  WKS-ES-LISTADO          VALUE 'L'.
013100     05  FILLER                  PIC X(01).
013200     05  WKS-FECHA-PROCESO       PIC 9(08).
013300 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
013400     05  WKS-FP-ANIO              PIC 9(04).
013500     05  WKS-FP-MES               PIC 9(02).
013600     05  WKS-FP-DIA               PIC 9(02).
013700******************************************************************
013800*              CAMPOS DE TRABAJO Y CONTADORES                    *
013900******************************************************************
014000 01  WKS-CAMPOS-DE-TRABAJO.
014100     05  WKS-FIN-DPFPRS1         PIC 9(01) COMP VALUE ZERO.
014200         88  FIN-DPFPRS1                 VALUE 1.
014300     05  WKS-FIN-DPFRUL1         PIC 9(01) COMP VALUE ZERO.
014400     05  WKS-FIN-LISTADO         PIC 9(01) COMP VALUE ZERO.
014500     05  WKS-LEIDOS              PIC 9(07) COMP VALUE ZERO.
014600     05  WKS-DADAS-DE-ALTA       PIC 9(07) COMP VALUE ZERO.
014700     05  WKS-MODIFICADAS         PIC 9(07) COMP VALUE ZERO.
014800     05  WKS-DADAS-DE-BAJA       PIC 9(07) COMP VALUE ZERO.
014900     05  WKS-CONSULTADAS         PIC 9(07) COMP VALUE ZERO.
015000     05  WKS-LISTADAS            PIC 9(07) COMP VALUE ZERO.
015100     05  WKS-RECHAZADAS          PIC 9(07) COMP VALUE ZERO.
015200     05  WKS-MENSAJE-RECHAZO     PIC X(60) VALUE SPACES.
015300     05  WKS-REGLAS-EN-SORT      PIC 9(05) COMP VALUE ZERO.
015400*--> BANDERAS DE RESULTADO DE LA CONSULTA DE ESTADO
015500     05  WKS-PRODUCTO-ES-VIGENTE PIC X(01) VALUE 'N'.
015600         88  WKS-VIGENTE-SI          VALUE 'S'.
015700     05  WKS-PRODUCTO-ES-ACTIVO  PIC X(01) VALUE 'N'.
015800         88  WKS-ACTIVO-SI           VALUE 'S'.
015900******************************************************************
016000 PROCEDURE DIVISION.
016100******************************************************************
016200*               S E C C I O N    P R I N C I P A L               *
016300******************************************************************
016400 000-MAIN SECTION.
016500     PERFORM APERTURA-ARCHIVOS
016600     EVALUATE TRUE
016700        WHEN WKS-ES-ALTA
016800             PERFORM PROCESA-ALTAS      UNTIL FIN-DPFPRS1
016900        WHEN WKS-ES-MODIFICA
017000             PERFORM PROCESA-MODIFICA   UNTIL FIN-DPFPRS1
017100        WHEN WKS-ES-BAJA
017200             PERFORM PROCESA-BAJAS      UNTIL FIN-DPFPRS1
017300        WHEN WKS-ES-CONSULTA
017400             PERFORM PROCESA-CONSULTAS  UNTIL FIN-DPFPRS1
017500        WHEN WKS-ES-LISTADO
017600             PERFORM PROCESA-LISTADO    UNTIL FIN-DPFPRS1
017700     END-EVALUATE
017800     PERFORM ESTADISTICAS
017900     PERFORM CIERRA-ARCHIVOS
018000     STOP RUN.
018100 000-MAIN-E. EXIT.
018200
018300******************************************************************
018400*              A P E R T U R A   D E   A R C H I V O S           *
018500******************************************************************
018600 APERTURA-ARCHIVOS SECTION.
018700     ACCEPT WKS-PARAMETRO-CORRIDA FROM SYSIN
018800     IF NOT WKS-ES-ALTA     AND NOT WKS-ES-MODIFICA AND
018900        NOT WKS-ES-BAJA     AND NOT WKS-ES-CONSULTA AND
019000        NOT WKS-ES-LISTADO
019100        DISPLAY '>>> ACCION DE CORRIDA NO VALIDA <<<'
019200                UPON CONSOLE
019300        MOVE 91 TO RETURN-CODE
019400        STOP RUN
019500     END-IF
019600     OPEN INPUT DPFPRS1
019700          I-O   DPFPRD1 DPFRUL1
019800     IF FS-DPFPRD1 NOT EQUAL 0 AND 97
019900        MOVE 'OPEN'     TO ACCION
020000        MOVE SPACES     TO LLAVE
020100        MOVE 'DPFPRD1'  TO ARCHIVO
020200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020300                              FS-DPFPRD1, FSE-DPFPRD1
020400        MOVE 91 TO RETURN-CODE
020500        STOP RUN
020600     END-IF
020700     PERFORM LEE-DPFPRS1.
020800 APERTURA-ARCHIVOS-E. EXIT.
020900
021000******************************************************************
021100*   PROCESA-ALTAS - RECHAZA DUPLICADO, APLICA VALORES POR        *
021200*   DEFECTO Y VALIDA CONSISTENCIA DE BANDAS ANTES DE GRABAR      *
021300******************************************************************
021400 PROCESA-ALTAS SECTION.
021500     ADD 1 TO WKS-LEIDOS
021600     MOVE SPACES TO WKS-MENSAJE-RECHAZO
021700
021800     MOVE PRS-CODIGO-PRODUCTO TO PRD-CODIGO-PRODUCTO
021900     READ DPFPRD1
022000        NOT INVALID KEY
022100           MOVE DPFMSG1-PRODUCTO-DUPLICADO TO
022200                WKS-MENSAJE-RECHAZO
022300     END-READ
022400
022500     IF WKS-MENSAJE-RECHAZO = SPACES
022600        PERFORM VALIDA-CONSISTENCIA-BANDAS
022700     END-IF
022800
022900     IF WKS-MENSAJE-RECHAZO NOT = SPACES
023000        ADD 1 TO WKS-RECHAZADAS
023100        DISPLAY 'RECHAZADA ALTA PRODUCTO '
023200                PRS-CODIGO-PRODUCTO ' - '
023300                WKS-MENSAJE-RECHAZO UPON CONSOLE
023400     ELSE
023500        PERFORM CARGA-CAMPOS-MUTABLES
023600        IF PRS-ESTADO = SPACES
023700           MOVE 'ACTIVE' TO PRD-ESTADO
023800        END-IF
023900        IF PRS-MONEDA = SPACES
024000           MOVE 'USD'    TO PRD-MONEDA
024100        END-IF
024200        IF PRS-REQUIERE-APROBACION = SPACE OR
024300           PRS-REQUIERE-APROBACION = LOW-VALUES
024400           MOVE 'N'      TO PRD-REQUIERE-APROBACION
024500        END-IF
024600        WRITE REG-DPFPRD1
024700           INVALID KEY
024800              DISPLAY '>>> ERROR AL GRABAR PRODUCTO '
024900                      PRD-CODIGO-PRODUCTO UPON CONSOLE
025000        END-WRITE
025100        ADD 1 TO WKS-DADAS-DE-ALTA
025200     END-IF
025300     PERFORM LEE-DPFPRS1.
025400 PROCESA-ALTAS-E. EXIT.
025500
025600******************************************************************
025700*   PROCESA-MODIFICA - RELEE EL MAESTRO, REVALIDA Y REESCRIBE    *
025800*   LOS CAMPOS MUTABLES DEL PRODUCTO                             *
025900******************************************************************
026000 PROCESA-MODIFICA SECTION.
026100     ADD 1 TO WKS-LEIDOS
026200     MOVE SPACES TO WKS-MENSAJE-RECHAZO
026300
026400     MOVE PRS-CODIGO-PRODUCTO TO PRD-CODIGO-PRODUCTO
026500     READ DPFPRD1
026600        INVALID KEY
026700           MOVE DPFMSG1-PRODUCTO-NO-EXISTE TO
026800                WKS-MENSAJE-RECHAZO
026900     END-READ
027000
027100     IF WKS-MENSAJE-RECHAZO = SPACES
027200        PERFORM VALIDA-CONSISTENCIA-BANDAS
027300     END-IF
027400
027500     IF WKS-MENSAJE-RECHAZO NOT = SPACES
027600        ADD 1 TO WKS-RECHAZADAS
027700        DISPLAY 'RECHAZADA MODIFICACION PRODUCTO '
027800                PRS-CODIGO-PRODUCTO ' - '
027900                WKS-MENSAJE-RECHAZO UPON CONSOLE
028000     ELSE
028100        PERFORM CARGA-CAMPOS-MUTABLES
028200        REWRITE REG-DPFPRD1
028300           INVALID KEY
028400              DISPLAY '>>> ERROR AL REESCRIBIR PRODUCTO '
028500                      PRD-CODIGO-PRODUCTO UPON CONSOLE
028600        END-REWRITE
028700        ADD 1 TO WKS-MODIFICADAS
028800     END-IF
028900     PERFORM LEE-DPFPRS1.
029000 PROCESA-MODIFICA-E. EXIT.
029100
029200******************************************************************
029300*   VALIDA-CONSISTENCIA-BANDAS - REGLAS DE ALTA/MODIFICACION:    *
029400*   TASA MIN <= MAX, PLAZO MIN <= MAX, MONTO MIN <= MAX Y        *
029500*   VIGENCIA NO POSTERIOR AL VENCIMIENTO                         *
029600******************************************************************
029700 VALIDA-CONSISTENCIA-BANDAS SECTION.
029800*    09/08/2013 RFM TQ-1044 SE PROTEGEN LAS TRES BANDAS CONTRA
029900*    MAXIMO EN CERO (SIN TOPE), IGUAL QUE VIGENCIA MAS ABAJO.
030000     IF PRS-TASA-INTERES-MINIMA NOT = ZEROES AND
030100        PRS-TASA-INTERES-MAXIMA NOT = ZEROES AND
030200        PRS-TASA-INTERES-MINIMA > PRS-TASA-INTERES-MAXIMA
030300        MOVE DPFMSG1-RANGO-TASA-INVALIDO TO WKS-MENSAJE-RECHAZO
030400     END-IF
030500     IF WKS-MENSAJE-RECHAZO = SPACES
030600        IF PRS-PLAZO-MESES-MINIMO NOT = ZEROES AND
030700           PRS-PLAZO-MESES-MAXIMO NOT = ZEROES AND
030800           PRS-PLAZO-MESES-MINIMO > PRS-PLAZO-MESES-MAXIMO
030900           MOVE DPFMSG1-RANGO-PLAZO-INVALIDO TO
031000                WKS-MENSAJE-RECHAZO
031100        END-IF
031200     END-IF
031300     IF WKS-MENSAJE-RECHAZO = SPACES
031400        IF PRS-MONTO-MINIMO NOT = ZEROES AND
031500           PRS-MONTO-MAXIMO NOT = ZEROES AND
031600           PRS-MONTO-MINIMO > PRS-MONTO-MAXIMO
031700           MOVE DPFMSG1-RANGO-MONTO-INVALIDO TO
031800                WKS-MENSAJE-RECHAZO
031900        END-IF
032000     END-IF
032100     IF WKS-MENSAJE-RECHAZO = SPACES
032200        IF PRS-FECHA-VENCIMIENTO NOT = ZEROES AND
032300           PRS-FECHA-VENCIMIENTO < PRS-FECHA-VIGENCIA
032400           MOVE DPFMSG1-VIGENCIA-INVALIDA TO
032500                WKS-MENSAJE-RECHAZO
032600        END-IF
032700     END-IF.
032800 VALIDA-CONSISTENCIA-BANDAS-E. EXIT.
032900
033000******************************************************************
033100*   CARGA-CAMPOS-MUTABLES - COPIA LOS CAMPOS DE LA SOLICITUD     *
033200*   AL REGISTRO MAESTRO (LLAVE Y VALORES POR DEFECTO APARTE)     *
033300******************************************************************
033400 CARGA-CAMPOS-MUTABLES SECTION.
033500     MOVE PRS-NOMBRE-PRODUCTO      TO PRD-NOMBRE-PRODUCTO
033600     MOVE PRS-TIPO-PRODUCTO        TO PRD-TIPO-PRODUCTO
033700     MOVE PRS-TASA-INTERES-MINIMA  TO PRD-TASA-INTERES-MINIMA
033800     MOVE PRS-TASA-INTERES-MAXIMA  TO PRD-TASA-INTERES-MAXIMA
033900     MOVE PRS-PLAZO-MESES-MINIMO   TO PRD-PLAZO-MESES-MINIMO
034000     MOVE PRS-PLAZO-MESES-MAXIMO   TO PRD-PLAZO-MESES-MAXIMO
034100     MOVE PRS-MONTO-MINIMO         TO PRD-MONTO-MINIMO
034200     MOVE PRS-MONTO-MAXIMO         TO PRD-MONTO-MAXIMO
034300     IF PRS-MONEDA NOT = SPACES
034400        MOVE PRS-MONEDA            TO PRD-MONEDA
034500     END-IF
034600     IF PRS-ESTADO NOT = SPACES
034700        MOVE PRS-ESTADO            TO PRD-ESTADO
034800     END-IF
034900     MOVE PRS-FECHA-VIGENCIA       TO PRD-FECHA-VIGENCIA
035000     MOVE PRS-FECHA-VENCIMIENTO    TO PRD-FECHA-VENCIMIENTO
035100     MOVE PRS-CODIGO-REGULATORIO   TO PRD-CODIGO-REGULATORIO
035200     IF PRS-REQUIERE-APROBACION NOT = SPACE AND
035300        PRS-REQUIERE-APROBACION NOT = LOW-VALUES
035400        MOVE PRS-REQUIERE-APROBACION TO PRD-REQUIERE-APROBACION
035500     END-IF.
035600 CARGA-CAMPOS-MUTABLES-E. EXIT.
035700
035800******************************************************************
035900*   PROCESA-BAJAS - ELIMINA EL PRODUCTO SI EXISTE                *
036000******************************************************************
036100 PROCESA-BAJAS SECTION.
036200     ADD 1 TO WKS-LEIDOS
036300     MOVE SPACES TO WKS-MENSAJE-RECHAZO
036400
036500     MOVE PRS-CODIGO-PRODUCTO TO PRD-CODIGO-PRODUCTO
036600     READ DPFPRD1
036700        INVALID KEY
036800           MOVE DPFMSG1-PRODUCTO-NO-EXISTE TO
036900                WKS-MENSAJE-RECHAZO
037000     END-READ
037100
037200     IF WKS-MENSAJE-RECHAZO NOT = SPACES
037300        ADD 1 TO WKS-RECHAZADAS
037400        DISPLAY 'RECHAZADA BAJA PRODUCTO '
037500                PRS-CODIGO-PRODUCTO ' - '
037600                WKS-MENSAJE-RECHAZO UPON CONSOLE
037700     ELSE
037800        DELETE DPFPRD1
037900           INVALID KEY
038000              DISPLAY '>>> ERROR AL ELIMINAR PRODUCTO '
038100                      PRD-CODIGO-PRODUCTO UPON CONSOLE
038200        END-DELETE
038300        ADD 1 TO WKS-DADAS-DE-BAJA
038400     END-IF
038500     PERFORM LEE-DPFPRS1.
038600 PROCESA-BAJAS-E. EXIT.
038700
038800******************************************************************
038900*   PROCESA-CONSULTAS - DETERMINA VIGENCIA Y ACTIVO DEL          *
039000*   PRODUCTO Y LISTA SUS REGLAS DE PRECIO ACTIVAS POR PRIORIDAD  *
039100******************************************************************
039200 PROCESA-CONSULTAS SECTION.
039300     ADD 1 TO WKS-LEIDOS
039400     MOVE SPACES TO WKS-MENSAJE-RECHAZO
039500
039600     MOVE PRS-CODIGO-PRODUCTO TO PRD-CODIGO-PRODUCTO
039700     READ DPFPRD1
039800        INVALID KEY
039900           MOVE DPFMSG1-PRODUCTO-NO-EXISTE TO
040000                WKS-MENSAJE-RECHAZO
040100     END-READ
040200
040300     IF WKS-MENSAJE-RECHAZO NOT = SPACES
040400        ADD 1 TO WKS-RECHAZADAS
040500        DISPLAY 'RECHAZADA CONSULTA PRODUCTO '
040600                PRS-CODIGO-PRODUCTO ' - '
040700                WKS-MENSAJE-RECHAZO UPON CONSOLE
040800     ELSE
040900        PERFORM DETERMINA-VIGENCIA-Y-ACTIVO
041000        DISPLAY 'PRODUCTO ' PRD-CODIGO-PRODUCTO
041100                ' VIGENTE=' WKS-PRODUCTO-ES-VIGENTE
041200                ' ACTIVO=' WKS-PRODUCTO-ES-ACTIVO UPON CONSOLE
041300        PERFORM ORDENA-REGLAS-POR-PRIORIDAD
041400        ADD 1 TO WKS-CONSULTADAS
041500     END-IF
041600     PERFORM LEE-DPFPRS1.
041700 PROCESA-CONSULTAS-E. EXIT.
041800
041900******************************************************************
042000*   DETERMINA-VIGENCIA-Y-ACTIVO - REGLAS IS-VALID/IS-ACTIVE      *
042100******************************************************************
042200 DETERMINA-VIGENCIA-Y-ACTIVO SECTION.
042300     MOVE 'N' TO WKS-PRODUCTO-ES-VIGENTE
042400     IF PRD-FECHA-VIGENCIA <= WKS-FECHA-PROCESO AND
042500        (PRD-FECHA-VENCIMIENTO = ZEROES OR
042600         PRD-FECHA-VENCIMIENTO >= WKS-FECHA-PROCESO)
042700        MOVE 'S' TO WKS-PRODUCTO-ES-VIGENTE
042800     END-IF
042900     MOVE 'N' TO WKS-PRODUCTO-ES-ACTIVO
043000     IF PRD-ACTIVO
043100        MOVE 'S' TO WKS-PRODUCTO-ES-ACTIVO
043200     END-IF.
043300 DETERMINA-VIGENCIA-Y-ACTIVO-E. EXIT.
043400
043500******************************************************************
043600*   ORDENA-REGLAS-POR-PRIORIDAD - RECORRE DPFRUL1 POR EL INDICE  *
043700*   ALTERNO DE PRODUCTO, ENVIA LAS REGLAS ACTIVAS AL SORT Y LAS  *
043800*   DESPLIEGA YA ORDENADAS POR RGL-ORDEN-PRIORIDAD ASCENDENTE    *
043900******************************************************************
044000 ORDENA-REGLAS-POR-PRIORIDAD SECTION.
044100     MOVE ZERO TO WKS-REGLAS-EN-SORT
044200     SORT WORKFILE ON ASCENDING KEY WORK-ORDEN-PRIORIDAD
044300          INPUT PROCEDURE  IS ENVIA-REGLAS-ACTIVAS-AL-SORT
044400          OUTPUT PROCEDURE IS DESPLIEGA-REGLAS-DEL-SORT.
044500 ORDENA-REGLAS-POR-PRIORIDAD-E. EXIT.
044600
044700 ENVIA-REGLAS-ACTIVAS-AL-SORT SECTION.
044800     MOVE PRD-CODIGO-PRODUCTO TO RGL-CODIGO-PRODUCTO
044900     MOVE ZERO TO WKS-FIN-DPFRUL1
045000     START DPFRUL1 KEY IS EQUAL RGL-CODIGO-PRODUCTO
045100        INVALID KEY
045200           MOVE 1 TO WKS-FIN-DPFRUL1
045300     END-START
045400     PERFORM LEE-SGTE-REGLA-DEL-PRODUCTO
045500        THRU LEE-SGTE-REGLA-DEL-PRODUCTO-E
045600        UNTIL WKS-FIN-DPFRUL1 = 1.
045700 ENVIA-REGLAS-ACTIVAS-AL-SORT-E. EXIT.
045800
045900 LEE-SGTE-REGLA-DEL-PRODUCTO SECTION.
046000     READ DPFRUL1 NEXT RECORD
046100        AT END
046200           MOVE 1 TO WKS-FIN-DPFRUL1
046300     END-READ
046400     IF WKS-FIN-DPFRUL1 = 0
046500        IF RGL-CODIGO-PRODUCTO NOT = PRD-CODIGO-PRODUCTO
046600           MOVE 1 TO WKS-FIN-DPFRUL1
046700        ELSE
046800           IF RGL-ACTIVA-SI
046900              MOVE RGL-ORDEN-PRIORIDAD TO WORK-ORDEN-PRIORIDAD
047000              MOVE RGL-NOMBRE-REGLA    TO WORK-REGLA
047100              ADD 1 TO WKS-REGLAS-EN-SORT
047200              RELEASE WORK-REG
047300           END-IF
047400        END-IF
047500     END-IF.
047600 LEE-SGTE-REGLA-DEL-PRODUCTO-E. EXIT.
047700
047800 DESPLIEGA-REGLAS-DEL-SORT SECTION.
047900     MOVE ZERO TO WKS-FIN-DPFRUL1
048000     PERFORM DESPLIEGA-SGTE-REGLA-ORDENADA
048100        THRU DESPLIEGA-SGTE-REGLA-ORDENADA-E
048200        UNTIL WKS-FIN-DPFRUL1 = 1.
048300 DESPLIEGA-REGLAS-DEL-SORT-E. EXIT.
048400
048500 DESPLIEGA-SGTE-REGLA-ORDENADA SECTION.
048600     RETURN WORKFILE
048700        AT END
048800           MOVE 1 TO WKS-FIN-DPFRUL1
048900     END-RETURN
049000     IF WKS-FIN-DPFRUL1 = 0
049100        DISPLAY '  REGLA PRIORIDAD ' WORK-ORDEN-PRIORIDAD
049200                ' - ' WORK-REGLA UPON CONSOLE
049300     END-IF.
049400 DESPLIEGA-SGTE-REGLA-ORDENADA-E. EXIT.
049500
049600******************************************************************
049700*   PROCESA-LISTADO - LECTURA COMPLETA DE DPFPRD1 CON FILTRO     *
049800*   OPCIONAL DE TIPO/MONEDA/ESTADO/FECHA DE VIGENCIA             *
049900******************************************************************
050000 PROCESA-LISTADO SECTION.
050100     ADD 1 TO WKS-LEIDOS
050200     MOVE ZERO TO WKS-FIN-LISTADO
050300     MOVE LOW-VALUES TO PRD-CODIGO-PRODUCTO
050400     START DPFPRD1 KEY IS NOT LESS THAN PRD-CODIGO-PRODUCTO
050500        INVALID KEY
050600           MOVE 1 TO WKS-FIN-LISTADO
050700     END-START
050800     PERFORM LEE-SGTE-PRODUCTO-LISTADO
050900        THRU LEE-SGTE-PRODUCTO-LISTADO-E
051000        UNTIL WKS-FIN-LISTADO = 1
051100     MOVE 1 TO WKS-FIN-DPFPRS1.
051200 PROCESA-LISTADO-E. EXIT.
051300
051400 LEE-SGTE-PRODUCTO-LISTADO SECTION.
051500     READ DPFPRD1 NEXT RECORD
051600        AT END
051700           MOVE 1 TO WKS-FIN-LISTADO
051800     END-READ
051900     IF WKS-FIN-LISTADO = 0
052000        IF (PRS-TIPO-PRODUCTO = SPACES OR
052100            PRS-TIPO-PRODUCTO = PRD-TIPO-PRODUCTO)     AND
052200           (PRS-MONEDA       = SPACES OR
052300            PRS-MONEDA       = PRD-MONEDA)             AND
052400           (PRS-ESTADO       = SPACES OR
052500            PRS-ESTADO       = PRD-ESTADO)             AND
052600           (PRS-FECHA-VIGENCIA = ZEROES OR
052700            PRD-FECHA-VIGENCIA >= PRS-FECHA-VIGENCIA)
052800           DISPLAY 'PRODUCTO ' PRD-CODIGO-PRODUCTO ' '
052900                   PRD-NOMBRE-PRODUCTO UPON CONSOLE
053000           ADD 1 TO WKS-LISTADAS
053100        END-IF
053200     END-IF.
053300 LEE-SGTE-PRODUCTO-LISTADO-E. EXIT.
053400
053500******************************************************************
053600*             L E C T U R A   D E   E N T R A D A                *
053700******************************************************************
053800 LEE-DPFPRS1 SECTION.
053900     READ DPFPRS1
054000        AT END
054100           MOVE 1 TO WKS-FIN-DPFPRS1
054200     END-READ.
054300 LEE-DPFPRS1-E. EXIT.
054400
054500******************************************************************
054600*             E S T A D I S T I C A S   D E   C O R R I D A      *
054700******************************************************************
054800 ESTADISTICAS SECTION.
054900     DISPLAY '*****************************************'
055000             UPON CONSOLE
055100     DISPLAY '* DPFPRD1 - REGISTROS LEIDOS   : '
055200             WKS-LEIDOS UPON CONSOLE
055300     DISPLAY '* DPFPRD1 - DADOS DE ALTA       : '
055400             WKS-DADAS-DE-ALTA UPON CONSOLE
055500     DISPLAY '* DPFPRD1 - MODIFICADOS         : '
055600             WKS-MODIFICADAS UPON CONSOLE
055700     DISPLAY '* DPFPRD1 - DADOS DE BAJA       : '
055800             WKS-DADAS-DE-BAJA UPON CONSOLE
055900     DISPLAY '* DPFPRD1 - CONSULTADOS         : '
056000             WKS-CONSULTADAS UPON CONSOLE
056100     DISPLAY '* DPFPRD1 - LISTADOS            : '
056200             WKS-LISTADAS UPON CONSOLE
056300     DISPLAY '* DPFPRD1 - RECHAZADOS          : '
056400             WKS-RECHAZADAS UPON CONSOLE
056500     DISPLAY '*****************************************'
056600             UPON CONSOLE.
056700 ESTADISTICAS-E. EXIT.
056800
056900******************************************************************
057000*             C I E R R E   D E   A R C H I V O S                *
057100******************************************************************
057200 CIERRA-ARCHIVOS SECTION.
057300     CLOSE DPFPRS1 DPFPRD1 DPFRUL1.
057400 CIERRA-ARCHIVOS-E. EXIT.
