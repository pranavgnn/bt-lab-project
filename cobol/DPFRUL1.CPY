000100******************************************************************
000200*   COPY DPFRUL1                                                *
000300*   DETALLE DE REGLAS DE PRECIO POR PRODUCTO (HIJO DE DPFPRD1)  *
000400*   ORGANIZACION  : INDEXADO, LLAVE PRD-CODIGO-PRODUCTO +        *
000500*                   RGL-NOMBRE-REGLA                            *
000600*   PROGRAMAS     : DPFCLC1, DPFACT1, DPFRUL1, DPFPRD1           *
000700******************************************************************
000800 01  REG-DPFRUL1.
000900     05  RGL-LLAVE.
001000         10  RGL-CODIGO-PRODUCTO     PIC X(50).
001100         10  RGL-NOMBRE-REGLA        PIC X(100).
001200*--> CERO EN UMBRAL MINIMO/MAXIMO SIGNIFICA SIN LIMITE
001300     05  RGL-UMBRAL-MINIMO           PIC S9(13)V9(2).
001400     05  RGL-UMBRAL-MAXIMO           PIC S9(13)V9(2).
001500     05  RGL-TASA-INTERES            PIC S9(3)V9(2).
001600     05  RGL-MONTO-COMISION          PIC S9(8)V9(2).
001700     05  RGL-PORCENTAJE-DESCUENTO    PIC S9(3)V9(2).
001800     05  RGL-ORDEN-PRIORIDAD         PIC S9(4).
001900     05  RGL-ACTIVA                  PIC X(1).
002000         88  RGL-ACTIVA-SI               VALUE 'Y'.
002100         88  RGL-ACTIVA-NO               VALUE 'N'.
002200     05  FILLER                      PIC X(5).
