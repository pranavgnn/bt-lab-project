000100******************************************************************
000200*   COPY DPFCLI1                                                *
000300*   MAESTRO MINIMO DE CLIENTES - SOLO EXISTENCIA/ESTADO          *
000400*   ORGANIZACION  : INDEXADO, LLAVE PRIMARIA CLI-ID-CLIENTE      *
000500*   NOTA          : EL ALTA/BAJA/PERFIL DE CLIENTE NO ES PARTE   *
000600*                   DE ESTE SUBSISTEMA (VIVE EN OTRA APLICACION);*
000700*                   AQUI SOLO SE VALIDA EXISTENCIA Y ESTADO      *
000800*   PROGRAMAS     : DPFCLC1, DPFACT1                             *
000900******************************************************************
001000 01  REG-DPFCLI1.
001100     05  CLI-ID-CLIENTE              PIC S9(9).
001200     05  CLI-NOMBRE-CLIENTE          PIC X(60).
001300     05  CLI-ESTADO-CLIENTE          PIC X(1).
001400         88  CLI-ACTIVO                  VALUE 'A'.
001500         88  CLI-INACTIVO                VALUE 'I'.
001600     05  FILLER                      PIC X(5).
