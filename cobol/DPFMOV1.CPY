000100******************************************************************
000200*   COPY DPFMOV1                                                *
000300*   DETALLE DE MOVIMIENTOS DE CUENTA DPF (HIJO DE DPFCTA1)      *
000400*   ORGANIZACION  : INDEXADO, LLAVE MOV-NUMERO-CUENTA +          *
000500*                   MOV-ID-TRANSACCION, CARGADO EN ORDEN         *
000600*                   ASCENDENTE DE CUENTA Y FECHA DE TRANSACCION  *
000700*   PROGRAMAS     : DPFTRN1, DPFACT1                             *
000800******************************************************************
000900 01  REG-DPFMOV1.
001000     05  MOV-LLAVE.
001100         10  MOV-NUMERO-CUENTA       PIC X(50).
001200         10  MOV-ID-TRANSACCION      PIC X(100).
001300     05  MOV-TIPO-TRANSACCION        PIC X(20).
001400         88  MOV-TIPO-DEPOSITO           VALUE 'DEPOSIT'.
001500         88  MOV-TIPO-RETIRO             VALUE 'WITHDRAWAL'.
001600         88  MOV-TIPO-ABONO-INTERES      VALUE 'INTEREST_CREDIT'.
001700         88  MOV-TIPO-CANCELACION-ANTIC  VALUE
001800                                        'PREMATURE_CLOSURE'.
001900         88  MOV-TIPO-PAGO-VENCIMIENTO   VALUE 'MATURITY_PAYOUT'.
002000         88  MOV-TIPO-CARGO-PENALIDAD    VALUE 'PENALTY_DEBIT'.
002100         88  MOV-TIPO-REVERSO            VALUE 'REVERSAL'.
002200     05  MOV-MONTO                   PIC S9(13)V9(2).
002300     05  MOV-SALDO-DESPUES           PIC S9(13)V9(2).
002400     05  MOV-REFERENCIA              PIC X(100).
002500     05  MOV-FECHA-TRANSACCION       PIC 9(8).
002600     05  FILLER                      PIC X(2).
