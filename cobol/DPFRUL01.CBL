000100******************************************************************
000200* FECHA       : 14/03/1993                                       *
000300* PROGRAMADOR : R. CASTILLO MELGAR (RCM)                         *
000400* APLICACION  : DEPOSITOS A PLAZO FIJO                           *
000500* PROGRAMA    : DPFRUL1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MANTENIMIENTO DE REGLAS DE PRECIO POR PRODUCTO.  *
000800*             : ALTA (VALIDA PRODUCTO DUENO Y CONSISTENCIA DE    *
000900*             : UMBRALES), MODIFICACION, BAJA, CONSULTA DE       *
001000*             : REGLAS APLICABLES A UN MONTO Y LISTADO POR       *
001100*             : PRODUCTO (COMPLETO O SOLO ACTIVAS).              *
001200* ARCHIVOS    : DPFRLS1=E,DPFPRD1=C,DPFRUL1=A,WORKFILE=SORT      *
001300* ACCION (ES) : A=ALTA,M=MODIFICA,B=BAJA,I=APLICABLES,L=LISTADO  *
001400* PROGRAMA(S) : NINGUNO                                          *
001500* INSTALADO   : 22/03/1993                                       *
001600******************************************************************
001700* BITACORA DE CAMBIOS                                            *
001800*   14/03/1993 RCM TQ-0601 VERSION ORIGINAL, SOLO ALTA Y BAJA    *
001900*   09/11/1994 RCM TQ-0644 SE AGREGA MODIFICACION DE REGLA       *
002000*   25/06/1996 JAG TQ-0701 SE AGREGA CONSULTA DE REGLAS          *
002100*              APLICABLES A UN MONTO, ORDENADAS POR PRIORIDAD    *
002200*   14/10/1998 EPG TQ-0798 REVISION DE RUTINAS DE FECHA PARA EL  *
002300*              CAMBIO DE SIGLO (PARAMETRO DE CORRIDA SYSIN)      *
002400*   03/04/2001 MHL TQ-0855 VALORES POR DEFECTO EN ALTA (ACTIVA,  *
002500*              ORDEN DE PRIORIDAD) CUANDO VIENEN VACIOS          *
002600*   16/09/2004 MHL TQ-0912 SE AGREGA EL LISTADO POR PRODUCTO,    *
002700*              COMPLETO O SOLO REGLAS ACTIVAS                    *
002800*   12/08/2007 CPQ TQ-0956 REGLAS APLICABLES SE ORDENAN POR      *
002900*              PRIORIDAD VIA SORT INTERNO, IGUAL QUE DPFPRD1     *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    DPFRUL1.
003300 AUTHOR.        R. CASTILLO MELGAR.
003400 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPARTAMENTO DE DPF.
003500 DATE-WRITTEN.  14/03/1993.
003600 DATE-COMPILED. 12/08/2007.
003700 SECURITY.      USO INTERNO - DEPARTAMENTO DE DPF UNICAMENTE.
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400******************************************************************
004500*              A R C H I V O   D E   E N T R A D A               *
004600******************************************************************
004700     SELECT DPFRLS1  ASSIGN   TO DPFRLS1
004800            ORGANIZATION      IS SEQUENTIAL
004900            FILE STATUS       IS FS-DPFRLS1.
005000******************************************************************
005100*              A R C H I V O S   M A E S T R O S                 *
005200******************************************************************
005300     SELECT DPFPRD1  ASSIGN   TO DPFPRD1
005400            ORGANIZATION      IS INDEXED
005500            ACCESS MODE       IS DYNAMIC
005600            RECORD KEY        IS PRD-CODIGO-PRODUCTO
005700            FILE STATUS       IS FS-DPFPRD1.
005800     SELECT DPFRUL1  ASSIGN   TO DPFRUL1
005900            ORGANIZATION      IS INDEXED
006000            ACCESS MODE       IS DYNAMIC
006100            RECORD KEY        IS RGL-LLAVE
006200            ALTERNATE RECORD KEY IS RGL-CODIGO-PRODUCTO
006300                                 WITH DUPLICATES
006400            FILE STATUS       IS FS-DPFRUL1
006500                                 FSE-DPFRUL1.
006600     SELECT WORKFILE ASSIGN   TO SORTWK1.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  DPFRLS1
007000     LABEL RECORD IS STANDARD.
007100 COPY DPFRLS1.
007200 FD  DPFPRD1
007300     LABEL RECORD IS STANDARD.
007400 COPY DPFPRD1.
007500 FD  DPFRUL1
007600     LABEL RECORD IS STANDARD.
007700 COPY DPFRUL1.
007800 SD  WORKFILE.
007900 01  WORK-REG.
008000     05  WORK-ORDEN-PRIORIDAD    PIC S9(4).
008100     05  WORK-ORDEN-PRIORIDAD-R REDEFINES
008200                             WORK-ORDEN-PRIORIDAD
008300                             PIC 9(4).
008400     05  WORK-REGLA              PIC X(100).
008500     05  FILLER                  PIC X(5).
008600
008700 WORKING-STORAGE SECTION.
008800******************************************************************
008900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009000******************************************************************
009100 01  WKS-FS-STATUS.
009200     05  FS-DPFRLS1              PIC 9(02) VALUE ZEROES.
009300     05  FS-DPFPRD1              PIC 9(02) VALUE ZEROES.
009400     05  FS-DPFRUL1              PIC 9(02) VALUE ZEROES.
009500     05  FSE-DPFRUL1.
009600         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
009700         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009800         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009900*      VARIABLES RUTINA DE FSE
010000     05  PROGRAMA                PIC X(08) VALUE 'DPFRUL1 '.
010100     05  ARCHIVO                 PIC X(08) VALUE SPACES.
010200     05  ACCION                  PIC X(10) VALUE SPACES.
010300     05  LLAVE                   PIC X(32) VALUE SPACES.
010400     05  LLAVE-R REDEFINES LLAVE.
010500         10  LLAVE-PRODUCTO      PIC X(20).
010600         10  LLAVE-REGLA         PIC X(12).
010700 COPY DPFMSG1.
010800******************************************************************
010900*              CAMPOS DE PARAMETRO DE CORRIDA (SYSIN)            *
011000******************************************************************
011100 01  WKS-PARAMETRO-CORRIDA.
011200     05  WKS-ACCION-CORRIDA      PIC X(01).
011300         88  WKS-ES-ALTA             VALUE 'A'.
011400         88  WKS-ES-MODIFICA         VALUE 'M'.
011500         88  WKS-ES-BAJA             VALUE 'B'.
011600         88  WKS-ES-APLICABLES       VALUE 'I'.
011700         88  WKS-ES-LISTADO          VALUE 'L'.
011800     05  FILLER                  PIC X(01).
011900     05  WKS-FECHA-PROCESO       PIC 9(08).
012000 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
012100     05  WKS-FP-ANIO              PIC 9(04).
012200     05  WKS-FP-MES               PIC 9(02).
012300     05  WKS-FP-DIA               PIC 9(02).
012400******************************************************************
012500*              CAMPOS DE TRABAJO Y CONTADORES                    *
012600******************************************************************
012700 01  WKS-CAMPOS-DE-TRABAJO.
012800     05  WKS-FIN-DPFRLS1         PIC 9(01) COMP VALUE ZERO.
012900         88  FIN-DPFRLS1                 VALUE 1.
013000     05  WKS-FIN-DPFRUL1         PIC 9(01) COMP VALUE ZERO.
013100     05  WKS-FIN-LISTADO         PIC 9(01) COMP VALUE ZERO.
013200     05  WKS-LEIDOS              PIC 9(07) COMP VALUE ZERO.
013300     05  WKS-DADAS-DE-ALTA       PIC 9(07) COMP VALUE ZERO.
013400     05  WKS-MODIFICADAS         PIC 9(07) COMP VALUE ZERO.
013500     05  WKS-DADAS-DE-BAJA       PIC 9(07) COMP VALUE ZERO.
013600     05  WKS-CONSULTADAS         PIC 9(07) COMP VALUE ZERO.
013700     05  WKS-LISTADAS            PIC 9(07) COMP VALUE ZERO.
013800     05  WKS-RECHAZADAS          PIC 9(07) COMP VALUE ZERO.
013900     05  WKS-MENSAJE-RECHAZO     PIC X(60) VALUE SPACES.
014000     05  WKS-REGLAS-EN-SORT      PIC 9(05) COMP VALUE ZERO.
014100*--> BANDERA DE APLICABILIDAD DE LA REGLA AL MONTO CONSULTADO
014200     05  WKS-REGLA-ES-APLICABLE  PIC X(01) VALUE 'N'.
014300         88  WKS-APLICABLE-SI        VALUE 'S'.
014400******************************************************************
014500 PROCEDURE DIVISION.
014600******************************************************************
014700*               S E C C I O N    P R I N C I P A L               *
014800******************************************************************
014900 000-MAIN SECTION.
015000     PERFORM APERTURA-ARCHIVOS
015100     EVALUATE TRUE
015200        WHEN WKS-ES-ALTA
015300             PERFORM PROCESA-ALTAS      UNTIL FIN-DPFRLS1
015400        WHEN WKS-ES-MODIFICA
015500             PERFORM PROCESA-MODIFICA   UNTIL FIN-DPFRLS1
015600        WHEN WKS-ES-BAJA
015700             PERFORM PROCESA-BAJAS      UNTIL FIN-DPFRLS1
015800        WHEN WKS-ES-APLICABLES
015900             PERFORM PROCESA-APLICABLES UNTIL FIN-DPFRLS1
016000        WHEN WKS-ES-LISTADO
016100             PERFORM PROCESA-LISTADO    UNTIL FIN-DPFRLS1
016200     END-EVALUATE
016300     PERFORM ESTADISTICAS
016400     PERFORM CIERRA-ARCHIVOS
016500     STOP RUN.
016600 000-MAIN-E. EXIT.
016700
016800******************************************************************
016900*              A P E R T U R A   D E   A R C H I V O S           *
017000******************************************************************
017100 APERTURA-ARCHIVOS SECTION.
017200     ACCEPT WKS-PARAMETRO-CORRIDA FROM SYSIN
017300     IF NOT WKS-ES-ALTA       AND NOT WKS-ES-MODIFICA AND
017400        NOT WKS-ES-BAJA       AND NOT WKS-ES-APLICABLES AND
017500        NOT WKS-ES-LISTADO
017600        DISPLAY '>>> ACCION DE CORRIDA NO VALIDA <<<'
017700                UPON CONSOLE
017800        MOVE 91 TO RETURN-CODE
017900        STOP RUN
018000     END-IF
018100     OPEN INPUT DPFRLS1 DPFPRD1
018200          I-O   DPFRUL1
018300     IF FS-DPFRUL1 NOT EQUAL 0 AND 97
018400        MOVE 'OPEN'     TO ACCION
018500        MOVE SPACES     TO LLAVE
018600        MOVE 'DPFRUL1'  TO ARCHIVO
018700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018800                              FS-DPFRUL1, FSE-DPFRUL1
018900        MOVE 91 TO RETURN-CODE
019000        STOP RUN
019100     END-IF
019200     PERFORM LEE-DPFRLS1.
019300 APERTURA-ARCHIVOS-E. EXIT.
019400
019500******************************************************************
019600*   PROCESA-ALTAS - VALIDA CONSISTENCIA DE UMBRALES, EXISTENCIA  *
019700*   DEL PRODUCTO DUENO Y APLICA VALORES POR DEFECTO ANTES DE     *
019800*   GRABAR LA REGLA                                              *
019900******************************************************************
020000 PROCESA-ALTAS SECTION.
020100     ADD 1 TO WKS-LEIDOS
020200     MOVE SPACES TO WKS-MENSAJE-RECHAZO
020300
020400     PERFORM VALIDA-CONSISTENCIA-UMBRALES
020500
020600     IF WKS-MENSAJE-RECHAZO = SPACES
020700        MOVE RLS-CODIGO-PRODUCTO TO PRD-CODIGO-PRODUCTO
020800        READ DPFPRD1
020900           INVALID KEY
021000              MOVE DPFMSG1-PRODUCTO-NO-EXISTE TO
021100                   WKS-MENSAJE-RECHAZO
021200        END-READ
021300     END-IF
021400
021500     IF WKS-MENSAJE-RECHAZO NOT = SPACES
021600        ADD 1 TO WKS-RECHAZADAS
021700        DISPLAY 'RECHAZADA ALTA REGLA '
021800                RLS-CODIGO-PRODUCTO '/' RLS-NOMBRE-REGLA
021900                ' - ' WKS-MENSAJE-RECHAZO UPON CONSOLE
022000     ELSE
022100        PERFORM CARGA-CAMPOS-MUTABLES
022200        IF RLS-ACTIVA = SPACE OR RLS-ACTIVA = LOW-VALUES
022300           MOVE 'Y' TO RGL-ACTIVA
022400        END-IF
022500        IF RLS-ORDEN-PRIORIDAD = ZEROES
022600           MOVE ZERO TO RGL-ORDEN-PRIORIDAD
022700        END-IF
022800        WRITE REG-DPFRUL1
022900           INVALID KEY
023000              DISPLAY '>>> ERROR AL GRABAR REGLA '
023100                      RGL-CODIGO-PRODUCTO '/'
023200                      RGL-NOMBRE-REGLA UPON CONSOLE
023300        END-WRITE
023400        ADD 1 TO WKS-DADAS-DE-ALTA
023500     END-IF
023600     PERFORM LEE-DPFRLS1.
023700 PROCESA-ALTAS-E. EXIT.
023800
023900******************************************************************
024000*   PROCESA-MODIFICA - RELEE LA REGLA, REVALIDA Y REESCRIBE LOS  *
024100*   CAMPOS MUTABLES                                              *
024200******************************************************************
024300 PROCESA-MODIFICA SECTION.
024400     ADD 1 TO WKS-LEIDOS
024500     MOVE SPACES TO WKS-MENSAJE-RECHAZO
024600
024700     MOVE RLS-CODIGO-PRODUCTO TO RGL-CODIGO-PRODUCTO
024800     MOVE RLS-NOMBRE-REGLA    TO RGL-NOMBRE-REGLA
024900     READ DPFRUL1
025000        INVALID KEY
025100           MOVE DPFMSG1-REGLA-NO-EXISTE TO WKS-MENSAJE-RECHAZO
025200     END-READ
025300
025400     IF WKS-MENSAJE-RECHAZO = SPACES
025500        PERFORM VALIDA-CONSISTENCIA-UMBRALES
025600     END-IF
025700
025800     IF WKS-MENSAJE-RECHAZO NOT = SPACES
025900        ADD 1 TO WKS-RECHAZADAS
026000        DISPLAY 'RECHAZADA MODIFICACION REGLA '
026100                RLS-CODIGO-PRODUCTO '/' RLS-NOMBRE-REGLA
026200                ' - ' WKS-MENSAJE-RECHAZO UPON CONSOLE
026300     ELSE
026400        PERFORM CARGA-CAMPOS-MUTABLES
026500        REWRITE REG-DPFRUL1
026600           INVALID KEY
026700              DISPLAY '>>> ERROR AL REESCRIBIR REGLA '
026800                      RGL-CODIGO-PRODUCTO '/'
026900                      RGL-NOMBRE-REGLA UPON CONSOLE
027000        END-REWRITE
027100        ADD 1 TO WKS-MODIFICADAS
027200     END-IF
027300     PERFORM LEE-DPFRLS1.
027400 PROCESA-MODIFICA-E. EXIT.
027500
027600******************************************************************
027700*   VALIDA-CONSISTENCIA-UMBRALES - SI VIENEN AMBOS UMBRALES,     *
027800*   EL MINIMO NO PUEDE SER MAYOR QUE EL MAXIMO                   *
027900******************************************************************
028000 VALIDA-CONSISTENCIA-UMBRALES SECTION.
028100     IF RLS-UMBRAL-MINIMO NOT = ZEROES AND
028200        RLS-UMBRAL-MAXIMO NOT = ZEROES AND
028300        RLS-UMBRAL-MINIMO > RLS-UMBRAL-MAXIMO
028400        MOVE DPFMSG1-UMBRAL-INVALIDO TO WKS-MENSAJE-RECHAZO
028500     END-IF.
028600 VALIDA-CONSISTENCIA-UMBRALES-E. EXIT.
028700
028800******************************************************************
028900*   CARGA-CAMPOS-MUTABLES - COPIA LOS CAMPOS DE LA SOLICITUD     *
029000*   AL REGISTRO DE LA REGLA (LLAVE Y VALORES POR DEFECTO APARTE) *
029100******************************************************************
029200 CARGA-CAMPOS-MUTABLES SECTION.
029300     MOVE RLS-CODIGO-PRODUCTO      TO RGL-CODIGO-PRODUCTO
029400     MOVE RLS-NOMBRE-REGLA         TO RGL-NOMBRE-REGLA
029500     MOVE RLS-UMBRAL-MINIMO        TO RGL-UMBRAL-MINIMO
029600     MOVE RLS-UMBRAL-MAXIMO        TO RGL-UMBRAL-MAXIMO
029700     MOVE RLS-TASA-INTERES         TO RGL-TASA-INTERES
029800     MOVE RLS-MONTO-COMISION       TO RGL-MONTO-COMISION
029900     MOVE RLS-PORCENTAJE-DESCUENTO TO RGL-PORCENTAJE-DESCUENTO
030000     MOVE RLS-ORDEN-PRIORIDAD      TO RGL-ORDEN-PRIORIDAD
030100     IF RLS-ACTIVA NOT = SPACE AND RLS-ACTIVA NOT = LOW-VALUES
030200        MOVE RLS-ACTIVA            TO RGL-ACTIVA
030300     END-IF.
030400 CARGA-CAMPOS-MUTABLES-E. EXIT.
030500
030600******************************************************************
030700*   PROCESA-BAJAS - ELIMINA LA REGLA SI EXISTE                   *
030800******************************************************************
030900 PROCESA-BAJAS SECTION.
031000     ADD 1 TO WKS-LEIDOS
031100     MOVE SPACES TO WKS-MENSAJE-RECHAZO
031200
031300     MOVE RLS-CODIGO-PRODUCTO TO RGL-CODIGO-PRODUCTO
031400     MOVE RLS-NOMBRE-REGLA    TO RGL-NOMBRE-REGLA
031500     READ DPFRUL1
031600        INVALID KEY
031700           MOVE DPFMSG1-REGLA-NO-EXISTE TO WKS-MENSAJE-RECHAZO
031800     END-READ
031900
032000     IF WKS-MENSAJE-RECHAZO NOT = SPACES
032100        ADD 1 TO WKS-RECHAZADAS
032200        DISPLAY 'RECHAZADA BAJA REGLA '
032300                RLS-CODIGO-PRODUCTO '/' RLS-NOMBRE-REGLA
032400                ' - ' WKS-MENSAJE-RECHAZO UPON CONSOLE
032500     ELSE
032600        DELETE DPFRUL1
032700           INVALID KEY
032800              DISPLAY '>>> ERROR AL ELIMINAR REGLA '
032900                      RGL-CODIGO-PRODUCTO '/'
033000                      RGL-NOMBRE-REGLA UPON CONSOLE
033100        END-DELETE
033200        ADD 1 TO WKS-DADAS-DE-BAJA
033300     END-IF
033400     PERFORM LEE-DPFRLS1.
033500 PROCESA-BAJAS-E. EXIT.
033600
033700******************************************************************
033800*   PROCESA-APLICABLES - RECORRE LAS REGLAS DEL PRODUCTO POR EL  *
033900*   INDICE ALTERNO, SELECCIONA LAS ACTIVAS CUYO UMBRAL CUBRE EL  *
034000*   MONTO CONSULTADO Y LAS DESPLIEGA ORDENADAS POR PRIORIDAD     *
034100******************************************************************
034200 PROCESA-APLICABLES SECTION.
034300     ADD 1 TO WKS-LEIDOS
034400     MOVE SPACES TO WKS-MENSAJE-RECHAZO
034500
034600     MOVE RLS-CODIGO-PRODUCTO TO PRD-CODIGO-PRODUCTO
034700     READ DPFPRD1
034800        INVALID KEY
034900           MOVE DPFMSG1-PRODUCTO-NO-EXISTE TO
035000                WKS-MENSAJE-RECHAZO
035100     END-READ
035200
035300     IF WKS-MENSAJE-RECHAZO NOT = SPACES
035400        ADD 1 TO WKS-RECHAZADAS
035500        DISPLAY 'RECHAZADA CONSULTA DE REGLAS PRODUCTO '
035600                RLS-CODIGO-PRODUCTO ' - '
035700                WKS-MENSAJE-RECHAZO UPON CONSOLE
035800     ELSE
035900        PERFORM ORDENA-REGLAS-APLICABLES
036000        ADD 1 TO WKS-CONSULTADAS
036100     END-IF
036200     PERFORM LEE-DPFRLS1.
036300 PROCESA-APLICABLES-E. EXIT.
036400
036500******************************************************************
036600*   ORDENA-REGLAS-APLICABLES - RECORRE DPFRUL1 POR EL INDICE     *
036700*   ALTERNO DE PRODUCTO, ENVIA AL SORT LAS REGLAS APLICABLES AL  *
036800*   MONTO CONSULTADO Y LAS DESPLIEGA YA ORDENADAS POR PRIORIDAD  *
036900******************************************************************
037000 ORDENA-REGLAS-APLICABLES SECTION.
037100     MOVE ZERO TO WKS-REGLAS-EN-SORT
037200     SORT WORKFILE ON ASCENDING KEY WORK-ORDEN-PRIORIDAD
037300          INPUT PROCEDURE  IS ENVIA-REGLAS-APLICABLES-AL-SORT
037400          OUTPUT PROCEDURE IS DESPLIEGA-REGLAS-DEL-SORT.
037500 ORDENA-REGLAS-APLICABLES-E. EXIT.
037600
037700 ENVIA-REGLAS-APLICABLES-AL-SORT SECTION.
037800     MOVE PRD-CODIGO-PRODUCTO TO RGL-CODIGO-PRODUCTO
037900     MOVE ZERO TO WKS-FIN-DPFRUL1
038000     START DPFRUL1 KEY IS EQUAL RGL-CODIGO-PRODUCTO
038100        INVALID KEY
038200           MOVE 1 TO WKS-FIN-DPFRUL1
038300     END-START
038400     PERFORM LEE-SGTE-REGLA-APLICABLE
038500        THRU LEE-SGTE-REGLA-APLICABLE-E
038600        UNTIL WKS-FIN-DPFRUL1 = 1.
038700 ENVIA-REGLAS-APLICABLES-AL-SORT-E. EXIT.
038800
038900 LEE-SGTE-REGLA-APLICABLE SECTION.
039000     READ DPFRUL1 NEXT RECORD
039100        AT END
039200           MOVE 1 TO WKS-FIN-DPFRUL1
039300     END-READ
039400     IF WKS-FIN-DPFRUL1 = 0
039500        IF RGL-CODIGO-PRODUCTO NOT = PRD-CODIGO-PRODUCTO
039600           MOVE 1 TO WKS-FIN-DPFRUL1
039700        ELSE
039800           PERFORM DETERMINA-APLICABILIDAD
039900           IF WKS-APLICABLE-SI
040000              MOVE RGL-ORDEN-PRIORIDAD TO WORK-ORDEN-PRIORIDAD
040100              MOVE RGL-NOMBRE-REGLA    TO WORK-REGLA
040200              ADD 1 TO WKS-REGLAS-EN-SORT
040300              RELEASE WORK-REG
040400           END-IF
040500        END-IF
040600     END-IF.
040700 LEE-SGTE-REGLA-APLICABLE-E. EXIT.
040800
040900******************************************************************
041000*   DETERMINA-APLICABILIDAD - REGLA ACTIVA=Y Y EL MONTO          *
041100*   CONSULTADO CAE DENTRO DEL UMBRAL MINIMO/MAXIMO (CERO EN      *
041200*   CUALQUIERA DE LOS DOS SIGNIFICA SIN LIMITE EN ESE EXTREMO)   *
041300******************************************************************
041400 DETERMINA-APLICABILIDAD SECTION.
041500     MOVE 'N' TO WKS-REGLA-ES-APLICABLE
041600     IF RGL-ACTIVA-SI AND
041700        (RGL-UMBRAL-MINIMO = ZEROES OR
041800         RLS-MONTO-CONSULTA >= RGL-UMBRAL-MINIMO) AND
041900        (RGL-UMBRAL-MAXIMO = ZEROES OR
042000         RLS-MONTO-CONSULTA <= RGL-UMBRAL-MAXIMO)
042100        MOVE 'S' TO WKS-REGLA-ES-APLICABLE
042200     END-IF.
042300 DETERMINA-APLICABILIDAD-E. EXIT.
042400
042500 DESPLIEGA-REGLAS-DEL-SORT SECTION.
042600     MOVE ZERO TO WKS-FIN-DPFRUL1
042700     PERFORM DESPLIEGA-SGTE-REGLA-ORDENADA
042800        THRU DESPLIEGA-SGTE-REGLA-ORDENADA-E
042900        UNTIL WKS-FIN-DPFRUL1 = 1.
043000 DESPLIEGA-REGLAS-DEL-SORT-E. EXIT.
043100
043200 DESPLIEGA-SGTE-REGLA-ORDENADA SECTION.
043300     RETURN WORKFILE
043400        AT END
043500           MOVE 1 TO WKS-FIN-DPFRUL1
043600     END-RETURN
043700     IF WKS-FIN-DPFRUL1 = 0
043800        DISPLAY '  REGLA APLICABLE PRIORIDAD '
043900                WORK-ORDEN-PRIORIDAD
044000                ' - ' WORK-REGLA UPON CONSOLE
044100     END-IF.
044200 DESPLIEGA-SGTE-REGLA-ORDENADA-E. EXIT.
044300
044400******************************************************************
044500*   PROCESA-LISTADO - RECORRE DPFRUL1 POR EL INDICE ALTERNO DE   *
044600*   PRODUCTO Y LISTA TODAS LAS REGLAS, O SOLO LAS ACTIVAS CUANDO *
044700*   RLS-SOLO-ACTIVAS = 'Y'                                       *
044800******************************************************************
044900 PROCESA-LISTADO SECTION.
045000     ADD 1 TO WKS-LEIDOS
045100     MOVE ZERO TO WKS-FIN-LISTADO
045200     MOVE RLS-CODIGO-PRODUCTO TO RGL-CODIGO-PRODUCTO
045300     START DPFRUL1 KEY IS EQUAL RGL-CODIGO-PRODUCTO
045400        INVALID KEY
045500           MOVE 1 TO WKS-FIN-LISTADO
045600     END-START
045700     PERFORM LEE-SGTE-REGLA-LISTADO
045800        THRU LEE-SGTE-REGLA-LISTADO-E
045900        UNTIL WKS-FIN-LISTADO = 1.
046000 PROCESA-LISTADO-E. EXIT.
046100
046200 LEE-SGTE-REGLA-LISTADO SECTION.
046300     READ DPFRUL1 NEXT RECORD
046400        AT END
046500           MOVE 1 TO WKS-FIN-LISTADO
046600     END-READ
046700     IF WKS-FIN-LISTADO = 0
046800        IF RGL-CODIGO-PRODUCTO NOT = RLS-CODIGO-PRODUCTO
046900           MOVE 1 TO WKS-FIN-LISTADO
047000        ELSE
047100           IF RLS-SOLO-ACTIVAS NOT = 'Y' OR RGL-ACTIVA-SI
047200              DISPLAY 'REGLA ' RGL-CODIGO-PRODUCTO '/'
047300                      RGL-NOMBRE-REGLA ' PRIORIDAD '
047400                      RGL-ORDEN-PRIORIDAD UPON CONSOLE
047500              ADD 1 TO WKS-LISTADAS
047600           END-IF
047700        END-IF
047800     END-IF.
047900 LEE-SGTE-REGLA-LISTADO-E. EXIT.
048000
048100******************************************************************
048200*             L E C T U R A   D E   E N T R A D A                *
048300******************************************************************
048400 LEE-DPFRLS1 SECTION.
048500     READ DPFRLS1
048600        AT END
048700           MOVE 1 TO WKS-FIN-DPFRLS1
048800     END-READ.
048900 LEE-DPFRLS1-E. EXIT.
049000
049100******************************************************************
049200*             E S T A D I S T I C A S   D E   C O R R I D A      *
049300******************************************************************
049400 ESTADISTICAS SECTION.
049500     DISPLAY '*****************************************'
049600             UPON CONSOLE
049700     DISPLAY '* DPFRUL1 - REGISTROS LEIDOS   : '
049800             WKS-LEIDOS UPON CONSOLE
049900     DISPLAY '* DPFRUL1 - DADAS DE ALTA       : '
050000             WKS-DADAS-DE-ALTA UPON CONSOLE
050100     DISPLAY '* DPFRUL1 - MODIFICADAS         : '
050200             WKS-MODIFICADAS UPON CONSOLE
050300     DISPLAY '* DPFRUL1 - DADAS DE BAJA       : '
050400             WKS-DADAS-DE-BAJA UPON CONSOLE
050500     DISPLAY '* DPFRUL1 - CONSULTADAS         : '
050600             WKS-CONSULTADAS UPON CONSOLE
050700     DISPLAY '* DPFRUL1 - LISTADAS            : '
050800             WKS-LISTADAS UPON CONSOLE
050900     DISPLAY '* DPFRUL1 - RECHAZADAS          : '
051000             WKS-RECHAZADAS UPON CONSOLE
051100     DISPLAY '*****************************************'
051200             UPON CONSOLE.
051300 ESTADISTICAS-E. EXIT.
051400
051500******************************************************************
051600*             C I E R R E   D E   A R C H I V O S                *
051700******************************************************************
051800 CIERRA-ARCHIVOS SECTION.
051900     CLOSE DPFRLS1 DPFPRD1 DPFRUL1.
052000 CIERRA-ARCHIVOS-E. EXIT.
