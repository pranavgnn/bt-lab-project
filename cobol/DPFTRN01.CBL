000100******************************************************************
000200* FECHA       : 07/08/1991                                       *
000300* PROGRAMADOR : R. CASTILLO MELGAR (RCM)                         *
000400* APLICACION  : DEPOSITOS A PLAZO FIJO                           *
000500* PROGRAMA    : DPFTRN1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : POSTEA MOVIMIENTOS (DEPOSITOS, RETIROS, ABONOS   *
000800*             : DE INTERES, CANCELACIONES, PAGOS DE VENCIMIENTO, *
000900*             : CARGOS DE PENALIDAD Y REVERSOS) CONTRA UNA       *
001000*             : CUENTA DE DEPOSITO A PLAZO FIJO Y ACTUALIZA EL   *
001100*             : SALDO SEGUN EL TIPO DE MOVIMIENTO. TAMBIEN       *
001200*             : ATIENDE CONSULTAS DE MOVIMIENTOS YA GRABADOS.    *
001300* ARCHIVOS    : DPFMVE1=E,DPFCTA1=C,DPFMOV1=A                    *
001400* ACCION (ES) : A=ACTUALIZA (POSTEA), C=CONSULTAR                *
001500* INSTALADO   : 02/09/1991                                       *
001600******************************************************************
001700* BITACORA DE CAMBIOS                                            *
001800*   07/08/1991 RCM TQ-0555 VERSION ORIGINAL, SOLO DEPOSITO/RETIRO*
001900*   25/02/1993 RCM TQ-0605 SE AGREGAN LOS TIPOS ABONO-INTERES,   *
002000*              CANCELACION-ANTICIPADA Y PAGO-VENCIMIENTO         *
002100*   19/11/1994 EPG TQ-0648 SE AGREGA EL TIPO CARGO-PENALIDAD Y   *
002200*              EL TIPO REVERSO (SALDO NO CAMBIA)                 *
002300*   06/06/1996 EPG TQ-0703 EL SALDO ANTERIOR SE DERIVA DEL       *
002400*              ULTIMO MOVIMIENTO GRABADO, YA NO DE UN CAMPO      *
002500*              DE SALDO EN DPFCTA1 (SE DETECTARON               *
002600*              DESINCRONIZACIONES EN AUDITORIA)                 *
002700*   12/10/1998 EPG TQ-0788 REVISION DE FECHAS DE 8 POSICIONES    *
002800*              PARA EL CAMBIO DE SIGLO, MOV-FECHA-TRANSACCION    *
002900*   30/04/2000 MHL TQ-0812 RECHAZA MOVIMIENTOS CONTRA CUENTA     *
003000*              CERRADA (ANTES SOLO SE VALIDABA EXISTENCIA)       *
003100*   14/03/2003 MHL TQ-0879 SE AGREGA CONSULTA DE MOVIMIENTOS     *
003200*              POR CUENTA CON RANGO DE FECHAS                    *
003300*   21/11/2008 CPQ TQ-0959 EL ID DE TRANSACCION INCLUYE UN       *
003400*              CONSECUTIVO DE 8 DIGITOS TOMADO DE DPFSEC1 PARA   *
003500*              EVITAR COLISIONES DENTRO DE LA MISMA CORRIDA      *
003600*   09/08/2013 RFM TQ-1043 LA CONSULTA POR CUENTA ANDABA         *
003700*              DEVOLVIENDO LOS MOVIMIENTOS DE MAS ANTIGUO A MAS  *
003800*              RECIENTE PORQUE LA LLAVE ALTERNA SOLO RECORRE EN  *
003900*              EL ORDEN EN QUE FUE CARGADA; SE ORDENA POR SORT   *
004000*              INTERNO DESCENDENTE DE FECHA DE TRANSACCION PARA  *
004100*              DEJAR EL MOVIMIENTO MAS RECIENTE PRIMERO          *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID.    DPFTRN1.
004500 AUTHOR.        R. CASTILLO MELGAR.
004600 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPARTAMENTO DE DPF.
004700 DATE-WRITTEN.  07/08/1991.
004800 DATE-COMPILED. 09/08/2013.
004900 SECURITY.      USO INTERNO - DEPARTAMENTO DE DPF UNICAMENTE.
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600******************************************************************
005700*              A R C H I V O   D E   E N T R A D A               *
005800******************************************************************
005900     SELECT DPFMVE1  ASSIGN   TO DPFMVE1
006000            ORGANIZATION      IS SEQUENTIAL
006100            FILE STATUS       IS FS-DPFMVE1.
006200     SELECT DPFCTA1  ASSIGN   TO DPFCTA1
006300            ORGANIZATION      IS INDEXED
006400            ACCESS MODE       IS RANDOM
006500            RECORD KEY        IS CTA-NUMERO-CUENTA
006600            FILE STATUS       IS FS-DPFCTA1
006700                                 FSE-DPFCTA1.
006800     SELECT DPFSEC1  ASSIGN   TO DPFSEC1
006900            ORGANIZATION      IS INDEXED
007000            ACCESS MODE       IS DYNAMIC
007100            RECORD KEY        IS SEC-CODIGO-AGENCIA
007200            FILE STATUS       IS FS-DPFSEC1
007300                                 FSE-DPFSEC1.
007400******************************************************************
007500*              A R C H I V O   D E   S A L I D A                 *
007600******************************************************************
007700     SELECT DPFMOV1  ASSIGN   TO DPFMOV1
007800            ORGANIZATION      IS INDEXED
007900            ACCESS MODE       IS DYNAMIC
008000            RECORD KEY        IS MOV-LLAVE
008100            ALTERNATE RECORD KEY IS MOV-NUMERO-CUENTA
008200                                 WITH DUPLICATES
008300            FILE STATUS       IS FS-DPFMOV1
008400                                 FSE-DPFMOV1.
008500     SELECT WORKFILE ASSIGN   TO SORTWK1.
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  DPFMVE1
008900     LABEL RECORD IS STANDARD.
009000 COPY DPFMVE1.
009100 FD  DPFCTA1
009200     LABEL RECORD IS STANDARD.
009300 COPY DPFCTA1.
009400 FD  DPFSEC1
009500     LABEL RECORD IS STANDARD.
009600 COPY DPFSEC1.
009700 FD  DPFMOV1
009800     LABEL RECORD IS STANDARD.
009900 COPY DPFMOV1.
010000      SD  WORKFILE.
010100      01  WORK-REG.
010200          05  WORK-MOV-NUMERO-CUENTA      PIC X(50).
010300          05  WORK-MOV-ID-TRANSACCION     PIC X(100).
010400          05  WORK-MOV-TIPO-TRANSACCION   PIC X(20).
010500          05  WORK-MOV-SALDO-DESPUES      PIC S9(13)V9(2).
010600          05  WORK-MOV-FECHA-TRANSACCION  PIC 9(08).
010700          05  FILLER                      PIC X(6).
010800
010900 WORKING-STORAGE SECTION.
011000******************************************************************
011100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS       *
011200******************************************************************
011300 01  WKS-FS-STATUS.
011400     05  FS-DPFMVE1              PIC 9(02) VALUE ZEROES.
011500     05  FS-DPFCTA1              PIC 9(02) VALUE ZEROES.
011600     05  FSE-DPFCTA1.
011700         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011800         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011900         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012000     05  FS-DPFSEC1              PIC 9(02) VALUE ZEROES.
012100     05  FSE-DPFSEC1.
012200         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012300         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012400         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012500     05  FS-DPFMOV1              PIC 9(02) VALUE ZEROES.
012600     05  FSE-DPFMOV1.
012700         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012800         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012900         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013000*      VARIABLES RUTINA DE FSE
013100     05  PROGRAMA                PIC X(08) VALUE 'DPFTRN1 '.
013200     05  ARCHIVO                 PIC X(08) VALUE SPACES.
013300     05  ACCION                  PIC X(10) VALUE SPACES.
013400     05  LLAVE                   PIC X(32) VALUE SPACES.
013500     05  LLAVE-R REDEFINES LLAVE.
013600         10  LLAVE-CUENTA        PIC X(20).
013700         10  LLAVE-TIPO          PIC X(12).
013800 COPY DPFMSG1.
013900******************************************************************
014000*              CAMPOS DE PARAMETRO DE CORRIDA (SYSIN)            *
014100******************************************************************
014200 01  WKS-PARAMETRO-CORRIDA.
014300     05  WKS-ACCION-CORRIDA      PIC X(01).
014400         88  WKS-ES-ACTUALIZA         VALUE 'A'.
014500         88  WKS-ES-CONSULTA          VALUE 'C'.
014600     05  FILLER                  PIC X(01).
014700     05  WKS-FECHA-PROCESO       PIC 9(08).
014800 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
014900     05  WKS-FP-ANIO              PIC 9(04).
015000     05  WKS-FP-MES               PIC 9(02).
015100     05  WKS-FP-DIA               PIC 9(02).
015200******************************************************************
015300*              CAMPOS DE TRABAJO Y CONTADORES                    *
015400******************************************************************
015500 01  WKS-CAMPOS-DE-TRABAJO.
015600     05  WKS-FIN-DPFMVE1         PIC 9(01) COMP VALUE ZERO.
015700         88  FIN-DPFMVE1                 VALUE 1.
015800     05  WKS-FIN-DPFMOV1         PIC 9(01) COMP VALUE ZERO.
015900     05  WKS-FIN-WORKFILE        PIC 9(01) COMP VALUE ZERO.
016000         88  FIN-WORKFILE                VALUE 1.
016100     05  WKS-MOVIMIENTOS-EN-SORT PIC 9(05) COMP VALUE ZERO.
016200     05  WKS-LEIDOS              PIC 9(07) COMP VALUE ZERO.
016300     05  WKS-POSTEADOS           PIC 9(07) COMP VALUE ZERO.
016400     05  WKS-RECHAZADOS          PIC 9(07) COMP VALUE ZERO.
016500     05  WKS-CONSULTADOS         PIC 9(07) COMP VALUE ZERO.
016600     05  WKS-MENSAJE-RECHAZO     PIC X(60) VALUE SPACES.
016700     05  WKS-SALDO-ANTERIOR      PIC S9(13)V9(2).
016800     05  WKS-SALDO-NUEVO         PIC S9(13)V9(2).
016900     05  WKS-SALDO-NUEVO-R REDEFINES WKS-SALDO-NUEVO
017000                           PIC 9(15).
017100     05  WKS-HAY-MOVIMIENTOS     PIC 9(01) COMP VALUE ZERO.
017200         88  HAY-MOVIMIENTOS-PREVIOS     VALUE 1.
017300     05  WKS-MASCARA-MONTO       PIC Z,ZZZ,ZZZ,ZZ9.99.
017400******************************************************************
017500 PROCEDURE DIVISION.
017600******************************************************************
017700*               S E C C I O N    P R I N C I P A L              *
017800******************************************************************
017900 000-MAIN SECTION.
018000     PERFORM APERTURA-ARCHIVOS
018100     EVALUATE TRUE
018200        WHEN WKS-ES-ACTUALIZA
018300             PERFORM PROCESA-MOVIMIENTOS UNTIL FIN-DPFMVE1
018400        WHEN WKS-ES-CONSULTA
018500             PERFORM PROCESA-CONSULTAS UNTIL FIN-DPFMVE1
018600     END-EVALUATE
018700     PERFORM ESTADISTICAS
018800     PERFORM CIERRA-ARCHIVOS
018900     STOP RUN.
019000 000-MAIN-E. EXIT.
019100
019200******************************************************************
019300*              A P E R T U R A   D E   A R C H I V O S          *
019400******************************************************************
019500 APERTURA-ARCHIVOS SECTION.
019600     ACCEPT WKS-PARAMETRO-CORRIDA FROM SYSIN
019700     IF NOT WKS-ES-ACTUALIZA AND NOT WKS-ES-CONSULTA
019800        DISPLAY '>>> ACCION DE CORRIDA NO VALIDA <<<'
019900                UPON CONSOLE
020000        MOVE 91 TO RETURN-CODE
020100        STOP RUN
020200     END-IF
020300     OPEN INPUT  DPFMVE1
020400          I-O    DPFCTA1 DPFSEC1 DPFMOV1
020500     IF FS-DPFMVE1 NOT EQUAL 0 AND 97
020600        DISPLAY '>>> ERROR AL ABRIR DPFMVE1, FS='
020700                FS-DPFMVE1 UPON CONSOLE
020800        MOVE 91 TO RETURN-CODE
020900        STOP RUN
021000     END-IF
021100     IF FS-DPFCTA1 NOT EQUAL 0 AND 97
021200        MOVE 'OPEN'     TO ACCION
021300        MOVE SPACES     TO LLAVE
021400        MOVE 'DPFCTA1'  TO ARCHIVO
021500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021600                              FS-DPFCTA1, FSE-DPFCTA1
021700        MOVE 91 TO RETURN-CODE
021800        STOP RUN
021900     END-IF
022000     IF FS-DPFMOV1 NOT EQUAL 0 AND 97
022100        MOVE 'OPEN'     TO ACCION
022200        MOVE SPACES     TO LLAVE
022300        MOVE 'DPFMOV1'  TO ARCHIVO
022400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022500                              FS-DPFMOV1, FSE-DPFMOV1
022600        MOVE 91 TO RETURN-CODE
022700        STOP RUN
022800     END-IF
022900     PERFORM LEE-DPFMVE1.
023000 APERTURA-ARCHIVOS-E. EXIT.
023100
023200******************************************************************
023300*   PROCESA-MOVIMIENTOS - ACCION 'A', VALIDA CUENTA/ESTADO,      *
023400*   DERIVA EL SALDO ANTERIOR DEL ULTIMO MOVIMIENTO GRABADO,      *
023500*   APLICA LA REGLA DE SALDO SEGUN EL TIPO Y GRABA DPFMOV1       *
023600******************************************************************
023700 PROCESA-MOVIMIENTOS SECTION.
023800     ADD 1 TO WKS-LEIDOS
023900     MOVE SPACES TO WKS-MENSAJE-RECHAZO
024000
024100     MOVE MVE-NUMERO-CUENTA TO CTA-NUMERO-CUENTA
024200     READ DPFCTA1
024300        INVALID KEY
024400           MOVE DPFMSG1-CUENTA-NO-EXISTE TO WKS-MENSAJE-RECHAZO
024500     END-READ
024600
024700     IF WKS-MENSAJE-RECHAZO = SPACES
024800        IF CTA-CERRADA
024900           MOVE DPFMSG1-CUENTA-CERRADA TO WKS-MENSAJE-RECHAZO
025000        END-IF
025100     END-IF
025200
025300     IF WKS-MENSAJE-RECHAZO NOT = SPACES
025400        ADD 1 TO WKS-RECHAZADOS
025500        DISPLAY 'RECHAZADO MOVIMIENTO CUENTA '
025600                MVE-NUMERO-CUENTA ' - ' WKS-MENSAJE-RECHAZO
025700                UPON CONSOLE
025800     ELSE
025900        PERFORM DERIVA-SALDO-ANTERIOR
026000        PERFORM APLICA-REGLA-DE-SALDO
026100        PERFORM GRABA-DPFMOV1
026200        ADD 1 TO WKS-POSTEADOS
026300     END-IF
026400     PERFORM LEE-DPFMVE1.
026500 PROCESA-MOVIMIENTOS-E. EXIT.
026600
026700******************************************************************
026800*   DERIVA-SALDO-ANTERIOR - EL ULTIMO MOVIMIENTO GRABADO PARA LA*
026900*   CUENTA (POR LLAVE ALTERNA), O EL PRINCIPAL SI NO HAY NINGUNO*
027000******************************************************************
027100 DERIVA-SALDO-ANTERIOR SECTION.
027200     MOVE ZERO TO WKS-HAY-MOVIMIENTOS
027300     MOVE CTA-NUMERO-CUENTA TO MOV-NUMERO-CUENTA
027400     START DPFMOV1 KEY IS EQUAL MOV-NUMERO-CUENTA
027500        INVALID KEY
027600           MOVE 99 TO FS-DPFMOV1
027700     END-START
027800     PERFORM LEE-SGTE-MOVIMIENTO-CUENTA THRU
027900             LEE-SGTE-MOVIMIENTO-CUENTA-E
028000             UNTIL FS-DPFMOV1 NOT = 0
028100     IF NOT HAY-MOVIMIENTOS-PREVIOS
028200        MOVE CTA-MONTO-PRINCIPAL TO WKS-SALDO-ANTERIOR
028300     END-IF.
028400 DERIVA-SALDO-ANTERIOR-E. EXIT.
028500
028600******************************************************************
028700*   LEE-SGTE-MOVIMIENTO-CUENTA - AVANZA LA LECTURA SECUENCIAL    *
028800*   POR LLAVE ALTERNA MIENTRAS LA CUENTA COINCIDA, GUARDANDO EL  *
028900*   ULTIMO SALDO ENCONTRADO PARA LA CUENTA                       *
029000******************************************************************
029100 LEE-SGTE-MOVIMIENTO-CUENTA SECTION.
029200     READ DPFMOV1 NEXT RECORD
029300     IF FS-DPFMOV1 = 0
029400        IF MOV-NUMERO-CUENTA = CTA-NUMERO-CUENTA
029500           MOVE 1 TO WKS-HAY-MOVIMIENTOS
029600           MOVE MOV-SALDO-DESPUES TO WKS-SALDO-ANTERIOR
029700        ELSE
029800           MOVE 99 TO FS-DPFMOV1
029900        END-IF
030000     END-IF.
030100 LEE-SGTE-MOVIMIENTO-CUENTA-E. EXIT.
030200
030300******************************************************************
030400*   APLICA-REGLA-DE-SALDO - EL MONTO SIEMPRE SE GUARDA POSITIVO,*
030500*   LA DIRECCION LA DA EL TIPO DE TRANSACCION                   *
030600******************************************************************
030700 APLICA-REGLA-DE-SALDO SECTION.
030800     EVALUATE TRUE
030900        WHEN MVE-TIPO-DEPOSITO
031000        WHEN MVE-TIPO-ABONO-INTERES
031100           COMPUTE WKS-SALDO-NUEVO =
031200                   WKS-SALDO-ANTERIOR + MVE-MONTO
031300        WHEN MVE-TIPO-RETIRO
031400        WHEN MVE-TIPO-CARGO-PENALIDAD
031500        WHEN MVE-TIPO-CANCELACION-ANTIC
031600        WHEN MVE-TIPO-PAGO-VENCIMIENTO
031700           COMPUTE WKS-SALDO-NUEVO =
031800                   WKS-SALDO-ANTERIOR - MVE-MONTO
031900        WHEN MVE-TIPO-REVERSO
032000           MOVE WKS-SALDO-ANTERIOR TO WKS-SALDO-NUEVO
032100        WHEN OTHER
032200           MOVE WKS-SALDO-ANTERIOR TO WKS-SALDO-NUEVO
032300     END-EVALUATE.
032400 APLICA-REGLA-DE-SALDO-E. EXIT.
032500
032600******************************************************************
032700*   GRABA-DPFMOV1 - ASIGNA MOV-ID-TRANSACCION DESDE DPFSEC1     *
032800*   KEYED 'MOVIMIENTOS' Y GRABA EL MOVIMIENTO                   *
032900******************************************************************
033000 GRABA-DPFMOV1 SECTION.
033100     MOVE 'MOVIMIENTOS'         TO SEC-CODIGO-AGENCIA
033200     READ DPFSEC1
033300        INVALID KEY
033400           MOVE 'MOVIMIENTOS'      TO SEC-CODIGO-AGENCIA
033500           MOVE WKS-FECHA-PROCESO  TO SEC-FECHA-PROCESO
033600           MOVE 10000000           TO SEC-ULTIMA-SECUENCIA
033700           MOVE ZERO               TO SEC-CONTADOR-DEL-DIA
033800           WRITE REG-DPFSEC1
033900     END-READ
034000     ADD 1 TO SEC-ULTIMA-SECUENCIA
034100     REWRITE REG-DPFSEC1
034200
034300     MOVE CTA-NUMERO-CUENTA      TO MOV-NUMERO-CUENTA
034400     STRING 'TXN-' DELIMITED BY SIZE
034500            CTA-NUMERO-CUENTA DELIMITED BY SPACE
034600            '-' DELIMITED BY SIZE
034700            WKS-FECHA-PROCESO DELIMITED BY SIZE
034800            '-' DELIMITED BY SIZE
034900            SEC-ULTIMA-SECUENCIA DELIMITED BY SIZE
035000            INTO MOV-ID-TRANSACCION
035100     END-STRING
035200     MOVE MVE-TIPO-TRANSACCION   TO MOV-TIPO-TRANSACCION
035300     MOVE MVE-MONTO              TO MOV-MONTO
035400     MOVE WKS-SALDO-NUEVO        TO MOV-SALDO-DESPUES
035500     MOVE MVE-REFERENCIA         TO MOV-REFERENCIA
035600     MOVE WKS-FECHA-PROCESO      TO MOV-FECHA-TRANSACCION
035700     WRITE REG-DPFMOV1
035800        INVALID KEY
035900           DISPLAY '>>> MOVIMIENTO DUPLICADO ' MOV-LLAVE
036000                   UPON CONSOLE
036100     END-WRITE.
036200 GRABA-DPFMOV1-E. EXIT.
036300
036400******************************************************************
036500*   PROCESA-CONSULTAS - ACCION 'C', LISTA MOVIMIENTOS DE UNA     *
036600*   CUENTA MAS RECIENTE PRIMERO, CON FILTRO OPCIONAL DE RANGO    *
036700******************************************************************
036800 PROCESA-CONSULTAS SECTION.
036900     ADD 1 TO WKS-LEIDOS
037000     MOVE MVE-NUMERO-CUENTA TO CTA-NUMERO-CUENTA
037100     READ DPFCTA1
037200        INVALID KEY
037300           DISPLAY DPFMSG1-CUENTA-NO-EXISTE UPON CONSOLE
037400     END-READ
037500     IF FS-DPFCTA1 = 0
037600        PERFORM CONSULTA-POR-CUENTA
037700     END-IF
037800     PERFORM LEE-DPFMVE1.
037900 PROCESA-CONSULTAS-E. EXIT.
038000
038100******************************************************************
038200*   CONSULTA-POR-CUENTA - ORDENA LOS MOVIMIENTOS DE LA CUENTA    *
038300*   POR FECHA DE TRANSACCION DESCENDENTE (MAS RECIENTE PRIMERO) *
038400*   VIA SORT INTERNO, YA QUE LA LLAVE ALTERNA SOLO RECORRE LOS   *
038500*   MOVIMIENTOS EN EL ORDEN EN QUE FUERON CARGADOS (ASCENDENTE) *
038600******************************************************************
038700 CONSULTA-POR-CUENTA SECTION.
038800     MOVE ZERO TO WKS-MOVIMIENTOS-EN-SORT
038900     SORT WORKFILE ON DESCENDING KEY WORK-MOV-FECHA-TRANSACCION
039000          INPUT PROCEDURE  IS ENVIA-MOVIMIENTOS-AL-SORT
039100          OUTPUT PROCEDURE IS DESPLIEGA-MOVIMIENTOS-DEL-SORT
039200     IF WKS-MOVIMIENTOS-EN-SORT = ZEROES
039300        MOVE 99 TO FS-DPFMOV1
039400     END-IF.
039500 CONSULTA-POR-CUENTA-E. EXIT.
039600
039700******************************************************************
039800*   ENVIA-MOVIMIENTOS-AL-SORT - RECORRE LA LLAVE ALTERNA  *
039900*   CUENTA EN EL ORDEN EN QUE FUE CARGADA Y ENVIA AL SORT CADA   *
040000*   MOVIMIENTO QUE CAIGA DENTRO DEL RANGO DE FECHAS SOLICITADO   *
040100*   (O TODOS SI NO HAY RANGO INFORMADO)                          *
040200******************************************************************
040300 ENVIA-MOVIMIENTOS-AL-SORT SECTION.
040400     MOVE ZERO TO WKS-FIN-DPFMOV1
040500     MOVE MVE-NUMERO-CUENTA TO MOV-NUMERO-CUENTA
040600     START DPFMOV1 KEY IS EQUAL MOV-NUMERO-CUENTA
040700        INVALID KEY
040800           MOVE 1 TO WKS-FIN-DPFMOV1
040900     END-START
041000     PERFORM LEE-SGTE-MOVIMIENTO-CONSULTA THRU
041100             LEE-SGTE-MOVIMIENTO-CONSULTA-E
041200             UNTIL WKS-FIN-DPFMOV1 = 1.
041300 ENVIA-MOVIMIENTOS-AL-SORT-E. EXIT.
041400
041500******************************************************************
041600 LEE-SGTE-MOVIMIENTO-CONSULTA SECTION.
041700     READ DPFMOV1 NEXT RECORD
041800        AT END
041900           MOVE 1 TO WKS-FIN-DPFMOV1
042000     END-READ
042100     IF WKS-FIN-DPFMOV1 = 0
042200        IF MOV-NUMERO-CUENTA NOT = MVE-NUMERO-CUENTA
042300           MOVE 1 TO WKS-FIN-DPFMOV1
042400        ELSE
042500           IF (MVE-FECHA-INICIO-RANGO = ZEROES AND
042600               MVE-FECHA-FIN-RANGO = ZEROES)  OR
042700              (MOV-FECHA-TRANSACCION >=
042800                   MVE-FECHA-INICIO-RANGO      AND
042900               MOV-FECHA-TRANSACCION <=
043000                   MVE-FECHA-FIN-RANGO)
043100              MOVE MOV-NUMERO-CUENTA      TO
043200                   WORK-MOV-NUMERO-CUENTA
043300              MOVE MOV-ID-TRANSACCION     TO
043400                   WORK-MOV-ID-TRANSACCION
043500              MOVE MOV-TIPO-TRANSACCION   TO
043600                   WORK-MOV-TIPO-TRANSACCION
043700              MOVE MOV-SALDO-DESPUES      TO
043800                   WORK-MOV-SALDO-DESPUES
043900              MOVE MOV-FECHA-TRANSACCION  TO
044000                   WORK-MOV-FECHA-TRANSACCION
044100              ADD 1 TO WKS-MOVIMIENTOS-EN-SORT
044200              RELEASE WORK-REG
044300           END-IF
044400        END-IF
044500     END-IF.
044600 LEE-SGTE-MOVIMIENTO-CONSULTA-E. EXIT.
044700
044800******************************************************************
044900*   DESPLIEGA-MOVIMIENTOS-DEL-SORT - REGRESA LOS MOVIMIENTOS YA  *
045000*   ORDENADOS POR FECHA DESCENDENTE Y LOS DESPLIEGA              *
045100******************************************************************
045200 DESPLIEGA-MOVIMIENTOS-DEL-SORT SECTION.
045300     MOVE ZERO TO WKS-FIN-WORKFILE
045400     PERFORM DESPLIEGA-SGTE-MOVIMIENTO-ORDENADO
045500        THRU DESPLIEGA-SGTE-MOVIMIENTO-ORDENADO-E
045600        UNTIL FIN-WORKFILE.
045700 DESPLIEGA-MOVIMIENTOS-DEL-SORT-E. EXIT.
045800
045900 DESPLIEGA-SGTE-MOVIMIENTO-ORDENADO SECTION.
046000     RETURN WORKFILE
046100        AT END
046200           MOVE 1 TO WKS-FIN-WORKFILE
046300     END-RETURN
046400     IF NOT FIN-WORKFILE
046500        MOVE WORK-MOV-NUMERO-CUENTA      TO MOV-NUMERO-CUENTA
046600        MOVE WORK-MOV-ID-TRANSACCION     TO MOV-ID-TRANSACCION
046700        MOVE WORK-MOV-TIPO-TRANSACCION   TO MOV-TIPO-TRANSACCION
046800        MOVE WORK-MOV-SALDO-DESPUES      TO MOV-SALDO-DESPUES
046900        PERFORM DESPLIEGA-MOVIMIENTO
047000        ADD 1 TO WKS-CONSULTADOS
047100     END-IF.
047200 DESPLIEGA-SGTE-MOVIMIENTO-ORDENADO-E. EXIT.
047300
047400 DESPLIEGA-MOVIMIENTO SECTION.
047500     MOVE MOV-SALDO-DESPUES TO WKS-MASCARA-MONTO
047600     DISPLAY 'MOV ' MOV-ID-TRANSACCION ' CUENTA '
047700             MOV-NUMERO-CUENTA ' TIPO ' MOV-TIPO-TRANSACCION
047800             ' SALDO ' WKS-MASCARA-MONTO UPON CONSOLE.
047900 DESPLIEGA-MOVIMIENTO-E. EXIT.
048000
048100******************************************************************
048200*              L E C T U R A   D E   E N T R A D A               *
048300******************************************************************
048400 LEE-DPFMVE1 SECTION.
048500     READ DPFMVE1
048600        AT END
048700           MOVE 1 TO WKS-FIN-DPFMVE1
048800     END-READ.
048900 LEE-DPFMVE1-E. EXIT.
049000
049100******************************************************************
049200*              E S T A D I S T I C A S   D E   C O R R I D A     *
049300******************************************************************
049400 ESTADISTICAS SECTION.
049500     DISPLAY '*****************************************'
049600             UPON CONSOLE
049700     DISPLAY '* DPFTRN1 - REGISTROS LEIDOS   : '
049800             WKS-LEIDOS UPON CONSOLE
049900     DISPLAY '* DPFTRN1 - MOVIMIENTOS POSTEADOS : '
050000             WKS-POSTEADOS UPON CONSOLE
050100     DISPLAY '* DPFTRN1 - RECHAZADOS          : '
050200             WKS-RECHAZADOS UPON CONSOLE
050300     DISPLAY '* DPFTRN1 - CONSULTADOS         : '
050400             WKS-CONSULTADOS UPON CONSOLE
050500     DISPLAY '*****************************************'
050600             UPON CONSOLE.
050700 ESTADISTICAS-E. EXIT.
050800
050900******************************************************************
051000*              C I E R R E   D E   A R C H I V O S               *
051100******************************************************************
051200 CIERRA-ARCHIVOS SECTION.
051300     CLOSE DPFMVE1 DPFCTA1 DPFSEC1 DPFMOV1.
051400 CIERRA-ARCHIVOS-E. EXIT.
051500
