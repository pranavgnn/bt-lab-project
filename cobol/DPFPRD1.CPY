000100******************************************************************
000200*   COPY DPFPRD1                                                *
000300*   MAESTRO DE CATALOGO DE PRODUCTOS - DEPOSITOS A PLAZO FIJO    *
000400*   ORGANIZACION  : INDEXADO, LLAVE PRIMARIA PRD-CODIGO-PRODUCTO *
000500*   PROGRAMAS     : DPFCLC1, DPFACT1, DPFPRD1, DPFRUL1, DPFRPT1  *
000600******************************************************************
000700 01  REG-DPFPRD1.
000800     05  PRD-CODIGO-PRODUCTO         PIC X(50).
000900     05  PRD-NOMBRE-PRODUCTO         PIC X(200).
001000     05  PRD-TIPO-PRODUCTO           PIC X(50).
001100         88  PRD-TIPO-AHORRO             VALUE 'SAVINGS_ACCOUNT'.
001200         88  PRD-TIPO-MONETARIA          VALUE 'CURRENT_ACCOUNT'.
001300         88  PRD-TIPO-PLAZO-FIJO         VALUE 'FIXED_DEPOSIT'.
001400         88  PRD-TIPO-PLAZO-PROGRA       VALUE
001500                                        'RECURRING_DEPOSIT'.
001600         88  PRD-TIPO-PRESTAMO-PERS      VALUE 'PERSONAL_LOAN'.
001700         88  PRD-TIPO-PRESTAMO-HIPO      VALUE 'HOME_LOAN'.
001800         88  PRD-TIPO-PRESTAMO-VEHI      VALUE 'CAR_LOAN'.
001900         88  PRD-TIPO-TARJETA-CRED       VALUE 'CREDIT_CARD'.
002000         88  PRD-TIPO-TARJETA-DEBI       VALUE 'DEBIT_CARD'.
002100     05  PRD-TASA-INTERES-MINIMA     PIC S9(3)V9(2).
002200     05  PRD-TASA-INTERES-MAXIMA     PIC S9(3)V9(2).
002300     05  PRD-PLAZO-MESES-MINIMO      PIC S9(4).
002400     05  PRD-PLAZO-MESES-MAXIMO      PIC S9(4).
002500     05  PRD-MONTO-MINIMO            PIC S9(13)V9(2).
002600     05  PRD-MONTO-MAXIMO            PIC S9(13)V9(2).
002700     05  PRD-MONEDA                  PIC X(10).
002800     05  PRD-ESTADO                  PIC X(20).
002900         88  PRD-ACTIVO                  VALUE 'ACTIVE'.
003000         88  PRD-INACTIVO                VALUE 'INACTIVE'.
003100         88  PRD-SUSPENDIDO              VALUE 'SUSPENDED'.
003200         88  PRD-VENCIDO                 VALUE 'EXPIRED'.
003300*--> CCYYMMDD, 0 EN PRD-FECHA-VENCIMIENTO SIGNIFICA SIN VENCER
003400     05  PRD-FECHA-VIGENCIA          PIC 9(8).
003500     05  PRD-FECHA-VENCIMIENTO       PIC 9(8).
003600     05  PRD-CODIGO-REGULATORIO      PIC X(100).
003700     05  PRD-REQUIERE-APROBACION     PIC X(1).
003800         88  PRD-REQUIERE-APROB-SI       VALUE 'Y'.
003900         88  PRD-REQUIERE-APROB-NO       VALUE 'N'.
004000     05  FILLER                      PIC X(5).
