000100******************************************************************
000200*   COPY DPFMSG1                                                *
000300*   TABLA DE MENSAJES DE RECHAZO/ESTADO PARA LOS PROGRAMAS DPF  *
000400*   NOTA          : SE COPIA A WORKING-STORAGE (NO ES REGISTRO  *
000500*                   DE ARCHIVO); SIGUE EL FORMATO DE LA TABLA   *
000600*                   MENSAJES DE JM47ADM                         *
000700*   PROGRAMAS     : DPFCLC1, DPFACT1, DPFTRN1, DPFPRD1, DPFRUL1 *
000800******************************************************************
000900 01  DPFMSG1-MENSAJES.
001000     05  DPFMSG1-CLIENTE-NO-EXISTE  PIC X(60) VALUE
001100         'CLIENTE NO EXISTE O NO ESTA ACTIVO'.
001200     05  DPFMSG1-PRODUCTO-NO-EXISTE PIC X(60) VALUE
001300         'PRODUCTO NO EXISTE O NO ESTA ACTIVO'.
001400     05  DPFMSG1-PRODUCTO-DUPLICADO PIC X(60) VALUE
001500         'CODIGO DE PRODUCTO YA EXISTE'.
001600     05  DPFMSG1-MONTO-FUERA-BANDA  PIC X(60) VALUE
001700         'MONTO PRINCIPAL FUERA DE LA BANDA DEL PRODUCTO'.
001800     05  DPFMSG1-PLAZO-FUERA-BANDA  PIC X(60) VALUE
001900         'PLAZO EN MESES FUERA DE LA BANDA DEL PRODUCTO'.
002000     05  DPFMSG1-TASA-FUERA-BANDA   PIC X(60) VALUE
002100         'TASA SOLICITADA FUERA DE LA BANDA DEL PRODUCTO'.
002200     05  DPFMSG1-CUENTA-NO-EXISTE   PIC X(60) VALUE
002300         'CUENTA NO EXISTE'.
002400     05  DPFMSG1-CUENTA-CERRADA     PIC X(60) VALUE
002500         'CUENTA YA SE ENCUENTRA CERRADA'.
002600     05  DPFMSG1-ROL-NO-AUTORIZADO  PIC X(60) VALUE
002700         'ROL NO AUTORIZADO PARA ESTA OPERACION'.
002800     05  DPFMSG1-REGLA-NO-EXISTE    PIC X(60) VALUE
002900         'REGLA DE PRECIO NO EXISTE'.
003000     05  DPFMSG1-UMBRAL-INVALIDO    PIC X(60) VALUE
003100         'UMBRAL MINIMO MAYOR QUE UMBRAL MAXIMO'.
003200     05  DPFMSG1-RANGO-TASA-INVALIDO PIC X(60) VALUE
003300         'TASA MINIMA MAYOR QUE TASA MAXIMA'.
003400     05  DPFMSG1-RANGO-PLAZO-INVALIDO PIC X(60) VALUE
003500         'PLAZO MINIMO MAYOR QUE PLAZO MAXIMO'.
003600     05  DPFMSG1-RANGO-MONTO-INVALIDO PIC X(60) VALUE
003700         'MONTO MINIMO MAYOR QUE MONTO MAXIMO'.
003800     05  DPFMSG1-VIGENCIA-INVALIDA  PIC X(60) VALUE
003900         'FECHA DE VENCIMIENTO ANTERIOR A FECHA EFECTIVA'.
004000     05  DPFMSG1-CALCULO-NO-EXISTE  PIC X(60) VALUE
004100         'CALCULO NO EXISTE'.
004200     05  DPFMSG1-OPERACION-OK       PIC X(60) VALUE
004300         'OPERACION REALIZADA CORRECTAMENTE'.
