000100******************************************************************
000200* FECHA       : 22/05/1990                                       *
000300* PROGRAMADOR : J. ARRIAGA (JAG)                                 *
000400* APLICACION  : DEPOSITOS A PLAZO FIJO                           *
000500* PROGRAMA    : DPFACT1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ABRE Y CIERRA CUENTAS DE DEPOSITO A PLAZO FIJO.  *
000800*             : EN LA APERTURA VALIDA ROL, CLIENTE, PRODUCTO Y   *
000900*             : LAS BANDAS DE MONTO/PLAZO/TASA DEL PRODUCTO,     *
001000*             : ASIGNA EL NUMERO DE CUENTA POR AGENCIA Y CALCULA *
001100*             : EL MONTO DE VENCIMIENTO. EN EL CIERRE VALIDA QUE *
001200*             : LA CUENTA EXISTA Y NO ESTE YA CERRADA.           *
001300* ARCHIVOS    : DPFAPE1=E,DPFCIE1=E,DPFCLI1=C,DPFPRD1=C,         *
001400*             : DPFSEC1=A,DPFCTA1=A                              *
001500* ACCION (ES) : A=APERTURA, B=BAJA (CIERRE)                      *
001600* PROGRAMA(S) : DPFMAT1                                          *
001700* INSTALADO   : 10/06/1990                                       *
001800******************************************************************
001900* BITACORA DE CAMBIOS                                            *
002000*   22/05/1990 JAG TQ-0515 VERSION ORIGINAL, SOLO APERTURA       *
002100*   14/09/1991 JAG TQ-0549 SE AGREGA EL CIERRE DE CUENTAS (BAJA) *
002200*   05/03/1993 RCM TQ-0601 SE FACTORIZA LA FORMULA COMPUESTA A   *
002300*              LA SUBRUTINA DPFMAT1 (COMPARTIDA CON DPFCLC1)     *
002400*   30/11/1994 RCM TQ-0651 VALIDACION DE TASA SOLICITADA CONTRA  *
002500*              LA BANDA DEL PRODUCTO ANTES DE ABRIR LA CUENTA    *
002600*   18/06/1996 EPG TQ-0710 CONTADOR DE SECUENCIA POR AGENCIA     *
002700*              PASA A CONTROL RECORD EN DPFSEC1 (ANTES ERA UNA   *
002800*              VARIABLE EN MEMORIA, SE PERDIA ENTRE CORRIDAS)    *
002900*   09/10/1998 EPG TQ-0791 REVISION DE FECHAS DE 8 POSICIONES    *
003000*              PARA EL CAMBIO DE SIGLO, CTA-FECHA-APERTURA       *
003100*   22/07/2001 MHL TQ-0847 VALIDACION DE IDEMPOTENCIA EN EL      *
003200*              CIERRE (NO PERMITE CERRAR UNA CUENTA YA CERRADA)  *
003300*   13/02/2005 MHL TQ-0908 SE AGREGA VALIDACION DE ROL DE        *
003400*              USUARIO (BANKOFFICER O ADMIN) ANTES DE ABRIR      *
003500*   26/09/2009 CPQ TQ-0971 RUTINA DE SUMA DE MESES A LA FECHA DE *
003600*              APERTURA REESCRITA CON TABLA-MESES PROPIA         *
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    DPFACT1.
004000 AUTHOR.        J. ARRIAGA.
004100 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPARTAMENTO DE DPF.
004200 DATE-WRITTEN.  22/05/1990.
004300 DATE-COMPILED. 26/09/2009.
004400 SECURITY.      USO INTERNO - DEPARTAMENTO DE DPF UNICAMENTE.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100******************************************************************
005200*              A R C H I V O S   D E   E N T R A D A            *
005300******************************************************************
005400     SELECT DPFAPE1  ASSIGN   TO DPFAPE1
005500            ORGANIZATION      IS SEQUENTIAL
005600            FILE STATUS       IS FS-DPFAPE1.
005700     SELECT DPFCIE1  ASSIGN   TO DPFCIE1
005800            ORGANIZATION      IS SEQUENTIAL
005900            FILE STATUS       IS FS-DPFCIE1.
006000     SELECT DPFCLI1  ASSIGN   TO DPFCLI1
006100            ORGANIZATION      IS INDEXED
006200            ACCESS MODE       IS RANDOM
006300            RECORD KEY        IS CLI-ID-CLIENTE
006400            FILE STATUS       IS FS-DPFCLI1
006500                                 FSE-DPFCLI1.
006600     SELECT DPFPRD1  ASSIGN   TO DPFPRD1
006700            ORGANIZATION      IS INDEXED
006800            ACCESS MODE       IS RANDOM
006900            RECORD KEY        IS PRD-CODIGO-PRODUCTO
007000            FILE STATUS       IS FS-DPFPRD1
007100                                 FSE-DPFPRD1.
007200     SELECT DPFSEC1  ASSIGN   TO DPFSEC1
007300            ORGANIZATION      IS INDEXED
007400            ACCESS MODE       IS DYNAMIC
007500            RECORD KEY        IS SEC-CODIGO-AGENCIA
007600            FILE STATUS       IS FS-DPFSEC1
007700                                 FSE-DPFSEC1.
007800******************************************************************
007900*              A R C H I V O   D E   S A L I D A                *
008000******************************************************************
008100     SELECT DPFCTA1  ASSIGN   TO DPFCTA1
008200            ORGANIZATION      IS INDEXED
008300            ACCESS MODE       IS DYNAMIC
008400            RECORD KEY        IS CTA-NUMERO-CUENTA
008500            FILE STATUS       IS FS-DPFCTA1
008600                                 FSE-DPFCTA1.
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  DPFAPE1
009000     LABEL RECORD IS STANDARD.
009100 COPY DPFAPE1.
009200 FD  DPFCIE1
009300     LABEL RECORD IS STANDARD.
009400 COPY DPFCIE1.
009500 FD  DPFCLI1
009600     LABEL RECORD IS STANDARD.
009700 COPY DPFCLI1.
009800 FD  DPFPRD1
009900     LABEL RECORD IS STANDARD.
010000 COPY DPFPRD1.
010100 FD  DPFSEC1
010200     LABEL RECORD IS STANDARD.
010300 COPY DPFSEC1.
010400 FD  DPFCTA1
010500     LABEL RECORD IS STANDARD.
010600 COPY DPFCTA1.
010700
010800 WORKING-STORAGE SECTION.
010900******************************************************************
011000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS       *
011100******************************************************************
011200 01  WKS-FS-STATUS.
011300     05  FS-DPFAPE1              PIC 9(02) VALUE ZEROES.
011400     05  FS-DPFCIE1              PIC 9(02) VALUE ZEROES.
011500     05  FS-DPFCLI1              PIC 9(02) VALUE ZEROES.
011600     05  FSE-DPFCLI1.
011700         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011800         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011900         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012000     05  FS-DPFPRD1              PIC 9(02) VALUE ZEROES.
012100     05  FSE-DPFPRD1.
012200         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012300         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012400         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012500     05  FS-DPFSEC1              PIC 9(02) VALUE ZEROES.
012600     05  FSE-DPFSEC1.
012700         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012800         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012900         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013000     05  FS-DPFCTA1              PIC 9(02) VALUE ZEROES.
013100     05  FSE-DPFCTA1.
013200         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013300         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013400         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013500*      VARIABLES RUTINA DE FSE
013600     05  PROGRAMA                PIC X(08) VALUE 'DPFACT1 '.
013700     05  ARCHIVO                 PIC X(08) VALUE SPACES.
013800     05  ACCION                  PIC X(10) VALUE SPACES.
013900     05  LLAVE                   PIC X(32) VALUE SPACES.
014000     05  LLAVE-R REDEFINES LLAVE.
014100         10  LLAVE-CUENTA        PIC X(20).
014200         10  LLAVE-CLIENTE       PIC X(12).
014300 COPY DPFMSG1.
014400******************************************************************
014500*              CAMPOS DE PARAMETRO DE CORRIDA (SYSIN)            *
014600******************************************************************
014700 01  WKS-PARAMETRO-CORRIDA.
014800     05  WKS-ACCION-CORRIDA      PIC X(01).
014900         88  WKS-ES-APERTURA         VALUE 'A'.
015000         88  WKS-ES-BAJA              VALUE 'B'.
015100     05  FILLER                  PIC X(01).
015200     05  WKS-FECHA-PROCESO       PIC 9(08).
015300 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
015400     05  WKS-FP-ANIO              PIC 9(04).
015500     05  WKS-FP-MES               PIC 9(02).
015600     05  WKS-FP-DIA               PIC 9(02).
015700******************************************************************
015800*              CAMPOS DE TRABAJO Y CONTADORES                    *
015900******************************************************************
016000 01  WKS-CAMPOS-DE-TRABAJO.
016100     05  WKS-FIN-ENTRADA         PIC 9(01) COMP VALUE ZERO.
016200         88  FIN-ENTRADA                 VALUE 1.
016300     05  WKS-LEIDOS              PIC 9(07) COMP VALUE ZERO.
016400     05  WKS-ABIERTAS            PIC 9(07) COMP VALUE ZERO.
016500     05  WKS-CERRADAS            PIC 9(07) COMP VALUE ZERO.
016600     05  WKS-RECHAZADAS          PIC 9(07) COMP VALUE ZERO.
016700     05  WKS-MENSAJE-RECHAZO     PIC X(60) VALUE SPACES.
016800*--> NUMERO DE CUENTA EN CONSTRUCCION
016900     05  WKS-NUMERO-CUENTA.
017000         10  FILLER              PIC X(03) VALUE 'FD-'.
017100         10  WKS-CTA-AGENCIA     PIC X(20).
017200         10  FILLER              PIC X(01) VALUE '-'.
017300         10  WKS-CTA-FECHA       PIC 9(08).
017400         10  FILLER              PIC X(01) VALUE '-'.
017500         10  WKS-CTA-SECUENCIA   PIC 9(08).
017600*--> TABLA DE MESES PARA LA SUMA DE MESES A LA FECHA DE APERTURA
017700 01  TABLA-MESES.
017800     02 FILLER        PIC X(24) VALUE '312831303130313130313031'.
017900 01  M REDEFINES TABLA-MESES.
018000     02 DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
018100*--> CAMPOS DE TRABAJO PARA SUMA-MESES-A-FECHA
018200 01  WKS-SUMA-MESES.
018300     05  WKS-SM-ANIO             PIC 9(04).
018400     05  WKS-SM-MES              PIC 9(02).
018500     05  WKS-SM-DIA              PIC 9(02).
018600     05  WKS-SM-MESES-A-SUMAR    PIC S9(4).
018700     05  WKS-SM-MES-TOTAL        PIC S9(6) COMP.
018800*--> PARAMETROS PASADOS A LA SUBRUTINA DE FORMULA COMPUESTA
018900 01  WKS-PARAMETROS-DPFMAT1.
019000     05  WKS-TASA-MINIMA-PRODUCTO    PIC S9(3)V9(2).
019100     05  WKS-TASA-MAXIMA-PRODUCTO    PIC S9(3)V9(2).
019200     05  WKS-TASA-SOLICITADA         PIC S9(3)V9(2).
019300     05  WKS-USA-TASA-SOLICITADA     PIC X(1) VALUE 'S'.
019400     05  WKS-PLAZO-MESES             PIC S9(4).
019500     05  WKS-MONTO-PRINCIPAL         PIC S9(13)V9(2).
019600     05  WKS-FRECUENCIA-CAPITALIZ    PIC S9(4) VALUE 1.
019700     05  WKS-TASA-INTERES-SALIDA     PIC S9(3)V9(2).
019800     05  WKS-MONTO-VENCIMIENTO       PIC S9(13)V9(2).
019900     05  WKS-INTERES-GANADO          PIC S9(13)V9(2).
020000     05  WKS-TASA-EFECTIVA-SALIDA    PIC S9(3)V9(2).
020100******************************************************************
020200 PROCEDURE DIVISION.
020300******************************************************************
020400*               S E C C I O N    P R I N C I P A L              *
020500******************************************************************
020600 000-MAIN SECTION.
020700     PERFORM APERTURA-ARCHIVOS
020800     EVALUATE TRUE
020900        WHEN WKS-ES-APERTURA
021000             PERFORM PROCESA-APERTURAS UNTIL FIN-ENTRADA
021100        WHEN WKS-ES-BAJA
021200             PERFORM PROCESA-BAJAS     UNTIL FIN-ENTRADA
021300     END-EVALUATE
021400     PERFORM ESTADISTICAS
021500     PERFORM CIERRA-ARCHIVOS
021600     STOP RUN.
021700 000-MAIN-E. EXIT.
021800
021900******************************************************************
022000*              A P E R T U R A   D E   A R C H I V O S          *
022100******************************************************************
022200 APERTURA-ARCHIVOS SECTION.
022300     ACCEPT WKS-PARAMETRO-CORRIDA FROM SYSIN
022400     IF NOT WKS-ES-APERTURA AND NOT WKS-ES-BAJA
022500        DISPLAY '>>> ACCION DE CORRIDA NO VALIDA <<<'
022600                UPON CONSOLE
022700        MOVE 91 TO RETURN-CODE
022800        STOP RUN
022900     END-IF
023000     OPEN INPUT  DPFAPE1 DPFCIE1 DPFCLI1
023100          I-O    DPFPRD1 DPFSEC1 DPFCTA1
023200     IF FS-DPFCTA1 NOT EQUAL 0 AND 97
023300        MOVE 'OPEN'     TO ACCION
023400        MOVE SPACES     TO LLAVE
023500        MOVE 'DPFCTA1'  TO ARCHIVO
023600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
023700                              FS-DPFCTA1, FSE-DPFCTA1
023800        MOVE 91 TO RETURN-CODE
023900        STOP RUN
024000     END-IF
024100     IF FS-DPFPRD1 NOT EQUAL 0 AND 97
024200        MOVE 'OPEN'     TO ACCION
024300        MOVE SPACES     TO LLAVE
024400        MOVE 'DPFPRD1'  TO ARCHIVO
024500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024600                              FS-DPFPRD1, FSE-DPFPRD1
024700        MOVE 91 TO RETURN-CODE
024800        STOP RUN
024900     END-IF
025000     IF WKS-ES-APERTURA
025100        PERFORM LEE-DPFAPE1
025200     ELSE
025300        PERFORM LEE-DPFCIE1
025400     END-IF.
025500 APERTURA-ARCHIVOS-E. EXIT.
025600
025700******************************************************************
025800*   PROCESA-APERTURAS - VALIDA ROL, CLIENTE, PRODUCTO Y BANDAS  *
025900*   DEL PRODUCTO, INVOCA DPFMAT1, ASIGNA CUENTA Y GRABA DPFCTA1 *
026000******************************************************************
026100 PROCESA-APERTURAS SECTION.
026200     ADD 1 TO WKS-LEIDOS
026300     MOVE SPACES TO WKS-MENSAJE-RECHAZO
026400
026500     IF NOT APE-ES-BANKOFFICER AND NOT APE-ES-ADMIN
026600        MOVE DPFMSG1-ROL-NO-AUTORIZADO TO WKS-MENSAJE-RECHAZO
026700     END-IF
026800
026900     IF WKS-MENSAJE-RECHAZO = SPACES
027000        MOVE APE-ID-CLIENTE TO CLI-ID-CLIENTE
027100        READ DPFCLI1
027200           INVALID KEY
027300              MOVE DPFMSG1-CLIENTE-NO-EXISTE TO
027400                   WKS-MENSAJE-RECHAZO
027500        END-READ
027600     END-IF
027700
027800     IF WKS-MENSAJE-RECHAZO = SPACES
027900        MOVE APE-CODIGO-PRODUCTO TO PRD-CODIGO-PRODUCTO
028000        READ DPFPRD1
028100           INVALID KEY
028200              MOVE DPFMSG1-PRODUCTO-NO-EXISTE TO
028300                   WKS-MENSAJE-RECHAZO
028400        END-READ
028500     END-IF
028600
028700     IF WKS-MENSAJE-RECHAZO = SPACES
028800        IF APE-MONTO-PRINCIPAL < PRD-MONTO-MINIMO OR
028900           APE-MONTO-PRINCIPAL > PRD-MONTO-MAXIMO
029000           MOVE DPFMSG1-MONTO-FUERA-BANDA TO WKS-MENSAJE-RECHAZO
029100        END-IF
029200     END-IF
029300     IF WKS-MENSAJE-RECHAZO = SPACES
029400        IF APE-PLAZO-MESES < PRD-PLAZO-MESES-MINIMO OR
029500           APE-PLAZO-MESES > PRD-PLAZO-MESES-MAXIMO
029600           MOVE DPFMSG1-PLAZO-FUERA-BANDA TO WKS-MENSAJE-RECHAZO
029700        END-IF
029800     END-IF
029900     IF WKS-MENSAJE-RECHAZO = SPACES
030000        IF APE-TASA-SOLICITADA < PRD-TASA-INTERES-MINIMA OR
030100           APE-TASA-SOLICITADA > PRD-TASA-INTERES-MAXIMA
030200           MOVE DPFMSG1-TASA-FUERA-BANDA TO WKS-MENSAJE-RECHAZO
030300        END-IF
030400     END-IF
030500
030600     IF WKS-MENSAJE-RECHAZO NOT = SPACES
030700        ADD 1 TO WKS-RECHAZADAS
030800        DISPLAY 'RECHAZADA APERTURA CLIENTE ' APE-ID-CLIENTE
030900                ' - ' WKS-MENSAJE-RECHAZO UPON CONSOLE
031000     ELSE
031100        PERFORM INVOCA-FORMULA-COMPUESTA
031200        PERFORM ASIGNA-NUMERO-CUENTA
031300        PERFORM CALCULA-FECHA-VENCIMIENTO
031400        PERFORM GRABA-DPFCTA1
031500        ADD 1 TO WKS-ABIERTAS
031600     END-IF
031700     PERFORM LEE-DPFAPE1.
031800 PROCESA-APERTURAS-E. EXIT.
031900
032000******************************************************************
032100*   INVOCA-FORMULA-COMPUESTA - RESPETA LA TASA SOLICITADA        *
032200******************************************************************
032300 INVOCA-FORMULA-COMPUESTA SECTION.
032400     MOVE PRD-TASA-INTERES-MINIMA TO WKS-TASA-MINIMA-PRODUCTO
032500     MOVE PRD-TASA-INTERES-MAXIMA TO WKS-TASA-MAXIMA-PRODUCTO
032600     MOVE APE-TASA-SOLICITADA    TO WKS-TASA-SOLICITADA
032700     MOVE 'S'                    TO WKS-USA-TASA-SOLICITADA
032800     MOVE APE-PLAZO-MESES        TO WKS-PLAZO-MESES
032900     MOVE APE-MONTO-PRINCIPAL    TO WKS-MONTO-PRINCIPAL
033000     MOVE 1                      TO WKS-FRECUENCIA-CAPITALIZ
033100
033200     CALL 'DPFMAT1' USING WKS-PARAMETROS-DPFMAT1.
033300 INVOCA-FORMULA-COMPUESTA-E. EXIT.
033400
033500******************************************************************
033600*   ASIGNA-NUMERO-CUENTA - CONTADOR PERSISTIDO POR AGENCIA EN    *
033700*   DPFSEC1: SECUENCIA = CONTADOR CORRIDO + CONTADOR DEL DIA     *
033800******************************************************************
033900 ASIGNA-NUMERO-CUENTA SECTION.
034000     MOVE APE-CODIGO-AGENCIA TO SEC-CODIGO-AGENCIA
034100     READ DPFSEC1
034200        INVALID KEY
034300           MOVE APE-CODIGO-AGENCIA TO SEC-CODIGO-AGENCIA
034400           MOVE WKS-FECHA-PROCESO  TO SEC-FECHA-PROCESO
034500           MOVE 10000000           TO SEC-ULTIMA-SECUENCIA
034600           MOVE ZERO               TO SEC-CONTADOR-DEL-DIA
034700           WRITE REG-DPFSEC1
034800     END-READ
034900     IF SEC-FECHA-PROCESO NOT = WKS-FECHA-PROCESO
035000        MOVE WKS-FECHA-PROCESO TO SEC-FECHA-PROCESO
035100        MOVE ZERO TO SEC-CONTADOR-DEL-DIA
035200     END-IF
035300     ADD 1 TO SEC-ULTIMA-SECUENCIA
035400     ADD 1 TO SEC-CONTADOR-DEL-DIA
035500     REWRITE REG-DPFSEC1
035600
035700     MOVE APE-CODIGO-AGENCIA TO WKS-CTA-AGENCIA
035800     MOVE WKS-FECHA-PROCESO  TO WKS-CTA-FECHA
035900     COMPUTE WKS-CTA-SECUENCIA =
036000             SEC-ULTIMA-SECUENCIA + SEC-CONTADOR-DEL-DIA
036100     MOVE WKS-NUMERO-CUENTA TO CTA-NUMERO-CUENTA.
036200 ASIGNA-NUMERO-CUENTA-E. EXIT.
036300
036400******************************************************************
036500*   CALCULA-FECHA-VENCIMIENTO - FECHA APERTURA + PLAZO EN MESES  *
036600*   (MISMO DIA, MES/ANIO AVANZADO POR TABLA-MESES)               *
036700******************************************************************
036800 CALCULA-FECHA-VENCIMIENTO SECTION.
036900     MOVE WKS-FP-ANIO         TO WKS-SM-ANIO
037000     MOVE WKS-FP-MES          TO WKS-SM-MES
037100     MOVE WKS-FP-DIA          TO WKS-SM-DIA
037200     MOVE APE-PLAZO-MESES     TO WKS-SM-MESES-A-SUMAR
037300
037400     COMPUTE WKS-SM-MES-TOTAL =
037500             WKS-SM-MES + WKS-SM-MESES-A-SUMAR
037600
037700     PERFORM ACOMODA-MES-EN-ANIO THRU
037800             ACOMODA-MES-EN-ANIO-E
037900             UNTIL WKS-SM-MES-TOTAL <= 12
038000
038100     MOVE WKS-SM-MES-TOTAL TO WKS-SM-MES
038200     IF WKS-SM-DIA > DIA-FIN-MES (WKS-SM-MES)
038300        MOVE DIA-FIN-MES (WKS-SM-MES) TO WKS-SM-DIA
038400     END-IF
038500
038600     MOVE WKS-SM-ANIO TO CTA-FECHA-VENCIMIENTO (1:4)
038700     MOVE WKS-SM-MES  TO CTA-FECHA-VENCIMIENTO (5:2)
038800     MOVE WKS-SM-DIA  TO CTA-FECHA-VENCIMIENTO (7:2).
038900 CALCULA-FECHA-VENCIMIENTO-E. EXIT.
039000
039100******************************************************************
039200*   ACOMODA-MES-EN-ANIO - SI EL MES TOTAL EXCEDE 12, DESCUENTA   *
039300*   12 Y AVANZA UN ANIO, TANTAS VECES COMO SEA NECESARIO         *
039400******************************************************************
039500 ACOMODA-MES-EN-ANIO SECTION.
039600     COMPUTE WKS-SM-MES-TOTAL = WKS-SM-MES-TOTAL - 12
039700     ADD 1 TO WKS-SM-ANIO.
039800 ACOMODA-MES-EN-ANIO-E. EXIT.
039900
040000******************************************************************
040100*   GRABA-DPFCTA1 - CUENTA NUEVA EN ESTADO ACTIVE                *
040200******************************************************************
040300 GRABA-DPFCTA1 SECTION.
040400     MOVE APE-ID-CLIENTE         TO CTA-ID-CLIENTE
040500     MOVE APE-CODIGO-PRODUCTO    TO CTA-CODIGO-PRODUCTO
040600     MOVE APE-MONTO-PRINCIPAL    TO CTA-MONTO-PRINCIPAL
040700     MOVE WKS-TASA-INTERES-SALIDA TO CTA-TASA-INTERES
040800     MOVE APE-PLAZO-MESES        TO CTA-PLAZO-MESES
040900     MOVE WKS-MONTO-VENCIMIENTO  TO CTA-MONTO-VENCIMIENTO
041000     MOVE WKS-FECHA-PROCESO      TO CTA-FECHA-APERTURA
041100     MOVE APE-CODIGO-AGENCIA     TO CTA-CODIGO-AGENCIA
041200     MOVE 'ACTIVE'               TO CTA-ESTADO
041300     MOVE SPACES                 TO CTA-MOTIVO-CIERRE
041400     WRITE REG-DPFCTA1
041500        INVALID KEY
041600           DISPLAY '>>> CUENTA DUPLICADA ' CTA-NUMERO-CUENTA
041700                   UPON CONSOLE
041800     END-WRITE.
041900 GRABA-DPFCTA1-E. EXIT.
042000
042100******************************************************************
042200*   PROCESA-BAJAS - CIERRA UNA CUENTA EXISTENTE Y NO CERRADA     *
042300******************************************************************
042400 PROCESA-BAJAS SECTION.
042500     ADD 1 TO WKS-LEIDOS
042600     MOVE SPACES TO WKS-MENSAJE-RECHAZO
042700
042800     MOVE CIE-NUMERO-CUENTA TO CTA-NUMERO-CUENTA
042900     READ DPFCTA1
043000        INVALID KEY
043100           MOVE DPFMSG1-CUENTA-NO-EXISTE TO WKS-MENSAJE-RECHAZO
043200     END-READ
043300
043400     IF WKS-MENSAJE-RECHAZO = SPACES
043500        IF CTA-CERRADA
043600           MOVE DPFMSG1-CUENTA-CERRADA TO WKS-MENSAJE-RECHAZO
043700        END-IF
043800     END-IF
043900
044000     IF WKS-MENSAJE-RECHAZO NOT = SPACES
044100        ADD 1 TO WKS-RECHAZADAS
044200        DISPLAY 'RECHAZADO CIERRE CUENTA ' CIE-NUMERO-CUENTA
044300                ' - ' WKS-MENSAJE-RECHAZO UPON CONSOLE
044400     ELSE
044500        MOVE 'CLOSED'          TO CTA-ESTADO
044600        MOVE CIE-MOTIVO-CIERRE TO CTA-MOTIVO-CIERRE
044700        REWRITE REG-DPFCTA1
044800           INVALID KEY
044900              DISPLAY '>>> ERROR AL REESCRIBIR CUENTA '
045000                      CTA-NUMERO-CUENTA UPON CONSOLE
045100        END-REWRITE
045200        ADD 1 TO WKS-CERRADAS
045300     END-IF
045400     PERFORM LEE-DPFCIE1.
045500 PROCESA-BAJAS-E. EXIT.
045600
045700******************************************************************
045800*              L E C T U R A   D E   E N T R A D A               *
045900******************************************************************
046000 LEE-DPFAPE1 SECTION.
046100     READ DPFAPE1
046200        AT END
046300           MOVE 1 TO WKS-FIN-ENTRADA
046400     END-READ.
046500 LEE-DPFAPE1-E. EXIT.
046600
046700 LEE-DPFCIE1 SECTION.
046800     READ DPFCIE1
046900        AT END
047000           MOVE 1 TO WKS-FIN-ENTRADA
047100     END-READ.
047200 LEE-DPFCIE1-E. EXIT.
047300
047400******************************************************************
047500*              E S T A D I S T I C A S   D E   C O R R I D A     *
047600******************************************************************
047700 ESTADISTICAS SECTION.
047800     DISPLAY '*****************************************'
047900             UPON CONSOLE
048000     DISPLAY '* DPFACT1 - REGISTROS LEIDOS   : '
048100             WKS-LEIDOS UPON CONSOLE
048200     DISPLAY '* DPFACT1 - CUENTAS ABIERTAS    : '
048300             WKS-ABIERTAS UPON CONSOLE
048400     DISPLAY '* DPFACT1 - CUENTAS CERRADAS    : '
048500             WKS-CERRADAS UPON CONSOLE
048600     DISPLAY '* DPFACT1 - RECHAZADAS          : '
048700             WKS-RECHAZADAS UPON CONSOLE
048800     DISPLAY '*****************************************'
048900             UPON CONSOLE.
049000 ESTADISTICAS-E. EXIT.
049100
049200******************************************************************
049300*              C I E R R E   D E   A R C H I V O S               *
049400******************************************************************
049500 CIERRA-ARCHIVOS SECTION.
049600     CLOSE DPFAPE1 DPFCIE1 DPFCLI1 DPFPRD1 DPFSEC1 DPFCTA1.
049700 CIERRA-ARCHIVOS-E. EXIT.
