000100******************************************************************
000200*   COPY DPFAPE1                                                *
000300*   SOLICITUD DE APERTURA DE CUENTA DPF (ENTRADA A DPFACT1)     *
000400*   ORGANIZACION  : SECUENCIAL, UNA SOLICITUD POR REGISTRO       *
000500*   NOTA          : NO ES PARTE DE LOS RECORD LAYOUTS ORIGINALES,*
000600*                   SE AGREGA PORQUE LA APERTURA NECESITA UN     *
000700*                   MEDIO DE ENTRADA BATCH (ROL, CLIENTE,        *
000800*                   PRODUCTO, MONTO, TASA, PLAZO Y AGENCIA)      *
000900*   PROGRAMAS     : DPFACT1                                     *
001000******************************************************************
001100 01  REG-DPFAPE1.
001200     05  APE-ROL-USUARIO             PIC X(20).
001300         88  APE-ES-BANKOFFICER          VALUE 'BANKOFFICER'.
001400         88  APE-ES-ADMIN                VALUE 'ADMIN'.
001500     05  APE-ID-CLIENTE              PIC S9(9).
001600     05  APE-CODIGO-PRODUCTO         PIC X(50).
001700     05  APE-MONTO-PRINCIPAL         PIC S9(13)V9(2).
001800     05  APE-TASA-SOLICITADA         PIC S9(3)V9(2).
001900     05  APE-PLAZO-MESES             PIC S9(4).
002000     05  APE-CODIGO-AGENCIA          PIC X(20).
002100     05  FILLER                      PIC X(5).
