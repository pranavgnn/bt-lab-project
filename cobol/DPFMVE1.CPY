000100******************************************************************
000200*   COPY DPFMVE1                                                *
000300*   SOLICITUD DE MOVIMIENTO DE CUENTA DPF (ENTRADA A DPFTRN1)   *
000400*   ORGANIZACION  : SECUENCIAL, UNA SOLICITUD POR REGISTRO       *
000500*   NOTA          : NO ES PARTE DE LOS RECORD LAYOUTS ORIGINALES,*
000600*                   SE AGREGA PORQUE LA POSTURA DE MOVIMIENTOS   *
000700*                   NECESITA UN MEDIO DE ENTRADA BATCH. EN       *
000800*                   ACCION DE CONSULTA EL MISMO REGISTRO SE      *
000900*                   REUTILIZA COMO PARAMETRO: SI MVE-FECHA-      *
001000*                   INICIO-RANGO Y MVE-FECHA-FIN-RANGO VIENEN EN *
001100*                   CERO SE LISTAN TODOS LOS MOVIMIENTOS DE LA   *
001200*                   CUENTA, DE LO CONTRARIO SE FILTRA POR RANGO  *
001300*   PROGRAMAS     : DPFTRN1                                     *
001400******************************************************************
001500 01  REG-DPFMVE1.
001600     05  MVE-NUMERO-CUENTA           PIC X(50).
001700     05  MVE-TIPO-TRANSACCION        PIC X(20).
001800         88  MVE-TIPO-DEPOSITO           VALUE 'DEPOSIT'.
001900         88  MVE-TIPO-RETIRO             VALUE 'WITHDRAWAL'.
002000         88  MVE-TIPO-ABONO-INTERES      VALUE
002100                                       'INTEREST_CREDIT'.
002200         88  MVE-TIPO-CANCELACION-ANTIC  VALUE
002300                                       'PREMATURE_CLOSURE'.
002400         88  MVE-TIPO-PAGO-VENCIMIENTO   VALUE
002500                                       'MATURITY_PAYOUT'.
002600         88  MVE-TIPO-CARGO-PENALIDAD    VALUE 'PENALTY_DEBIT'.
002700         88  MVE-TIPO-REVERSO            VALUE 'REVERSAL'.
002800     05  MVE-MONTO                   PIC S9(13)V9(2).
002900     05  MVE-REFERENCIA              PIC X(100).
003000     05  MVE-FECHA-TRANSACCION       PIC 9(8).
003100     05  MVE-FECHA-INICIO-RANGO      PIC 9(8).
003200     05  MVE-FECHA-FIN-RANGO         PIC 9(8).
003300     05  FILLER                      PIC X(5).
