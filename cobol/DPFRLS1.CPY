000100******************************************************************
000200*   COPY DPFRLS1                                                *
000300*   SOLICITUD DE MANTENIMIENTO DE REGLA DE PRECIO (ENTRADA A     *
000400*   DPFRUL1)                                                    *
000500*   ORGANIZACION  : SECUENCIAL, UNA SOLICITUD POR REGISTRO       *
000600*   NOTA          : NO ES PARTE DE LOS RECORD LAYOUTS ORIGINALES,*
000700*                   SE AGREGA PORQUE EL MANTENIMIENTO DE REGLAS  *
000800*                   DE PRECIO NECESITA UN MEDIO DE ENTRADA       *
000900*                   BATCH. EN ALTA/MODIFICACION SE USAN TODOS    *
001000*                   LOS CAMPOS DE LA REGLA; EN BAJA SOLO SE USA  *
001100*                   RLS-LLAVE; EN LA CONSULTA DE REGLAS          *
001200*                   APLICABLES SE USAN RLS-CODIGO-PRODUCTO Y     *
001300*                   RLS-MONTO-CONSULTA; EN EL LISTADO SOLO SE    *
001400*                   USA RLS-CODIGO-PRODUCTO (Y RLS-SOLO-ACTIVAS  *
001500*                   PARA DISTINGUIR LISTADO COMPLETO DE LISTADO  *
001600*                   DE ACTIVAS UNICAMENTE)                       *
001700*   PROGRAMAS     : DPFRUL1                                     *
001800******************************************************************
001900 01  REG-DPFRLS1.
002000     05  RLS-LLAVE.
002100         10  RLS-CODIGO-PRODUCTO     PIC X(50).
002200         10  RLS-NOMBRE-REGLA        PIC X(100).
002300     05  RLS-UMBRAL-MINIMO           PIC S9(13)V9(2).
002400     05  RLS-UMBRAL-MAXIMO           PIC S9(13)V9(2).
002500     05  RLS-TASA-INTERES            PIC S9(3)V9(2).
002600     05  RLS-MONTO-COMISION          PIC S9(8)V9(2).
002700     05  RLS-PORCENTAJE-DESCUENTO    PIC S9(3)V9(2).
002800     05  RLS-ORDEN-PRIORIDAD         PIC S9(4).
002900     05  RLS-ACTIVA                  PIC X(1).
003000         88  RLS-ACTIVA-SI               VALUE 'Y'.
003100         88  RLS-ACTIVA-NO               VALUE 'N'.
003200     05  RLS-MONTO-CONSULTA          PIC S9(13)V9(2).
003300     05  RLS-SOLO-ACTIVAS            PIC X(1).
003400         88  RLS-LISTAR-SOLO-ACTIVAS     VALUE 'Y'.
003500     05  FILLER                      PIC X(5).
