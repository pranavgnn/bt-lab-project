000100******************************************************************
000200*   COPY DPFCIE1                                                *
000300*   SOLICITUD DE CIERRE DE CUENTA DPF (ENTRADA A DPFACT1)       *
000400*   ORGANIZACION  : SECUENCIAL, UNA SOLICITUD POR REGISTRO       *
000500*   PROGRAMAS     : DPFACT1                                     *
000600******************************************************************
000700 01  REG-DPFCIE1.
000800     05  CIE-NUMERO-CUENTA           PIC X(50).
000900     05  CIE-MOTIVO-CIERRE           PIC X(500).
001000     05  FILLER                      PIC X(5).
