000100******************************************************************
000200* FECHA       : 03/11/1989                                       *
000300* PROGRAMADOR : J. ARRIAGA (JAG)                                 *
000400* APLICACION  : DEPOSITOS A PLAZO FIJO                           *
000500* PROGRAMA    : DPFMAT1                                          *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : CALCULA LA TASA DE INTERES POR BANDA DE PLAZO,   *
000800*             : EL MONTO AL VENCIMIENTO POR INTERES COMPUESTO,   *
000900*             : EL INTERES GANADO Y LA TASA EFECTIVA ANUAL DE UN *
001000*             : DEPOSITO A PLAZO FIJO. LA INVOCAN TANTO EL       *
001100*             : CALCULADOR (DPFCLC1) COMO LA APERTURA DE CUENTAS *
001200*             : (DPFACT1) PARA NO DUPLICAR LA FORMULA.           *
001300* ARCHIVOS    : NO APLICA (SUBRUTINA DE CALCULO PURO)            *
001400* PROGRAMA(S) : NINGUNO                                          *
001500* INSTALADO   : 15/11/1989                                       *
001600******************************************************************
001700* BITACORA DE CAMBIOS                                            *
001800*   03/11/1989 JAG TQ-0456 VERSION ORIGINAL, DPF SOLO A 1 ANO    *
001900*   22/04/1991 JAG TQ-0512 SE AGREGA BANDA DE 36-60 MESES        *
002000*   09/08/1993 RCM TQ-0689 SE AGREGA FRECUENCIA DE CAPITALIZACION*
002100*              COMO PARAMETRO EN LUGAR DE FIJARLA A MENSUAL      *
002200*   17/01/1996 RCM TQ-0741 REDONDEO HALF-UP EXPLICITO EN VEZ DE  *
002300*              TRUNCAR LA FRACCION DE TASA                       *
002400*   14/11/1998 EPG TQ-0803 REVISION PARA EL CAMBIO DE SIGLO,     *
002500*              FECHAS DE 8 POSICIONES EN LOS COPY QUE LA LLAMAN  *
002600*   26/06/2001 EPG TQ-0855 TASA EFECTIVA ANUAL SEPARADA DE LA    *
002700*              TASA NOMINAL EN LA LINKAGE                        *
002800*   30/03/2004 MHL TQ-0921 VALIDACION DE FRECUENCIA CERO ANTES DE*
002900*              DIVIDIR (SE OBSERVO ABEND EN LOTE NOCTURNO)       *
003000*   19/09/2008 MHL TQ-0988 SE DOCUMENTA REGLA DE BANDAS EN LA    *
003100*              CABECERA A PETICION DE AUDITORIA                  *
003200*   05/02/2013 CPQ TQ-1042 LIMPIEZA DE COMENTARIOS Y RENUMERACION*
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    DPFMAT1.
003600 AUTHOR.        J. ARRIAGA.
003700 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPARTAMENTO DE DPF.
003800 DATE-WRITTEN.  03/11/1989.
003900 DATE-COMPILED. 05/02/2013.
004000 SECURITY.      USO INTERNO - DEPARTAMENTO DE DPF UNICAMENTE.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700******************************************************************
004800*              CAMPOS DE TRABAJO PARA LA FORMULA                 *
004900******************************************************************
005000 01  WKS-CAMPOS-DE-TRABAJO.
005100     05  WKS-FRACCION-TASA           PIC S9(3)V9(10) COMP-3.
005200     05  WKS-BASE-COMPUESTA          PIC S9(3)V9(10) COMP-3.
005300     05  WKS-EXPONENTE               PIC S9(5)V9(10) COMP-3.
005400     05  WKS-FACTOR-COMPUESTO        PIC S9(9)V9(10) COMP-3.
005500     05  WKS-DIFERENCIAL-TASA        PIC S9(3)V9(2).
005600     05  WKS-DIFERENCIAL-TASA-R REDEFINES
005700                             WKS-DIFERENCIAL-TASA.
005800         10  WKS-DIFTASA-SIGNO        PIC S9(1).
005900         10  WKS-DIFTASA-VALOR        PIC 9(4).
006000     05  WKS-BANDA-PLAZO             PIC 9(01)  VALUE ZEROES.
006100         88  WKS-BANDA-60-O-MAS          VALUE 1.
006200         88  WKS-BANDA-36-A-59            VALUE 2.
006300         88  WKS-BANDA-12-A-35            VALUE 3.
006400         88  WKS-BANDA-MENOR-12           VALUE 4.
006500*--> REDEFINES PARA INSPECCIONAR LA TASA COMPUESTA POR PARTE
006600     05  WKS-TASA-COMPUESTA-9.
006700         10  WKS-TASA-ENTERA          PIC 9(9).
006800         10  WKS-TASA-DECIMAL         PIC 9(10).
006900     05  WKS-TASA-COMPUESTA-R REDEFINES WKS-TASA-COMPUESTA-9.
007000         10  WKS-TASA-COMPUESTA-V9    PIC 9(19).
00710005  FILLER                      PIC X(05).
007200******************************************************************
007300 LINKAGE SECTION.
007400 01  LKS-PARAMETROS-DPFMAT1.
007500     05  LKS-TASA-MINIMA-PRODUCTO    PIC S9(3)V9(2).
007600     05  LKS-TASA-MAXIMA-PRODUCTO    PIC S9(3)V9(2).
007700     05  LKS-TASA-SOLICITADA         PIC S9(3)V9(2).
007800     05  LKS-USA-TASA-SOLICITADA     PIC X(1).
007900         88  LKS-USAR-TASA-DEL-REQUEST    VALUE 'S'.
008000     05  LKS-PLAZO-MESES             PIC S9(4).
008100     05  LKS-MONTO-PRINCIPAL         PIC S9(13)V9(2).
008200     05  LKS-FRECUENCIA-CAPITALIZ    PIC S9(4).
008300     05  LKS-TASA-INTERES-SALIDA     PIC S9(3)V9(2).
008400     05  LKS-MONTO-VENCIMIENTO       PIC S9(13)V9(2).
008500     05  LKS-INTERES-GANADO          PIC S9(13)V9(2).
008600     05  LKS-TASA-EFECTIVA-SALIDA    PIC S9(3)V9(2).
00870005  FILLER                      PIC X(05).
008800******************************************************************
008900 PROCEDURE DIVISION USING LKS-PARAMETROS-DPFMAT1.
009000******************************************************************
009100*              S E C C I O N    P R I N C I P A L                *
009200******************************************************************
009300 000-MAIN SECTION.
009400     PERFORM 100-SELECCIONA-TASA-INTERES
009500     PERFORM 200-CALCULA-MONTO-VENCIMIENTO
009600     PERFORM 300-CALCULA-TASA-EFECTIVA
009700     GOBACK.
009800 000-MAIN-E. EXIT.
009900
010000******************************************************************
010100*   100 - SELECCION DE TASA DE INTERES POR BANDA DE PLAZO        *
010200*         BANDA >= 60 MESES              : TASA = MAXIMA         *
010300*         BANDA 36 A 59 MESES            : BASE + (DIF * 0.75)   *
010400*         BANDA 12 A 35 MESES            : BASE + (DIF * 0.50)   *
010500*         BANDA MENOR A 12 MESES         : TASA = MINIMA (BASE)  *
010600*   SI LA LLAMADA VIENE DE APERTURA DE CUENTA Y TRAE UNA TASA    *
010700*   SOLICITADA YA VALIDADA CONTRA LA BANDA DEL PRODUCTO, ESA ES  *
010800*   LA TASA QUE SE RESPETA EN VEZ DE RECALCULARLA.               *
010900******************************************************************
011000 100-SELECCIONA-TASA-INTERES SECTION.
011100     IF LKS-USAR-TASA-DEL-REQUEST
011200        MOVE LKS-TASA-SOLICITADA    TO LKS-TASA-INTERES-SALIDA
011300     ELSE
011400        MOVE ZEROES TO WKS-BANDA-PLAZO
011500        IF LKS-PLAZO-MESES >= 60
011600           SET WKS-BANDA-60-O-MAS  TO TRUE
011700        ELSE
011800           IF LKS-PLAZO-MESES >= 36
011900              SET WKS-BANDA-36-A-59 TO TRUE
012000           ELSE
012100              IF LKS-PLAZO-MESES >= 12
012200                 SET WKS-BANDA-12-A-35 TO TRUE
012300              ELSE
012400                 SET WKS-BANDA-MENOR-12 TO TRUE
012500              END-IF
012600           END-IF
012700        END-IF
012800        SUBTRACT LKS-TASA-MINIMA-PRODUCTO FROM
012900                 LKS-TASA-MAXIMA-PRODUCTO GIVING
013000                 WKS-DIFERENCIAL-TASA
013100        EVALUATE TRUE
013200           WHEN WKS-BANDA-60-O-MAS
013300                MOVE LKS-TASA-MAXIMA-PRODUCTO TO
013400                     LKS-TASA-INTERES-SALIDA
013500           WHEN WKS-BANDA-36-A-59
013600                COMPUTE LKS-TASA-INTERES-SALIDA ROUNDED =
013700                        LKS-TASA-MINIMA-PRODUCTO +
013800                        (WKS-DIFERENCIAL-TASA * 0.75)
013900           WHEN WKS-BANDA-12-A-35
014000                COMPUTE LKS-TASA-INTERES-SALIDA ROUNDED =
014100                        LKS-TASA-MINIMA-PRODUCTO +
014200                        (WKS-DIFERENCIAL-TASA * 0.50)
014300           WHEN OTHER
014400                MOVE LKS-TASA-MINIMA-PRODUCTO TO
014500                     LKS-TASA-INTERES-SALIDA
014600        END-EVALUATE
014700     END-IF.
014800 100-SELECCIONA-TASA-INTERES-E. EXIT.
014900
015000******************************************************************
015100*   200 - MONTO AL VENCIMIENTO POR INTERES COMPUESTO             *
015200*         VENCIMIENTO = PRINCIPAL * (1+(TASA/100)/FREC) **       *
015300*                        (FREC * (PLAZO-MESES/12))               *
015400*         LA FRACCION DE TASA SE REDONDEA HALF-UP A 10 DECIMALES *
015500*         ANTES DE ELEVARLA; EL RESULTADO SE REDONDEA HALF-UP A  *
015600*         2 DECIMALES (ESCALA MONETARIA).                        *
015700******************************************************************
015800 200-CALCULA-MONTO-VENCIMIENTO SECTION.
015900     IF LKS-FRECUENCIA-CAPITALIZ = ZEROES
016000        MOVE 1 TO LKS-FRECUENCIA-CAPITALIZ
016100     END-IF
016200
016300     COMPUTE WKS-FRACCION-TASA ROUNDED =
016400             (LKS-TASA-INTERES-SALIDA / 100) /
016500             LKS-FRECUENCIA-CAPITALIZ
016600
016700     COMPUTE WKS-BASE-COMPUESTA ROUNDED = 1 + WKS-FRACCION-TASA
016800
016900     COMPUTE WKS-EXPONENTE ROUNDED =
017000             LKS-FRECUENCIA-CAPITALIZ *
017100             (LKS-PLAZO-MESES / 12)
017200
017300     COMPUTE WKS-FACTOR-COMPUESTO ROUNDED =
017400             WKS-BASE-COMPUESTA ** WKS-EXPONENTE
017500
017600     COMPUTE LKS-MONTO-VENCIMIENTO ROUNDED =
017700             LKS-MONTO-PRINCIPAL * WKS-FACTOR-COMPUESTO
017800
017900     COMPUTE LKS-INTERES-GANADO =
018000             LKS-MONTO-VENCIMIENTO - LKS-MONTO-PRINCIPAL.
018100 200-CALCULA-MONTO-VENCIMIENTO-E. EXIT.
018200
018300******************************************************************
018400*   300 - TASA EFECTIVA ANUAL                                    *
018500*         EFECTIVA = ((1+(TASA/100)/FREC) ** FREC - 1) * 100     *
018600******************************************************************
018700 300-CALCULA-TASA-EFECTIVA SECTION.
018800     COMPUTE WKS-FACTOR-COMPUESTO ROUNDED =
018900             WKS-BASE-COMPUESTA ** LKS-FRECUENCIA-CAPITALIZ
019000
019100     COMPUTE LKS-TASA-EFECTIVA-SALIDA ROUNDED =
019200             (WKS-FACTOR-COMPUESTO - 1) * 100.
019300 300-CALCULA-TASA-EFECTIVA-E. EXIT.
019400
