000100******************************************************************
000200*   COPY DPFCTA1                                                *
000300*   MAESTRO DE CUENTAS DE DEPOSITO A PLAZO FIJO                 *
000400*   ORGANIZACION  : INDEXADO, LLAVE PRIMARIA CTA-NUMERO-CUENTA   *
000500*   PROGRAMAS     : DPFACT1, DPFTRN1, DPFRPT1                    *
000600*   NOTA          : CTA-FECHA-APERTURA NO ES PARTE DEL DISENO    *
000700*                   ORIGINAL, SE AGREGA PORQUE EL NUMERO DE      *
000800*                   CUENTA Y LA FECHA DE VENCIMIENTO DEPENDEN    *
000900*                   DE LA FECHA EN QUE SE ABRIO LA CUENTA        *
001000******************************************************************
001100 01  REG-DPFCTA1.
001200     05  CTA-NUMERO-CUENTA           PIC X(50).
001300     05  CTA-ID-CLIENTE              PIC X(50).
001400     05  CTA-CODIGO-PRODUCTO         PIC X(50).
001500     05  CTA-MONTO-PRINCIPAL         PIC S9(13)V9(2).
001600     05  CTA-TASA-INTERES            PIC S9(3)V9(2).
001700     05  CTA-PLAZO-MESES             PIC S9(4).
001800     05  CTA-MONTO-VENCIMIENTO       PIC S9(13)V9(2).
001900     05  CTA-FECHA-APERTURA          PIC 9(8).
002000     05  CTA-FECHA-VENCIMIENTO       PIC 9(8).
002100     05  CTA-CODIGO-AGENCIA          PIC X(20).
002200     05  CTA-ESTADO                  PIC X(20).
002300         88  CTA-ACTIVA                  VALUE 'ACTIVE'.
002400         88  CTA-CERRADA                 VALUE 'CLOSED'.
002500         88  CTA-SUSPENDIDA              VALUE 'SUSPENDED'.
002600         88  CTA-VENCIDA                 VALUE 'MATURED'.
002700     05  CTA-MOTIVO-CIERRE           PIC X(500).
002800     05  FILLER                      PIC X(5).
