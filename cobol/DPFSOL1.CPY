000100******************************************************************
000200*   COPY DPFSOL1                                                *
000300*   ARCHIVO DE ENTRADA - SOLICITUDES DE CALCULO DE DPF          *
000400*   ORGANIZACION  : SECUENCIAL, UNA SOLICITUD POR REGISTRO       *
000500*   PROGRAMAS     : DPFCLC1                                     *
000600******************************************************************
000700 01  REG-DPFSOL1.
000800     05  SOL-ID-CLIENTE              PIC S9(9).
000900     05  SOL-CODIGO-PRODUCTO         PIC X(50).
001000     05  SOL-MONTO-PRINCIPAL         PIC S9(13)V9(2).
001100     05  SOL-PLAZO-MESES             PIC S9(4).
001200*--> CERO SIGNIFICA "NO SUMINISTRADA", SE USA EL VALOR DEFECTO
001300     05  SOL-FRECUENCIA-CAPITALIZ    PIC S9(4).
001400     05  SOL-MONEDA                  PIC X(3).
001500     05  FILLER                      PIC X(5).
