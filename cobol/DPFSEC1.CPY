000100******************************************************************
000200*   COPY DPFSEC1                                                *
000300*   MAESTRO DE CONTROL DE SECUENCIAS POR AGENCIA                *
000400*   ORGANIZACION  : INDEXADO, LLAVE PRIMARIA SEC-CODIGO-AGENCIA  *
000500*   NOTA          : SUSTITUYE AL CONTADOR EN MEMORIA DEL DISENO  *
000600*                   ORIGINAL; UN JOB BATCH NO VIVE LO SUFICIENTE *
000700*                   PARA CONFIAR EN UNA SEMILLA VOLATIL, ASI QUE *
000800*                   LA ULTIMA SECUENCIA USADA QUEDA GRABADA AQUI *
000900*   PROGRAMAS     : DPFACT1                                     *
001000******************************************************************
001100 01  REG-DPFSEC1.
001200     05  SEC-CODIGO-AGENCIA          PIC X(20).
001300     05  SEC-FECHA-PROCESO           PIC 9(8).
001400     05  SEC-ULTIMA-SECUENCIA        PIC S9(9)  COMP.
001500     05  SEC-CONTADOR-DEL-DIA        PIC S9(7)  COMP.
001600     05  FILLER                      PIC X(4).
