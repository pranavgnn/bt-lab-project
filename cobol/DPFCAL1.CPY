000100******************************************************************
000200*   COPY DPFCAL1                                                *
000300*   ARCHIVO DE SALIDA - CALCULOS DE VENCIMIENTO DE DPF          *
000400*   ORGANIZACION  : INDEXADO, LLAVE CAL-ID-CALCULO ASIGNADA AL   *
000500*                   ESCRIBIR DESDE DPFSEC1, LLAVE ALTERNA        *
000600*                   CAL-ID-CLIENTE CON DUPLICADOS PARA LA        *
000700*                   CONSULTA POR CLIENTE                         *
000800*   PROGRAMAS     : DPFCLC1                                     *
000900*   NOTA          : CAL-FECHA-CALCULO NO ES PARTE DEL DISENO     *
001000*                   ORIGINAL, SE AGREGA PARA SOPORTAR LA         *
001100*                   CONSULTA "ULTIMOS N DIAS" DEL SERVICIO       *
001200******************************************************************
001300 01  REG-DPFCAL1.
001400     05  CAL-ID-CALCULO              PIC S9(9).
001500     05  CAL-ID-CLIENTE              PIC S9(9).
001600     05  CAL-CODIGO-PRODUCTO         PIC X(50).
001700     05  CAL-MONTO-PRINCIPAL         PIC S9(13)V9(2).
001800     05  CAL-PLAZO-MESES             PIC S9(4).
001900     05  CAL-TASA-INTERES            PIC S9(3)V9(2).
002000     05  CAL-FRECUENCIA-CAPITALIZ    PIC S9(4).
002100     05  CAL-MONTO-VENCIMIENTO       PIC S9(13)V9(2).
002200     05  CAL-INTERES-GANADO          PIC S9(13)V9(2).
002300     05  CAL-TASA-EFECTIVA           PIC S9(3)V9(2).
002400     05  CAL-MONEDA                  PIC X(3).
002500     05  CAL-FECHA-CALCULO           PIC 9(8).
002600     05  FILLER                      PIC X(8).
