000100******************************************************************
000200* FECHA       : 14/03/1990                                       *
000300* PROGRAMADOR : J. ARRIAGA (JAG)                                 *
000400* APLICACION  : DEPOSITOS A PLAZO FIJO                           *
000500* PROGRAMA    : DPFCLC1                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CALCULA EL MONTO AL VENCIMIENTO DE UNA SOLICITUD *
000800*             : DE DEPOSITO A PLAZO FIJO (DPFSOL1) CONTRA LA     *
000900*             : BANDA DE MONTO Y PLAZO DEL PRODUCTO, GRABA EL    *
001000*             : RESULTADO EN DPFCAL1. TAMBIEN ATIENDE CONSULTAS  *
001100*             : DE CALCULOS YA GRABADOS.                         *
001200* ARCHIVOS    : DPFSOL1=E,DPFPRD1=C,DPFCLI1=C,DPFSEC1=A,DPFCAL1=A*
001300* ACCION (ES) : A=ACTUALIZA (CALCULA Y GRABA), C=CONSULTAR       *
001400* PROGRAMA(S) : DPFMAT1                                          *
001500* INSTALADO   : 02/04/1990                                       *
001600******************************************************************
001700* BITACORA DE CAMBIOS                                            *
001800*   14/03/1990 JAG TQ-0501 VERSION ORIGINAL                      *
001900*   19/07/1992 JAG TQ-0567 SE AGREGA VALIDACION DE BANDA DE PLAZO*
002000*   11/02/1994 RCM TQ-0623 SE FACTORIZA LA FORMULA COMPUESTA A   *
002100*              LA SUBRUTINA DPFMAT1 PARA COMPARTIRLA CON DPFACT1 *
002200*   08/09/1995 RCM TQ-0678 SE AGREGA CONSULTA POR CLIENTE CON    *
002300*              VENTANA DE ULTIMOS N DIAS                         *
002400*   03/12/1997 EPG TQ-0755 VALIDACION DE CLIENTE ACTIVO ANTES DE *
002500*              CALCULAR (SE DETECTARON CALCULOS CON CLIENTE      *
002600*              INACTIVO EN AUDITORIA)                            *
002700*   21/10/1998 EPG TQ-0799 REVISION DE FECHAS PARA EL CAMBIO DE  *
002800*              SIGLO, CAL-FECHA-CALCULO A 8 POSICIONES CCYYMMDD  *
002900*   14/05/2002 MHL TQ-0861 FRECUENCIA DE CAPITALIZACION TOMADA   *
003000*              DEL REQUEST CUANDO VIENE INFORMADA                *
003100*   27/08/2006 MHL TQ-0930 SE AGREGA CONSULTA POR ID DE CALCULO  *
003200*   16/04/2011 CPQ TQ-0995 RESUELVE NOMBRE DE PRODUCTO EN LAS    *
003300*              CONSULTAS PARA DESPLIEGUE                         *
003400*   09/08/2013 RFM TQ-1042 LA CONSULTA POR CLIENTE ANDABA        *
003500*              DEVOLVIENDO LOS CALCULOS DE MAS ANTIGUO A MAS     *
003600*              RECIENTE PORQUE LA LLAVE ALTERNA SOLO AVANZA EN   *
003700*              ASCENDENTE; SE ORDENA POR SORT INTERNO DESCENDENTE*
003800*              DE CAL-ID-CALCULO PARA DEJARLA MAS RECIENTE       *
003900*              PRIMERO. DE PASO SE CORRIGE LA VENTANA DE N DIAS: *
004000*              ANTES SOLO COMPARABA CONTRA LA FECHA DE PROCESO Y *
004100*              NUNCA RESTABA LOS DIAS SOLICITADOS; AHORA SE      *
004200*              CALCULA LA FECHA DE CORTE REAL RESTANDO DIA POR   *
004300*              DIA (CON PRUEBA DE ANIO BISIESTO)                 *
004400*   09/08/2013 RFM TQ-1045 EL FD DE DPFSOL1 TRAIA UN RECORD      *
004500*              CONTAINS DE 15 QUE NO CORRESPONDE AL LAYOUT DEL   *
004600*              COPY (90 BYTES); SE ELIMINA LA CLAUSULA Y SE DEJA *
004700*              QUE EL 01 DEL COPY DEFINA EL TAMANO DEL REGISTRO  *
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID.    DPFCLC1.
005100 AUTHOR.        J. ARRIAGA.
005200 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPARTAMENTO DE DPF.
005300 DATE-WRITTEN.  14/03/1990.
005400 DATE-COMPILED. 09/08/2013.
005500 SECURITY.      USO INTERNO - DEPARTAMENTO DE DPF UNICAMENTE.
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200******************************************************************
006300*              A R C H I V O S   D E   E N T R A D A             *
006400******************************************************************
006500     SELECT DPFSOL1  ASSIGN   TO DPFSOL1
006600            ORGANIZATION      IS SEQUENTIAL
006700            FILE STATUS       IS FS-DPFSOL1.
006800     SELECT DPFPRD1  ASSIGN   TO DPFPRD1
006900            ORGANIZATION      IS INDEXED
007000            ACCESS MODE       IS RANDOM
007100            RECORD KEY        IS PRD-CODIGO-PRODUCTO
007200            FILE STATUS       IS FS-DPFPRD1
007300                                 FSE-DPFPRD1.
007400     SELECT DPFCLI1  ASSIGN   TO DPFCLI1
007500            ORGANIZATION      IS INDEXED
007600            ACCESS MODE       IS RANDOM
007700            RECORD KEY        IS CLI-ID-CLIENTE
007800            FILE STATUS       IS FS-DPFCLI1
007900                                 FSE-DPFCLI1.
008000     SELECT DPFSEC1  ASSIGN   TO DPFSEC1
008100            ORGANIZATION      IS INDEXED
008200            ACCESS MODE       IS DYNAMIC
008300            RECORD KEY        IS SEC-CODIGO-AGENCIA
008400            FILE STATUS       IS FS-DPFSEC1
008500                                 FSE-DPFSEC1.
008600******************************************************************
008700*              A R C H I V O S   D E   S A L I D A               *
008800******************************************************************
008900     SELECT DPFCAL1  ASSIGN   TO DPFCAL1
009000            ORGANIZATION      IS INDEXED
009100            ACCESS MODE       IS DYNAMIC
009200            RECORD KEY        IS CAL-ID-CALCULO
009300            ALTERNATE RECORD KEY IS CAL-ID-CLIENTE
009400                                 WITH DUPLICATES
009500            FILE STATUS       IS FS-DPFCAL1
009600                                 FSE-DPFCAL1.
009700      SELECT WORKFILE ASSIGN   TO SORTWK1.
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  DPFSOL1
010100     LABEL RECORD IS STANDARD.
010200 COPY DPFSOL1.
010300 FD  DPFPRD1
010400     LABEL RECORD IS STANDARD.
010500 COPY DPFPRD1.
010600 FD  DPFCLI1
010700     LABEL RECORD IS STANDARD.
010800 COPY DPFCLI1.
010900 FD  DPFSEC1
011000     LABEL RECORD IS STANDARD.
011100 COPY DPFSEC1.
011200 FD  DPFCAL1
011300     LABEL RECORD IS STANDARD.
011400 COPY DPFCAL1.
011500      SD  WORKFILE.
011600      01  WORK-REG.
011700          05  WORK-CAL-ID-CALCULO         PIC S9(9).
011800          05  WORK-CAL-ID-CLIENTE         PIC S9(9).
011900          05  WORK-CAL-CODIGO-PRODUCTO    PIC X(50).
012000          05  WORK-CAL-MONTO-VENCIMIENTO  PIC S9(13)V9(2).
012100          05  FILLER                      PIC X(5).
012200
012300 WORKING-STORAGE SECTION.
012400******************************************************************
012500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012600******************************************************************
012700 01  WKS-FS-STATUS.
012800     05  FS-DPFSOL1              PIC 9(02) VALUE ZEROES.
012900     05  FS-DPFPRD1              PIC 9(02) VALUE ZEROES.
013000     05  FSE-DPFPRD1.
013100         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013200         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013300         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013400     05  FS-DPFCLI1              PIC 9(02) VALUE ZEROES.
013500     05  FSE-DPFCLI1.
013600         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013700         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013800         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013900     05  FS-DPFSEC1              PIC 9(02) VALUE ZEROES.
014000     05  FSE-DPFSEC1.
014100         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014200         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014300         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014400     05  FS-DPFCAL1              PIC 9(02) VALUE ZEROES.
014500     05  FSE-DPFCAL1.
014600         10  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014700         10  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014800         10  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014900*      VARIABLES RUTINA DE FSE
015000     05  PROGRAMA                PIC X(08) VALUE 'DPFCLC1 '.
015100     05  ARCHIVO                 PIC X(08) VALUE SPACES.
015200     05  ACCION                  PIC X(10) VALUE SPACES.
015300     05  LLAVE                   PIC X(32) VALUE SPACES.
015400     05  LLAVE-R REDEFINES LLAVE.
015500         10  LLAVE-ID-CLIENTE    PIC S9(9) COMP-3.
015600         10  LLAVE-COD-PRODUCTO  PIC X(28).
015700 COPY DPFMSG1.
015800******************************************************************
015900*              CAMPOS DE PARAMETRO DE CORRIDA (SYSIN)            *
016000******************************************************************
016100 01  WKS-PARAMETRO-CORRIDA.
016200     05  WKS-ACCION-CORRIDA      PIC X(01).
016300         88  WKS-ES-ACTUALIZA        VALUE 'A'.
016400         88  WKS-ES-CONSULTA          VALUE 'C'.
016500     05  FILLER                  PIC X(01).
016600     05  WKS-FECHA-PROCESO       PIC 9(08).
016700     05  FILLER                  PIC X(01).
016800     05  WKS-FRECUENCIA-DEFECTO  PIC 9(04).
016900     05  FILLER                  PIC X(01).
017000     05  WKS-DIAS-VENTANA        PIC 9(04).
017100*--> REDEFINES PARA DESPLEGAR LA FECHA DE PROCESO AAAA/MM/DD
017200 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
017300     05  WKS-FP-ANIO              PIC 9(04).
017400     05  WKS-FP-MES               PIC 9(02).
017500     05  WKS-FP-DIA               PIC 9(02).
017600*--> TABLA FIN DE MES PARA RESTAR DIAS EN VENTANA CONSULTA
017700 01  TABLA-MESES-VENTANA.
017800     02 FILLER        PIC X(24) VALUE '312831303130313130313031'.
017900 01  M-VENTANA REDEFINES TABLA-MESES-VENTANA.
018000     02 DIA-FIN-MES-VENTANA  PIC 99 OCCURS 12 TIMES.
018100*--> FECHA DE CORTE CONSULTA POR CLIENTE (VENTANA DE N DIAS)
018200 01  WKS-FECHA-CORTE-VENTANA     PIC 9(08).
018300 01  WKS-FECHA-CORTE-VENTANA-R REDEFINES WKS-FECHA-CORTE-VENTANA.
018400     05  WKS-FC-ANIO              PIC 9(04).
018500     05  WKS-FC-MES               PIC 9(02).
018600     05  WKS-FC-DIA               PIC 9(02).
018700*--> CAMPOS DE TRABAJO PARA LA PRUEBA DE ANIO BISIESTO
018800 01  WKS-CAMPOS-BISIESTO.
018900     05  WKS-BI-COCIENTE          PIC 9(04) COMP.
019000     05  WKS-BI-RESIDUO-4         PIC 9(02) COMP.
019100     05  WKS-BI-RESIDUO-100       PIC 9(02) COMP.
019200     05  WKS-BI-RESIDUO-400       PIC 9(03) COMP.
019300     05  WKS-ES-BISIESTO-SW       PIC 9(01) COMP VALUE ZERO.
019400         88  WKS-ES-BISIESTO          VALUE 1.
019500******************************************************************
019600*              CAMPOS DE TRABAJO Y CONTADORES                    *
019700******************************************************************
019800 01  WKS-CAMPOS-DE-TRABAJO.
019900     05  WKS-FIN-DPFSOL1         PIC 9(01) COMP VALUE ZERO.
020000         88  FIN-DPFSOL1                 VALUE 1.
020100     05  WKS-FIN-DPFCAL1         PIC 9(01) COMP VALUE ZERO.
020200     05  WKS-FIN-WORKFILE        PIC 9(01) COMP VALUE ZERO.
020300         88  FIN-WORKFILE                VALUE 1.
020400     05  WKS-CALCULOS-EN-SORT    PIC 9(05) COMP VALUE ZERO.
020500     05  WKS-LEIDOS              PIC 9(07) COMP VALUE ZERO.
020600     05  WKS-CALCULADOS          PIC 9(07) COMP VALUE ZERO.
020700     05  WKS-RECHAZADOS          PIC 9(07) COMP VALUE ZERO.
020800     05  WKS-CONSULTADOS         PIC 9(07) COMP VALUE ZERO.
020900     05  WKS-MENSAJE-RECHAZO     PIC X(60) VALUE SPACES.
021000     05  WKS-MASCARA-MONTO       PIC Z,ZZZ,ZZZ,ZZ9.99.
021100*--> PARAMETROS PASADOS A LA SUBRUTINA DE FORMULA COMPUESTA
021200 01  WKS-PARAMETROS-DPFMAT1.
021300     05  WKS-TASA-MINIMA-PRODUCTO    PIC S9(3)V9(2).
021400     05  WKS-TASA-MAXIMA-PRODUCTO    PIC S9(3)V9(2).
021500     05  WKS-TASA-SOLICITADA         PIC S9(3)V9(2).
021600     05  WKS-USA-TASA-SOLICITADA     PIC X(1) VALUE 'N'.
021700     05  WKS-PLAZO-MESES             PIC S9(4).
021800     05  WKS-MONTO-PRINCIPAL         PIC S9(13)V9(2).
021900     05  WKS-FRECUENCIA-CAPITALIZ    PIC S9(4).
022000     05  WKS-TASA-INTERES-SALIDA     PIC S9(3)V9(2).
022100     05  WKS-MONTO-VENCIMIENTO       PIC S9(13)V9(2).
022200     05  WKS-MONTO-VENCIMIENTO-R REDEFINES
022300                             WKS-MONTO-VENCIMIENTO
022400                             PIC 9(15).
022500     05  WKS-INTERES-GANADO          PIC S9(13)V9(2).
022600     05  WKS-TASA-EFECTIVA-SALIDA    PIC S9(3)V9(2).
022700******************************************************************
022800 PROCEDURE DIVISION.
022900******************************************************************
023000*               S E C C I O N    P R I N C I P A L               *
023100******************************************************************
023200 000-MAIN SECTION.
023300     PERFORM APERTURA-ARCHIVOS
023400     EVALUATE TRUE
023500        WHEN WKS-ES-ACTUALIZA
023600             PERFORM PROCESA-CALCULOS UNTIL FIN-DPFSOL1
023700        WHEN WKS-ES-CONSULTA
023800             PERFORM PROCESA-CONSULTAS UNTIL FIN-DPFSOL1
023900     END-EVALUATE
024000     PERFORM ESTADISTICAS
024100     PERFORM CIERRA-ARCHIVOS
024200     STOP RUN.
024300 000-MAIN-E. EXIT.
024400
024500******************************************************************
024600*              A P E R T U R A   D E   A R C H I V O S           *
024700******************************************************************
024800 APERTURA-ARCHIVOS SECTION.
024900     ACCEPT WKS-PARAMETRO-CORRIDA FROM SYSIN
025000     IF NOT WKS-ES-ACTUALIZA AND NOT WKS-ES-CONSULTA
025100        DISPLAY '>>> ACCION DE CORRIDA NO VALIDA <<<'
025200                UPON CONSOLE
025300        MOVE 91 TO RETURN-CODE
025400        STOP RUN
025500     END-IF
025600     OPEN INPUT  DPFSOL1 DPFCLI1
025700          I-O    DPFPRD1 DPFSEC1 DPFCAL1
025800     IF FS-DPFSOL1 NOT EQUAL 0 AND 97
025900        MOVE 'OPEN'     TO ACCION
026000        MOVE SPACES     TO LLAVE
026100        MOVE 'DPFSOL1'  TO ARCHIVO
026200        DISPLAY '>>> ERROR AL ABRIR DPFSOL1, FS='
026300                FS-DPFSOL1 UPON CONSOLE
026400        MOVE 91 TO RETURN-CODE
026500        STOP RUN
026600     END-IF
026700     IF FS-DPFPRD1 NOT EQUAL 0 AND 97
026800        MOVE 'OPEN'     TO ACCION
026900        MOVE SPACES     TO LLAVE
027000        MOVE 'DPFPRD1'  TO ARCHIVO
027100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027200                              FS-DPFPRD1, FSE-DPFPRD1
027300        MOVE 91 TO RETURN-CODE
027400        STOP RUN
027500     END-IF
027600     IF FS-DPFCAL1 NOT EQUAL 0 AND 97
027700        MOVE 'OPEN'     TO ACCION
027800        MOVE SPACES     TO LLAVE
027900        MOVE 'DPFCAL1'  TO ARCHIVO
028000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028100                              FS-DPFCAL1, FSE-DPFCAL1
028200        MOVE 91 TO RETURN-CODE
028300        STOP RUN
028400     END-IF
028500     PERFORM LEE-DPFSOL1.
028600 APERTURA-ARCHIVOS-E. EXIT.
028700
028800******************************************************************
028900*   PROCESA-CALCULOS - ACCION 'A', UNA SOLICITUD POR REGISTRO    *
029000*   DE DPFSOL1: VALIDA CLIENTE, PRODUCTO, BANDA DE MONTO Y PLAZO,*
029100*   RESUELVE FRECUENCIA DE CAPITALIZACION, INVOCA DPFMAT1 Y GRABA*
029200*   EL RESULTADO EN DPFCAL1.                                     *
029300******************************************************************
029400 PROCESA-CALCULOS SECTION.
029500     ADD 1 TO WKS-LEIDOS
029600     MOVE SPACES TO WKS-MENSAJE-RECHAZO
029700
029800     MOVE SOL-ID-CLIENTE TO CLI-ID-CLIENTE
029900     READ DPFCLI1
030000        INVALID KEY
030100           MOVE DPFMSG1-CLIENTE-NO-EXISTE TO WKS-MENSAJE-RECHAZO
030200     END-READ
030300     IF WKS-MENSAJE-RECHAZO = SPACES
030400        IF NOT CLI-ACTIVO
030500           MOVE DPFMSG1-CLIENTE-NO-EXISTE TO WKS-MENSAJE-RECHAZO
030600        END-IF
030700     END-IF
030800
030900     IF WKS-MENSAJE-RECHAZO = SPACES
031000        MOVE SOL-CODIGO-PRODUCTO TO PRD-CODIGO-PRODUCTO
031100        READ DPFPRD1
031200           INVALID KEY
031300              MOVE DPFMSG1-PRODUCTO-NO-EXISTE TO
031400                   WKS-MENSAJE-RECHAZO
031500        END-READ
031600     END-IF
031700     IF WKS-MENSAJE-RECHAZO = SPACES
031800        IF NOT PRD-ACTIVO
031900           MOVE DPFMSG1-PRODUCTO-NO-EXISTE TO WKS-MENSAJE-RECHAZO
032000        END-IF
032100     END-IF
032200
032300     IF WKS-MENSAJE-RECHAZO = SPACES
032400        IF SOL-MONTO-PRINCIPAL < PRD-MONTO-MINIMO OR
032500           SOL-MONTO-PRINCIPAL > PRD-MONTO-MAXIMO
032600           MOVE DPFMSG1-MONTO-FUERA-BANDA TO WKS-MENSAJE-RECHAZO
032700        END-IF
032800     END-IF
032900     IF WKS-MENSAJE-RECHAZO = SPACES
033000        IF SOL-PLAZO-MESES < PRD-PLAZO-MESES-MINIMO OR
033100           SOL-PLAZO-MESES > PRD-PLAZO-MESES-MAXIMO
033200           MOVE DPFMSG1-PLAZO-FUERA-BANDA TO WKS-MENSAJE-RECHAZO
033300        END-IF
033400     END-IF
033500
033600     IF WKS-MENSAJE-RECHAZO NOT = SPACES
033700        ADD 1 TO WKS-RECHAZADOS
033800        DISPLAY 'RECHAZADO CLIENTE ' SOL-ID-CLIENTE ' - '
033900                WKS-MENSAJE-RECHAZO UPON CONSOLE
034000     ELSE
034100        PERFORM RESUELVE-FRECUENCIA
034200        PERFORM INVOCA-FORMULA-COMPUESTA
034300        PERFORM GRABA-DPFCAL1
034400        ADD 1 TO WKS-CALCULADOS
034500     END-IF
034600     PERFORM LEE-DPFSOL1.
034700 PROCESA-CALCULOS-E. EXIT.
034800
034900******************************************************************
035000*   RESUELVE-FRECUENCIA - USA LA FRECUENCIA DEL REQUEST CUANDO   *
035100*   VIENE INFORMADA (DISTINTA DE CERO), DE LO CONTRARIO USA LA   *
035200*   FRECUENCIA POR DEFECTO CONFIGURADA EN EL PARAMETRO DE CORRIDA*
035300******************************************************************
035400 RESUELVE-FRECUENCIA SECTION.
035500     IF SOL-FRECUENCIA-CAPITALIZ = ZEROES
035600        MOVE WKS-FRECUENCIA-DEFECTO TO WKS-FRECUENCIA-CAPITALIZ
035700     ELSE
035800        MOVE SOL-FRECUENCIA-CAPITALIZ TO
035900             WKS-FRECUENCIA-CAPITALIZ
036000     END-IF.
036100 RESUELVE-FRECUENCIA-E. EXIT.
036200
036300******************************************************************
036400*   INVOCA-FORMULA-COMPUESTA - ARMA LA LINKAGE Y LLAMA A DPFMAT1 *
036500******************************************************************
036600 INVOCA-FORMULA-COMPUESTA SECTION.
036700     MOVE PRD-TASA-INTERES-MINIMA TO WKS-TASA-MINIMA-PRODUCTO
036800     MOVE PRD-TASA-INTERES-MAXIMA TO WKS-TASA-MAXIMA-PRODUCTO
036900     MOVE ZEROES                 TO WKS-TASA-SOLICITADA
037000     MOVE 'N'                    TO WKS-USA-TASA-SOLICITADA
037100     MOVE SOL-PLAZO-MESES        TO WKS-PLAZO-MESES
037200     MOVE SOL-MONTO-PRINCIPAL    TO WKS-MONTO-PRINCIPAL
037300
037400     CALL 'DPFMAT1' USING WKS-PARAMETROS-DPFMAT1.
037500 INVOCA-FORMULA-COMPUESTA-E. EXIT.
037600
037700******************************************************************
037800*   GRABA-DPFCAL1 - ASIGNA CAL-ID-CALCULO DESDE DPFSEC1 Y GRABA  *
037900******************************************************************
038000 GRABA-DPFCAL1 SECTION.
038100     MOVE 'CALCULOS'          TO SEC-CODIGO-AGENCIA
038200     READ DPFSEC1
038300        INVALID KEY
038400           MOVE 'CALCULOS'      TO SEC-CODIGO-AGENCIA
038500           MOVE WKS-FECHA-PROCESO TO SEC-FECHA-PROCESO
038600           MOVE 10000000        TO SEC-ULTIMA-SECUENCIA
038700           MOVE ZERO            TO SEC-CONTADOR-DEL-DIA
038800           WRITE REG-DPFSEC1
038900     END-READ
039000     ADD 1 TO SEC-ULTIMA-SECUENCIA
039100     IF SEC-FECHA-PROCESO NOT = WKS-FECHA-PROCESO
039200        MOVE WKS-FECHA-PROCESO TO SEC-FECHA-PROCESO
039300        MOVE ZERO TO SEC-CONTADOR-DEL-DIA
039400     END-IF
039500     ADD 1 TO SEC-CONTADOR-DEL-DIA
039600     REWRITE REG-DPFSEC1
039700
039800     MOVE SEC-ULTIMA-SECUENCIA  TO CAL-ID-CALCULO
039900     MOVE SOL-ID-CLIENTE        TO CAL-ID-CLIENTE
040000     MOVE SOL-CODIGO-PRODUCTO   TO CAL-CODIGO-PRODUCTO
040100     MOVE SOL-MONTO-PRINCIPAL   TO CAL-MONTO-PRINCIPAL
040200     MOVE SOL-PLAZO-MESES       TO CAL-PLAZO-MESES
040300     MOVE WKS-TASA-INTERES-SALIDA TO CAL-TASA-INTERES
040400     MOVE WKS-FRECUENCIA-CAPITALIZ TO CAL-FRECUENCIA-CAPITALIZ
040500     MOVE WKS-MONTO-VENCIMIENTO TO CAL-MONTO-VENCIMIENTO
040600     MOVE WKS-INTERES-GANADO    TO CAL-INTERES-GANADO
040700     MOVE WKS-TASA-EFECTIVA-SALIDA TO CAL-TASA-EFECTIVA
040800     MOVE SOL-MONEDA            TO CAL-MONEDA
040900     MOVE WKS-FECHA-PROCESO     TO CAL-FECHA-CALCULO
041000     WRITE REG-DPFCAL1.
041100 GRABA-DPFCAL1-E. EXIT.
041200
041300******************************************************************
041400*   PROCESA-CONSULTAS - ACCION 'C', CADA REGISTRO DE DPFSOL1 SE  *
041500*   REUTILIZA COMO PARAMETRO DE CONSULTA: CAL-ID-CALCULO EN      *
041600*   SOL-ID-CLIENTE CUANDO SOL-CODIGO-PRODUCTO = 'POR-ID', DE LO  *
041700*   CONTRARIO CONSULTA POR CLIENTE CON VENTANA DE N DIAS         *
041800******************************************************************
041900 PROCESA-CONSULTAS SECTION.
042000     ADD 1 TO WKS-LEIDOS
042100     IF SOL-CODIGO-PRODUCTO = 'POR-ID'
042200        PERFORM CONSULTA-POR-ID-CALCULO
042300     ELSE
042400        PERFORM CONSULTA-POR-CLIENTE
042500     END-IF
042600     PERFORM LEE-DPFSOL1.
042700 PROCESA-CONSULTAS-E. EXIT.
042800
042900 CONSULTA-POR-ID-CALCULO SECTION.
043000     MOVE SOL-ID-CLIENTE TO CAL-ID-CALCULO
043100     READ DPFCAL1
043200        INVALID KEY
043300           DISPLAY DPFMSG1-CALCULO-NO-EXISTE UPON CONSOLE
043400        NOT INVALID KEY
043500           PERFORM DESPLIEGA-CALCULO
043600           ADD 1 TO WKS-CONSULTADOS
043700     END-READ.
043800 CONSULTA-POR-ID-CALCULO-E. EXIT.
043900
044000******************************************************************
044100*   CONSULTA-POR-CLIENTE - CALCULA LA FECHA DE CORTE DE LA     *
044200*   VENTANA DE N DIAS Y ORDENA LOS CALCULOS DEL CLIENTE POR    *
044300*   ID DE CALCULO DESCENDENTE (MAS RECIENTE PRIMERO) VIA SORT  *
044400*   INTERNO, YA QUE LA LLAVE ALTERNA SOLO RECORRE ASCENDENTE   *
044500******************************************************************
044600 CONSULTA-POR-CLIENTE SECTION.
044700     MOVE SOL-ID-CLIENTE TO CAL-ID-CLIENTE
044800     IF WKS-DIAS-VENTANA NOT = ZEROES
044900        PERFORM CALCULA-FECHA-CORTE-VENTANA
045000           THRU CALCULA-FECHA-CORTE-VENTANA-E
045100     END-IF
045200     MOVE ZERO TO WKS-CALCULOS-EN-SORT
045300     SORT WORKFILE ON DESCENDING KEY WORK-CAL-ID-CALCULO
045400          INPUT PROCEDURE  IS ENVIA-CALCULOS-AL-SORT
045500          OUTPUT PROCEDURE IS DESPLIEGA-CALCULOS-DEL-SORT
045600     IF WKS-CALCULOS-EN-SORT = ZEROES
045700        DISPLAY DPFMSG1-CALCULO-NO-EXISTE UPON CONSOLE
045800     END-IF.
045900 CONSULTA-POR-CLIENTE-E. EXIT.
046000
046100******************************************************************
046200*   ENVIA-CALCULOS-AL-SORT - RECORRE LA LLAVE ALTERNA DE       *
046300*   CLIENTE EN ASCENDENTE, APLICA EL FILTRO Y ENVIA AL SORT    *
046400*   CALCULO QUE CALIFICA AL SORT                                 *
046500******************************************************************
046600 ENVIA-CALCULOS-AL-SORT SECTION.
046700     MOVE ZERO TO WKS-FIN-DPFCAL1
046800     START DPFCAL1 KEY IS EQUAL CAL-ID-CLIENTE
046900        INVALID KEY
047000           MOVE 1 TO WKS-FIN-DPFCAL1
047100     END-START
047200     PERFORM LEE-SGTE-CALCULO-CLIENTE THRU
047300             LEE-SGTE-CALCULO-CLIENTE-E
047400             UNTIL WKS-FIN-DPFCAL1 = 1.
047500 ENVIA-CALCULOS-AL-SORT-E. EXIT.
047600
047700******************************************************************
047800*   LEE-SGTE-CALCULO-CLIENTE - AVANZA LA LECTURA SECUENCIAL POR  *
047900*   LLAVE ALTERNA MIENTRAS EL CLIENTE COINCIDA CON LA SOLICITUD, *
048000*   FILTRANDO POR LA FECHA DE CORTE CUANDO SE PIDIO VENTANA      *
048100******************************************************************
048200 LEE-SGTE-CALCULO-CLIENTE SECTION.
048300     READ DPFCAL1 NEXT RECORD
048400        AT END
048500           MOVE 1 TO WKS-FIN-DPFCAL1
048600     END-READ
048700     IF WKS-FIN-DPFCAL1 = 0
048800        IF CAL-ID-CLIENTE NOT = SOL-ID-CLIENTE
048900           MOVE 1 TO WKS-FIN-DPFCAL1
049000        ELSE
049100           IF WKS-DIAS-VENTANA = ZEROES OR
049200              CAL-FECHA-CALCULO >= WKS-FECHA-CORTE-VENTANA
049300              MOVE CAL-ID-CALCULO         TO WORK-CAL-ID-CALCULO
049400              MOVE CAL-ID-CLIENTE         TO WORK-CAL-ID-CLIENTE
049500              MOVE CAL-CODIGO-PRODUCTO TO WORK-CAL-CODIGO-PRODUCTO
049600              MOVE CAL-MONTO-VENCIMIENTO  TO
049700                   WORK-CAL-MONTO-VENCIMIENTO
049800              ADD 1 TO WKS-CALCULOS-EN-SORT
049900              RELEASE WORK-REG
050000           END-IF
050100        END-IF
050200     END-IF.
050300 LEE-SGTE-CALCULO-CLIENTE-E. EXIT.
050400
050500******************************************************************
050600*   DESPLIEGA-CALCULOS-DEL-SORT - REGRESA LOS CALCULOS YA      *
050700*   ORDENADOS POR ID DE CALCULO DESCENDENTE Y LOS DESPLIEGA    *
050800******************************************************************
050900 DESPLIEGA-CALCULOS-DEL-SORT SECTION.
051000     MOVE ZERO TO WKS-FIN-WORKFILE
051100     PERFORM DESPLIEGA-SGTE-CALCULO-ORDENADO
051200        THRU DESPLIEGA-SGTE-CALCULO-ORDENADO-E
051300        UNTIL FIN-WORKFILE.
051400 DESPLIEGA-CALCULOS-DEL-SORT-E. EXIT.
051500
051600 DESPLIEGA-SGTE-CALCULO-ORDENADO SECTION.
051700     RETURN WORKFILE
051800        AT END
051900           MOVE 1 TO WKS-FIN-WORKFILE
052000     END-RETURN
052100     IF NOT FIN-WORKFILE
052200        MOVE WORK-CAL-ID-CALCULO        TO CAL-ID-CALCULO
052300        MOVE WORK-CAL-ID-CLIENTE        TO CAL-ID-CLIENTE
052400        MOVE WORK-CAL-CODIGO-PRODUCTO    TO CAL-CODIGO-PRODUCTO
052500        MOVE WORK-CAL-MONTO-VENCIMIENTO  TO CAL-MONTO-VENCIMIENTO
052600        PERFORM DESPLIEGA-CALCULO
052700        ADD 1 TO WKS-CONSULTADOS
052800     END-IF.
052900 DESPLIEGA-SGTE-CALCULO-ORDENADO-E. EXIT.
053000
053100******************************************************************
053200*   CALCULA-FECHA-CORTE-VENTANA - RESTA WKS-DIAS-VENTANA       *
053300*   DIAS DE LA FECHA DE PROCESO, RESPETANDO FIN DE MES Y       *
053400*   ANIO BISIESTO, PARA OBTENER LA FECHA DE CORTE REAL         *
053500******************************************************************
053600 CALCULA-FECHA-CORTE-VENTANA SECTION.
053700     MOVE WKS-FP-ANIO TO WKS-FC-ANIO
053800     MOVE WKS-FP-MES  TO WKS-FC-MES
053900     MOVE WKS-FP-DIA  TO WKS-FC-DIA
054000     PERFORM RESTA-UN-DIA-DE-CORTE THRU RESTA-UN-DIA-DE-CORTE-E
054100             WKS-DIAS-VENTANA TIMES.
054200 CALCULA-FECHA-CORTE-VENTANA-E. EXIT.
054300
054400 RESTA-UN-DIA-DE-CORTE SECTION.
054500     SUBTRACT 1 FROM WKS-FC-DIA
054600     IF WKS-FC-DIA < 1
054700        SUBTRACT 1 FROM WKS-FC-MES
054800        IF WKS-FC-MES < 1
054900           MOVE 12 TO WKS-FC-MES
055000           SUBTRACT 1 FROM WKS-FC-ANIO
055100        END-IF
055200        PERFORM DETERMINA-BISIESTO THRU DETERMINA-BISIESTO-E
055300        IF WKS-FC-MES = 2 AND WKS-ES-BISIESTO
055400           MOVE 29 TO WKS-FC-DIA
055500        ELSE
055600           MOVE DIA-FIN-MES-VENTANA (WKS-FC-MES) TO WKS-FC-DIA
055700        END-IF
055800     END-IF.
055900 RESTA-UN-DIA-DE-CORTE-E. EXIT.
056000
056100******************************************************************
056200*   DETERMINA-BISIESTO - ANIO BISIESTO SI ES DIVISIBLE ENTRE   *
056300*   4 Y NO ENTRE 100, SALVO QUE TAMBIEN SEA DIVISIBLE ENTRE 400*
056400******************************************************************
056500 DETERMINA-BISIESTO SECTION.
056600     MOVE ZERO TO WKS-ES-BISIESTO-SW
056700     DIVIDE WKS-FC-ANIO BY 4 GIVING WKS-BI-COCIENTE
056800             REMAINDER WKS-BI-RESIDUO-4
056900     IF WKS-BI-RESIDUO-4 = ZERO
057000        DIVIDE WKS-FC-ANIO BY 100 GIVING WKS-BI-COCIENTE
057100                REMAINDER WKS-BI-RESIDUO-100
057200        IF WKS-BI-RESIDUO-100 NOT = ZERO
057300           SET WKS-ES-BISIESTO TO TRUE
057400        ELSE
057500           DIVIDE WKS-FC-ANIO BY 400 GIVING WKS-BI-COCIENTE
057600                   REMAINDER WKS-BI-RESIDUO-400
057700           IF WKS-BI-RESIDUO-400 = ZERO
057800              SET WKS-ES-BISIESTO TO TRUE
057900           END-IF
058000        END-IF
058100     END-IF.
058200 DETERMINA-BISIESTO-E. EXIT.
058300
058400******************************************************************
058500*   DESPLIEGA-CALCULO - RESUELVE EL NOMBRE DE PRODUCTO Y MUESTRA *
058600******************************************************************
058700 DESPLIEGA-CALCULO SECTION.
058800     MOVE CAL-CODIGO-PRODUCTO TO PRD-CODIGO-PRODUCTO
058900     READ DPFPRD1
059000        INVALID KEY
059100           MOVE SPACES TO PRD-NOMBRE-PRODUCTO
059200     END-READ
059300     MOVE CAL-MONTO-VENCIMIENTO TO WKS-MASCARA-MONTO
059400     DISPLAY 'CALC ' CAL-ID-CALCULO ' CLIENTE ' CAL-ID-CLIENTE
059500             ' PRODUCTO ' PRD-NOMBRE-PRODUCTO
059600             ' VENCIMIENTO ' WKS-MASCARA-MONTO UPON CONSOLE.
059700 DESPLIEGA-CALCULO-E. EXIT.
059800
059900******************************************************************
060000*              L E C T U R A   D E   D P F S O L 1               *
060100******************************************************************
060200 LEE-DPFSOL1 SECTION.
060300     READ DPFSOL1
060400        AT END
060500           MOVE 1 TO WKS-FIN-DPFSOL1
060600     END-READ.
060700 LEE-DPFSOL1-E. EXIT.
060800
060900******************************************************************
061000*              E S T A D I S T I C A S   D E   C O R R I D A     *
061100******************************************************************
061200 ESTADISTICAS SECTION.
061300     DISPLAY '*****************************************'
061400             UPON CONSOLE
061500     DISPLAY '* DPFCLC1 - REGISTROS LEIDOS    : '
061600             WKS-LEIDOS UPON CONSOLE
061700     DISPLAY '* DPFCLC1 - CALCULOS GRABADOS    : '
061800             WKS-CALCULADOS UPON CONSOLE
061900     DISPLAY '* DPFCLC1 - RECHAZADOS           : '
062000             WKS-RECHAZADOS UPON CONSOLE
062100     DISPLAY '* DPFCLC1 - CONSULTADOS          : '
062200             WKS-CONSULTADOS UPON CONSOLE
062300     DISPLAY '*****************************************'
062400             UPON CONSOLE.
062500 ESTADISTICAS-E. EXIT.
062600
062700******************************************************************
062800*              C I E R R E   D E   A R C H I V O S               *
062900******************************************************************
063000 CIERRA-ARCHIVOS SECTION.
063100     CLOSE DPFSOL1 DPFPRD1 DPFCLI1 DPFSEC1 DPFCAL1.
063200 CIERRA-ARCHIVOS-E. EXIT.
063300
063400
