000100******************************************************************
000200*   COPY DPFPRS1                                                *
000300*   SOLICITUD DE MANTENIMIENTO DE PRODUCTO (ENTRADA A DPFPRD1)  *
000400*   ORGANIZACION  : SECUENCIAL, UNA SOLICITUD POR REGISTRO       *
000500*   NOTA          : NO ES PARTE DE LOS RECORD LAYOUTS ORIGINALES,*
000600*                   SE AGREGA PORQUE EL MANTENIMIENTO DE         *
000700*                   PRODUCTOS NECESITA UN MEDIO DE ENTRADA       *
000800*                   BATCH. EN ALTA/MODIFICACION SE USAN TODOS    *
000900*                   LOS CAMPOS; EN BAJA/CONSULTA SOLO SE USA     *
001000*                   PRS-CODIGO-PRODUCTO; EN LISTADO EL REGISTRO  *
001100*                   SE REUTILIZA COMO FILTRO (PRS-TIPO-PRODUCTO, *
001200*                   PRS-MONEDA, PRS-ESTADO EN BLANCO Y LAS       *
001300*                   FECHAS EN CERO SIGNIFICAN SIN FILTRO)        *
001400*   PROGRAMAS     : DPFPRD1                                     *
001500******************************************************************
001600 01  REG-DPFPRS1.
001700     05  PRS-CODIGO-PRODUCTO         PIC X(50).
001800     05  PRS-NOMBRE-PRODUCTO         PIC X(200).
001900     05  PRS-TIPO-PRODUCTO           PIC X(50).
002000         88  PRS-TIPO-AHORRO             VALUE 'SAVINGS_ACCOUNT'.
002100         88  PRS-TIPO-MONETARIA          VALUE 'CURRENT_ACCOUNT'.
002200         88  PRS-TIPO-PLAZO-FIJO         VALUE 'FIXED_DEPOSIT'.
002300         88  PRS-TIPO-PLAZO-PROGRA       VALUE
002400                                        'RECURRING_DEPOSIT'.
002500         88  PRS-TIPO-PRESTAMO-PERS      VALUE 'PERSONAL_LOAN'.
002600         88  PRS-TIPO-PRESTAMO-HIPO      VALUE 'HOME_LOAN'.
002700         88  PRS-TIPO-PRESTAMO-VEHI      VALUE 'CAR_LOAN'.
002800         88  PRS-TIPO-TARJETA-CRED       VALUE 'CREDIT_CARD'.
002900         88  PRS-TIPO-TARJETA-DEBI       VALUE 'DEBIT_CARD'.
003000     05  PRS-TASA-INTERES-MINIMA     PIC S9(3)V9(2).
003100     05  PRS-TASA-INTERES-MAXIMA     PIC S9(3)V9(2).
003200     05  PRS-PLAZO-MESES-MINIMO      PIC S9(4).
003300     05  PRS-PLAZO-MESES-MAXIMO      PIC S9(4).
003400     05  PRS-MONTO-MINIMO            PIC S9(13)V9(2).
003500     05  PRS-MONTO-MAXIMO            PIC S9(13)V9(2).
003600     05  PRS-MONEDA                  PIC X(10).
003700     05  PRS-ESTADO                  PIC X(20).
003800     05  PRS-FECHA-VIGENCIA          PIC 9(8).
003900     05  PRS-FECHA-VENCIMIENTO       PIC 9(8).
004000     05  PRS-CODIGO-REGULATORIO      PIC X(100).
004100     05  PRS-REQUIERE-APROBACION     PIC X(1).
004200     05  FILLER                      PIC X(5).
