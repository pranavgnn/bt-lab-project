000100******************************************************************
000200* FECHA       : 05/12/1994                                       *
000300* PROGRAMADOR : J. A. GARCIA (JAG)                               *
000400* APLICACION  : DEPOSITOS A PLAZO FIJO                           *
000500* PROGRAMA    : DPFRPT1                                          *
000600* TIPO        : BATCH - REPORTE IMPRESO                          *
000700* DESCRIPCION : REPORTE DE CUENTAS DE DPF APERTURADAS, CON       *
000800*             : CORTE DE CONTROL POR AGENCIA (RUPTURA DE         *
000900*             : SECUENCIA), TOTALIZANDO MONTO PRINCIPAL Y MONTO  *
001000*             : DE VENCIMIENTO POR AGENCIA Y AL FINAL DEL        *
001100*             : REPORTE.                                         *
001200* ARCHIVOS    : DPFCTA1=C,REPORTE=SALIDA IMPRESA,WORKFILE=SORT   *
001300* PROGRAMA(S) : NINGUNO                                          *
001400* INSTALADO   : 12/12/1994                                       *
001500******************************************************************
001600* BITACORA DE CAMBIOS                                            *
001700*   05/12/1994 JAG TQ-0648 VERSION ORIGINAL, TOTALES POR AGENCIA *
001800*   25/10/1995 JAG TQ-0683 SE AGREGA EL RENGLON DE TOTAL GENERAL *
001900*              AL FINAL DEL REPORTE (CONTROL FOOTING FINAL)      *
002000*   14/10/1998 EPG TQ-0799 REVISION DE FECHA DE CORRIDA DE 8     *
002100*              POSICIONES PARA EL CAMBIO DE SIGLO                *
002200*   19/06/2000 MHL TQ-0812 SE AGREGA EL PIE DE PAGINA CON FECHA  *
002300*              Y HORA DE IMPRESION DEL REPORTE                   *
002400*   30/08/2007 CPQ TQ-0958 LECTURA DE DPFCTA1 SE ORDENA POR      *
002500*              AGENCIA VIA SORT INTERNO EN LUGAR DE TABLA        *
002600*              EN MEMORIA (EVITA LIMITE DE OCCURS FIJO)          *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    DPFRPT1.
003000 AUTHOR.        J. A. GARCIA.
003100 INSTALLATION.  BANCO INDUSTRIAL, S.A. - DEPARTAMENTO DE DPF.
003200 DATE-WRITTEN.  05/12/1994.
003300 DATE-COMPILED. 30/08/2007.
003400 SECURITY.      USO INTERNO - DEPARTAMENTO DE DPF UNICAMENTE.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CURRENCY SIGN IS 'Q' WITH PICTURE SYMBOL 'Q'.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200******************************************************************
004300*              A R C H I V O   M A E S T R O                     *
004400******************************************************************
004500     SELECT DPFCTA1  ASSIGN   TO DPFCTA1
004600            ORGANIZATION      IS INDEXED
004700            ACCESS MODE       IS DYNAMIC
004800            RECORD KEY        IS CTA-NUMERO-CUENTA
004900            FILE STATUS       IS FS-DPFCTA1.
005000******************************************************************
005100*              A R C H I V O   D E   S A L I D A                 *
005200******************************************************************
005300     SELECT REPORTE  ASSIGN   TO SYS010
005400            FILE STATUS       IS FS-REPORTE.
005500     SELECT WORKFILE ASSIGN   TO SORTWK1.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  DPFCTA1
005900     LABEL RECORD IS STANDARD.
006000 COPY DPFCTA1.
006100 FD  REPORTE
006200     REPORT IS REPORTE-DPF.
006300 SD  WORKFILE.
006400 01  WORK-REG.
006500     05  WORK-AGENCIA                PIC X(20).
006600     05  WORK-NUMERO-CUENTA          PIC X(50).
006700     05  WORK-MONTO-PRINCIPAL        PIC S9(13)V9(2).
006800     05  WORK-MONTO-PRINCIPAL-R REDEFINES
006900                             WORK-MONTO-PRINCIPAL
007000                             PIC 9(15).
007100     05  WORK-MONTO-VENCIMIENTO      PIC S9(13)V9(2).
007200     05  WORK-MONTO-VENCIMIENTO-R REDEFINES
007300                             WORK-MONTO-VENCIMIENTO
007400                             PIC 9(15).
007500     05  FILLER                      PIC X(5).
007600******************************************************************
007700*                  MAQUETACION REPORTE DE SALIDA                 *
007800******************************************************************
007900 REPORT SECTION.
008000 RD  REPORTE-DPF
008100     CONTROLS ARE FINAL
008200     WORK-AGENCIA
008300     LINE LIMIT IS 60
008400     PAGE LIMIT IS 60
008500     HEADING 1
008600     FIRST DETAIL 7
008700     LAST DETAIL 52
008800     FOOTING 56.
008900******************************************************************
009000*                     MAQUETACION PAGE HEADER                    *
009100******************************************************************
009200 01  TYPE IS PH.
009300     02 LINE 1.
009400        03 COLUMN   1            PIC X(23) VALUE
009500           'BANCO INDUSTRIAL, S.A.'.
009600        03 COLUMN  30            PIC X(38) VALUE
009700           'REPORTE DE CUENTAS DPF POR AGENCIA'.
009800        03 COLUMN  90            PIC X(06) VALUE 'PAGINA'.
009900        03 COLUMN  97            PIC Z(05) SOURCE PAGE-COUNTER IN
010000                                           REPORTE-DPF.
010100     02 LINE 2.
010200        03 COLUMN   1            PIC X(25) VALUE
010300           'DPFRPT1   DEPARTAMENTO DE DPF'.
010400        03 COLUMN  50            PIC X(17) VALUE
010500           'FECHA DE CORRIDA:'.
010600        03 COLUMN  68            PIC 9(08) SOURCE
010700           WKS-FECHA-PROCESO.
010800     02 LINE 3.
010900        03 COLUMN  01 PIC X(97) VALUE ALL '='.
011000******************************************************************
011100*                     MAQUETACION LINEA DETALLE                  *
011200******************************************************************
011300 01  DETALLE-CUENTA TYPE IS DETAIL.
011400     02 LINE IS PLUS 1.
011500        03 COLUMN  10             PIC X(50) SOURCE
011600           WORK-NUMERO-CUENTA.
011700        03 COLUMN  62             PIC Q,QQQ,QQQ,QQQ,QQ9.99
011800           SOURCE WORK-MONTO-PRINCIPAL.
011900        03 COLUMN  82             PIC Q,QQQ,QQQ,QQQ,QQ9.99
012000           SOURCE WORK-MONTO-VENCIMIENTO.
012100******************************************************************
012200*                 MAQUETACION CONTROL BREAK HEADING              *
012300******************************************************************
012400 01  AGENCIAS TYPE IS CH WORK-AGENCIA.
012500     02 LINE IS PLUS 1.
012600        03 COLUMN  01             PIC X(97) VALUE ALL '-'.
012700     02 LINE IS PLUS 1.
012800        03 COLUMN  01             PIC X(09) VALUE 'AGENCIA :'.
012900        03 COLUMN  11             PIC X(20) SOURCE WORK-AGENCIA.
013000     02 LINE IS PLUS 1.
013100        03 COLUMN  10             PIC X(15) VALUE
013200           'NUMERO DE CUENTA'.
013300        03 COLUMN  62             PIC X(15) VALUE
013400           'MONTO PRINCIPAL'.
013500        03 COLUMN  82             PIC X(17) VALUE
013600           'MONTO VENCIMIENTO'.
013700******************************************************************
013800*                   MAQUETACION CONTROL FOOTING                  *
013900******************************************************************
014000 01  FINAGENCIA TYPE IS CF WORK-AGENCIA.
014100     02 LINE IS PLUS 1.
014200        03 COLUMN  01             PIC X(15) VALUE
014300           'CUENTAS AGENCIA'.
014400        03 COLUMN  20             PIC ZZZ,ZZ9
014500           COUNT OF DETALLE-CUENTA RESET ON WORK-AGENCIA.
014600        03 COLUMN  40             PIC X(06) VALUE 'SUMAS:'.
014700        03 COLUMN  62             PIC Q,QQQ,QQQ,QQQ,QQ9.99
014800           SUM WORK-MONTO-PRINCIPAL RESET ON WORK-AGENCIA.
014900        03 COLUMN  82             PIC Q,QQQ,QQQ,QQQ,QQ9.99
015000           SUM WORK-MONTO-VENCIMIENTO RESET ON WORK-AGENCIA.
015100******************************************************************
015200*                  MAQUETACION CONTROL FOOTING FINAL             *
015300******************************************************************
015400 01  TYPE IS CF FINAL.
015500     02 LINE IS PLUS 2.
015600        03 COLUMN  35             PIC X(28) VALUE
015700           '======= TOTAL GENERAL ======'.
015800     02 LINE IS PLUS 1.
015900        03 COLUMN  01             PIC X(29) VALUE
016000           'TOTAL DE CUENTAS APERTURADAS:'.
016100        03 COLUMN  32             PIC ZZZ,ZZ9
016200           COUNT OF DETALLE-CUENTA.
016300     02 LINE IS PLUS 1.
016400        03 COLUMN  01             PIC X(29) VALUE
016500           'TOTAL MONTO PRINCIPAL       :'.
016600        03 COLUMN  32             PIC Q,QQQ,QQQ,QQQ,QQ9.99
016700           SUM WORK-MONTO-PRINCIPAL.
016800     02 LINE IS PLUS 1.
016900        03 COLUMN  01             PIC X(29) VALUE
017000           'TOTAL MONTO DE VENCIMIENTO  :'.
017100        03 COLUMN  32             PIC Q,QQQ,QQQ,QQQ,QQ9.99
017200           SUM WORK-MONTO-VENCIMIENTO.
017300******************************************************************
017400*                     MAQUETACION PAGE FOOTING                   *
017500******************************************************************
017600 01  TYPE IS PF.
017700     02 LINE PLUS 1.
017800        03 COLUMN  01             PIC X(97) VALUE ALL '='.
017900     02 LINE PLUS 1.
018000        03 COLUMN  01             PIC X(25) VALUE
018100           'DPFRPT1 - FIN DE PAGINA'.
018200******************************************************************
018300*                     MAQUETACION REPORT FINAL                   *
018400******************************************************************
018500 01  TYPE IS RF.
018600     02 LINE PLUS 2.
018700        03 COLUMN  01             PIC X(38) VALUE
018800           'ESTE REPORTE CONSTA DE UN TOTAL DE'.
018900        03 COLUMN  40             PIC Z,ZZZ SOURCE PAGE-COUNTER
019000           IN REPORTE-DPF.
019100        03 COLUMN  47             PIC X(07) VALUE 'PAGINAS'.
019200******************************************************************
019300
019400 WORKING-STORAGE SECTION.
019500******************************************************************
019600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
019700******************************************************************
019800 01  WKS-FS-STATUS.
019900     05  FS-DPFCTA1              PIC 9(02) VALUE ZEROES.
020000     05  FS-REPORTE              PIC 9(02) VALUE ZEROES.
020100*      VARIABLES RUTINA DE FSE
020200     05  PROGRAMA                PIC X(08) VALUE 'DPFRPT1 '.
020300     05  ARCHIVO                 PIC X(08) VALUE SPACES.
020400     05  ACCION                  PIC X(10) VALUE SPACES.
020500     05  LLAVE                   PIC X(32) VALUE SPACES.
020600******************************************************************
020700*              CAMPOS DE PARAMETRO DE CORRIDA (SYSIN)            *
020800******************************************************************
020900 01  WKS-FECHA-PROCESO           PIC 9(08).
021000 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
021100     05  WKS-FP-ANIO              PIC 9(04).
021200     05  WKS-FP-MES               PIC 9(02).
021300     05  WKS-FP-DIA               PIC 9(02).
021400******************************************************************
021500*              CAMPOS DE TRABAJO Y CONTADORES                    *
021600******************************************************************
021700 01  WKS-CAMPOS-DE-TRABAJO.
021800     05  WKS-FIN-DPFCTA1         PIC 9(01) COMP VALUE ZERO.
021900     05  WKS-FIN-WORKFILE        PIC 9(01) COMP VALUE ZERO.
022000         88  FIN-WORKFILE                VALUE 1.
022100     05  WKS-LEIDOS              PIC 9(07) COMP VALUE ZERO.
022200     05  WKS-LISTADAS            PIC 9(07) COMP VALUE ZERO.
022300******************************************************************
022400 PROCEDURE DIVISION.
022500******************************************************************
022600*               S E C C I O N    P R I N C I P A L               *
022700******************************************************************
022800 000-MAIN SECTION.
022900     PERFORM APERTURA-ARCHIVOS
023000     PERFORM ORDENA-CUENTAS-POR-AGENCIA
023100     PERFORM ESTADISTICAS
023200     PERFORM CIERRA-ARCHIVOS
023300     STOP RUN.
023400 000-MAIN-E. EXIT.
023500
023600******************************************************************
023700*              A P E R T U R A   D E   A R C H I V O S           *
023800******************************************************************
023900 APERTURA-ARCHIVOS SECTION.
024000     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
024100     INITIATE REPORTE-DPF
024200     OPEN INPUT  DPFCTA1
024300     OPEN OUTPUT REPORTE
024400     IF FS-DPFCTA1 NOT EQUAL 0 AND 97
024500        MOVE 'OPEN'     TO ACCION
024600        MOVE SPACES     TO LLAVE
024700        MOVE 'DPFCTA1'  TO ARCHIVO
024800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024900                              FS-DPFCTA1, FS-DPFCTA1
025000        MOVE 91 TO RETURN-CODE
025100        STOP RUN
025200     END-IF.
025300 APERTURA-ARCHIVOS-E. EXIT.
025400
025500******************************************************************
025600*   ORDENA-CUENTAS-POR-AGENCIA - RECORRE DPFCTA1 EN ORDEN DE     *
025700*   NUMERO DE CUENTA, ENVIA CADA CUENTA AL SORT POR AGENCIA Y    *
025800*   GENERA EL REPORTE YA ORDENADO CON RUPTURA DE CONTROL         *
025900******************************************************************
026000 ORDENA-CUENTAS-POR-AGENCIA SECTION.
026100     SORT WORKFILE ON ASCENDING KEY WORK-AGENCIA
026200          INPUT PROCEDURE  IS ENVIA-CUENTAS-AL-SORT
026300          OUTPUT PROCEDURE IS GENERA-REPORTE-DEL-SORT.
026400 ORDENA-CUENTAS-POR-AGENCIA-E. EXIT.
026500
026600 ENVIA-CUENTAS-AL-SORT SECTION.
026700     MOVE LOW-VALUES TO CTA-NUMERO-CUENTA
026800     START DPFCTA1 KEY IS NOT LESS THAN CTA-NUMERO-CUENTA
026900        INVALID KEY
027000           MOVE 1 TO WKS-FIN-DPFCTA1
027100     END-START
027200     PERFORM LEE-SGTE-CUENTA-AL-SORT
027300        THRU LEE-SGTE-CUENTA-AL-SORT-E
027400        UNTIL WKS-FIN-DPFCTA1 = 1.
027500 ENVIA-CUENTAS-AL-SORT-E. EXIT.
027600
027700 LEE-SGTE-CUENTA-AL-SORT SECTION.
027800     READ DPFCTA1 NEXT RECORD
027900        AT END
028000           MOVE 1 TO WKS-FIN-DPFCTA1
028100     END-READ
028200     IF WKS-FIN-DPFCTA1 = 0
028300        ADD 1 TO WKS-LEIDOS
028400        MOVE CTA-CODIGO-AGENCIA    TO WORK-AGENCIA
028500        MOVE CTA-NUMERO-CUENTA     TO WORK-NUMERO-CUENTA
028600        MOVE CTA-MONTO-PRINCIPAL   TO WORK-MONTO-PRINCIPAL
028700        MOVE CTA-MONTO-VENCIMIENTO TO WORK-MONTO-VENCIMIENTO
028800        RELEASE WORK-REG
028900     END-IF.
029000 LEE-SGTE-CUENTA-AL-SORT-E. EXIT.
029100
029200 GENERA-REPORTE-DEL-SORT SECTION.
029300     MOVE ZERO TO WKS-FIN-WORKFILE
029400     PERFORM GENERA-SGTE-LINEA-REPORTE
029500        THRU GENERA-SGTE-LINEA-REPORTE-E
029600        UNTIL FIN-WORKFILE.
029700 GENERA-REPORTE-DEL-SORT-E. EXIT.
029800
029900 GENERA-SGTE-LINEA-REPORTE SECTION.
030000     RETURN WORKFILE
030100        AT END
030200           MOVE 1 TO WKS-FIN-WORKFILE
030300     END-RETURN
030400     IF NOT FIN-WORKFILE
030500        GENERATE DETALLE-CUENTA
030600        ADD 1 TO WKS-LISTADAS
030700     END-IF.
030800 GENERA-SGTE-LINEA-REPORTE-E. EXIT.
030900
031000******************************************************************
031100*             E S T A D I S T I C A S   D E   C O R R I D A      *
031200******************************************************************
031300 ESTADISTICAS SECTION.
031400     DISPLAY '*****************************************'
031500             UPON CONSOLE
031600     DISPLAY '* DPFRPT1 - CUENTAS LEIDAS      : '
031700             WKS-LEIDOS UPON CONSOLE
031800     DISPLAY '* DPFRPT1 - RENGLONES IMPRESOS  : '
031900             WKS-LISTADAS UPON CONSOLE
032000     DISPLAY '*****************************************'
032100             UPON CONSOLE.
032200 ESTADISTICAS-E. EXIT.
032300
032400******************************************************************
032500*             C I E R R E   D E   A R C H I V O S                *
032600******************************************************************
032700 CIERRA-ARCHIVOS SECTION.
032800     TERMINATE REPORTE-DPF
032900     CLOSE DPFCTA1
033000     CLOSE REPORTE.
033100 CIERRA-ARCHIVOS-E. EXIT.
